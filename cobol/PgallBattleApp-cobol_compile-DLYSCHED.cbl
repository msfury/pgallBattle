000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DLYSCHED.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE NIGHTLY MAIN DRIVER FOR THE GAME.  IT RESETS
001400*          THE SHOP SESSION STORE (LOG LINE ONLY -- THE SHOP ITSELF
001500*          IS AN ONLINE, IN-MEMORY SCREEN AND KEEPS NO RECORDS OF
001600*          ITS OWN), PAYS EVERY CHARACTER THEIR FLAT DAILY GOLD
001700*          ALLOWANCE, AND THEN RUNS THE HERO GACHA CYCLE.
001800*
001900*          THE HERO GACHA CYCLE IS CALLED HERE RATHER THAN RUN AS
002000*          A SEPARATE STEP SINCE IT HAS TO FOLLOW THE GOLD GRANT --
002100*          A HERO'S FREE PULLS ARE NOT GOLD-GATED, BUT WE WANT THE
002200*          CHARACTER-OUT-FILE THIS STEP PRODUCES TO CARRY THE NEW
002300*          BALANCE BEFORE HEROSVC TOUCHES ANYTHING.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   CHARACTER-FILE
002800
002900         OUTPUT FILE PRODUCED    -   CHARACTER-OUT-FILE
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* 01/23/88  SAYLES  ORIGINAL PROGRAM, CR-1001                    *SAY8801 
003600* 03/09/99  JFK     Y2K -- WS-CCYYMMDD NOW AN 8-DIGIT ACCEPT     *JFK9903 
003700*                   INSTEAD OF THE OLD 6-DIGIT WS-DATE           *
003800* 02/15/95  RTM     ADDED THE 200-HERO-CYCLE-RTN CALL TO HEROSVC *RTM9502 
003900*                   ONCE THE GOLD GRANT LOOP HAS RUN, CR-1190    *
004000* 05/12/02  TGD     GOLD-DISBURSED-TOT WIDENED TO 9(9) -- PRIOR  *TGD0205 
004100*                   WIDTH WAS ABENDING ON A FULL ROSTER RUN      *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT CHARACTER-FILE
005600     ASSIGN TO UT-S-CHARACT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT CHARACTER-OUT-FILE
006100     ASSIGN TO UT-S-CHAROUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 100 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(100).
007400
007500****** THE FULL NIGHTLY CHARACTER ROSTER, READ TO END-OF-FILE.
007600****** NO TRAILER RECORD ON THIS FILE -- THE ROSTER IS OWNED BY
007700****** THE ONLINE SYSTEM, NOT A KEYED-IN DAILY TRANSACTION FEED.
007800 FD  CHARACTER-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 147 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS FD-CHARACTER-REC.
008400 01  FD-CHARACTER-REC         PIC X(147).
008500
008600 FD  CHARACTER-OUT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 147 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-CHARACTER-OUT-REC.
009200 01  FD-CHARACTER-OUT-REC     PIC X(147).
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  IFCODE                  PIC X(2).
009700        88 CODE-READ     VALUE SPACES.
009800        88 NO-MORE-DATA  VALUE "10".
009900     05  OFCODE                  PIC X(2).
010000        88 CODE-WRITE    VALUE SPACES.
010100
010200 01  MORE-CHAR-SW                PIC X(1) VALUE SPACE.
010300     88 NO-MORE-CHAR-RECS     VALUE "N".
010400     88 MORE-CHAR-RECS        VALUE " ".
010500
010600 COPY PgallBattleApp-copybook-CHARREC.
010700
010800 01  WS-CCYYMMDD-WORK.
010900     05 WS-CCYYMMDD              PIC 9(8).
011000
011100*** SPLIT-YEAR VIEW KEPT AROUND FROM THE OLD SIX-DIGIT WS-DATE
011200*** DAYS, NOW JUST A HANDY CCYY/MMDD BREAKOUT FOR THE PROCLIB
011300*** DEBUG DECK -- NOT READ BY THE NORMAL RUN.
011400 01  WS-CCYYMMDD-WORK-R REDEFINES WS-CCYYMMDD-WORK.
011500     05 WS-CCYY-PART             PIC 9(4).
011600     05 WS-MMDD-PART             PIC 9(4).
011700
011800 01  COUNTERS-AND-ACCUMULATORS.
011900     05 RECORDS-READ             PIC 9(7) COMP.
012000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
012100     05 CHARS-PAID-CNT           PIC 9(7) COMP.
012200     05 HEROES-SEEN-CNT          PIC 9(7) COMP.
012300     05 GOLD-DISBURSED-TOT       PIC 9(9) COMP.
012400 77  DAILY-GOLD-AMT              PIC 9(3) VALUE 300.
012500
012600*** THE TOTALS GET THE OCCASIONAL SYSOUT TABLE DUMP WHEN OPS
012700*** CALLS IN A MISMATCHED-GOLD COMPLAINT -- OFF THE DEBUG DECK
012800*** IN THE PROCLIB, NOT PART OF THE NORMAL RUN.
012900 01  WS-DEBUG-TOTALS-LINE.
013000     05 WS-DBG-CHARS-PAID        PIC 9(7).
013100     05 WS-DBG-GOLD-TOTAL        PIC 9(9).
013200
013300 01  WS-DEBUG-TOTALS-LINE-R REDEFINES WS-DEBUG-TOTALS-LINE.
013400     05 FILLER                   PIC X(16).
013500
013600 COPY PgallBattleApp-copybook-ABENDREC.
013700
013800 PROCEDURE DIVISION.
013900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014000     PERFORM 100-MAINLINE THRU 100-EXIT
014100             UNTIL NOT MORE-CHAR-RECS.
014200     PERFORM 200-HERO-CYCLE-RTN THRU 200-EXIT.
014300     PERFORM 900-CLEANUP THRU 900-EXIT.
014400     MOVE ZERO TO RETURN-CODE.
014500     GOBACK.
014600
014700 000-HOUSEKEEPING.
014800     DISPLAY "******** BEGIN JOB DLYSCHED ********".
014900*** STEP 1 OF THE NIGHTLY DRIVER -- THE SHOP SESSION STORE IS AN
015000*** ONLINE IN-MEMORY CACHE WITH NO PERSISTED RECORDS TO RESET, SO
015100*** THIS IS A LOG LINE AND NOTHING MORE.
015200     DISPLAY "** SHOP SESSION STORE RESET (NO RECORDS KEPT) **".
015300
015400     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.
015500     OPEN INPUT CHARACTER-FILE.
015600     OPEN OUTPUT CHARACTER-OUT-FILE.
015700     OPEN OUTPUT SYSOUT.
015800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015900     MOVE SPACE TO MORE-CHAR-SW.
016000
016100     PERFORM 910-READ-CHARACTER THRU 910-EXIT.
016200 000-EXIT.
016300     EXIT.
016400
016500 100-MAINLINE.
016600*** STEP 2, THE GOLD-GRANT CONTROL LOOP -- EVERY CHARACTER ON THE
016700*** ROSTER GETS THE SAME FLAT DAILY-GOLD-AMT REGARDLESS OF HERO
016800*** STATUS, LEVEL, OR ACTIVITY.
016900     ADD DAILY-GOLD-AMT TO CHAR-GOLD.
017000     MOVE WS-CCYYMMDD TO CHAR-LAST-GOLD-GRANT-DATE.
017100     MOVE 'DLYSCHED' TO CHAR-LAST-BATCH-RUN-ID.
017200
017300     WRITE FD-CHARACTER-OUT-REC FROM DCLCHARACTER.
017400     ADD 1 TO RECORDS-WRITTEN.
017500     ADD 1 TO CHARS-PAID-CNT.
017600     ADD DAILY-GOLD-AMT TO GOLD-DISBURSED-TOT.
017700
017800     IF IS-HERO-CHARACTER
017900         ADD 1 TO HEROES-SEEN-CNT
018000     END-IF.
018100
018200     PERFORM 910-READ-CHARACTER THRU 910-EXIT.
018300 100-EXIT.
018400     EXIT.
018500
018600 200-HERO-CYCLE-RTN.
018700*** STEP 3, THE HERO GACHA CYCLE -- HEROSVC RE-READS THE ROSTER
018800*** THIS STEP JUST WROTE (CHARACTER-OUT-FILE BECOMES ITS
018900*** CHARACTER-FILE UNDER THE JOB'S OWN DD CARDS) AND THE CURRENT
019000*** EQUIPMENT-FILE, RUNS 5 FREE PULLS AND THE AUTO-EQUIP-BEST
019100*** CONTROL BREAK FOR EVERY IS-HERO-CHARACTER RECORD, AND WRITES
019200*** EQUIPMENT-OUT-FILE FOR THE NEXT STEP TO PICK UP.
019300     IF HEROES-SEEN-CNT > 0
019400         CALL 'HEROSVC'
019500     END-IF.
019600 200-EXIT.
019700     EXIT.
019800
019900 700-CLOSE-FILES.
020000     CLOSE CHARACTER-FILE, CHARACTER-OUT-FILE, SYSOUT.
020100 700-EXIT.
020200     EXIT.
020300
020400 900-CLEANUP.
020500     MOVE CHARS-PAID-CNT     TO WS-DBG-CHARS-PAID.
020600     MOVE GOLD-DISBURSED-TOT TO WS-DBG-GOLD-TOTAL.
020700     WRITE SYSOUT-REC FROM WS-DEBUG-TOTALS-LINE-R.
020800
020900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
021000
021100     DISPLAY "** CHARACTER RECORDS READ **".
021200     DISPLAY RECORDS-READ.
021300     DISPLAY "** CHARACTER RECORDS WRITTEN **".
021400     DISPLAY RECORDS-WRITTEN.
021500     DISPLAY "** CHARACTERS PAID **".
021600     DISPLAY CHARS-PAID-CNT.
021700     DISPLAY "** HEROES SEEN **".
021800     DISPLAY HEROES-SEEN-CNT.
021900     DISPLAY "** TOTAL GOLD DISBURSED **".
022000     DISPLAY GOLD-DISBURSED-TOT.
022100     DISPLAY "******** NORMAL END OF JOB DLYSCHED ********".
022200 900-EXIT.
022300     EXIT.
022400
022500 910-READ-CHARACTER.
022600     READ CHARACTER-FILE INTO DCLCHARACTER
022700         AT END
022800         MOVE "N" TO MORE-CHAR-SW
022900         GO TO 910-EXIT
023000     END-READ.
023100     ADD 1 TO RECORDS-READ.
023200 910-EXIT.
023300     EXIT.
023400
023500 1000-ABEND-RTN.
023600     WRITE SYSOUT-REC FROM ABEND-REC.
023700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
023800     DISPLAY "*** ABNORMAL END OF JOB- DLYSCHED ***" UPON CONSOLE.
023900     DIVIDE ZERO-VAL INTO ONE-VAL.
