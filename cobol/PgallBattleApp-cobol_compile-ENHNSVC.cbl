000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENHNSVC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/96.
000700 DATE-COMPILED. 11/02/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS PROGRAM APPLIES THE NIGHTLY BATCH OF "+ENHANCE" REQUESTS
001300*    QUEUED DURING THE DAY AGAINST A PIECE OF GEAR.  ENHNTRN-FILE
001400*    CARRIES ONE REQUEST PER RECORD (OWNER, GEAR ID, AND THE
001500*    PLAYER'S GOLD BALANCE AS OF THE MOMENT THE REQUEST WAS QUEUED
001600*    ONLINE -- THIS PROGRAM DOES NOT RE-READ CHARACTER-FILE, SAME
001700*    AS EQUIPSVC TREATS IT READ-ONLY).  ENHNCALC RETURNS THE COST/
001800*    ODDS TABLE FOR THE GEAR'S CURRENT LEVEL; THIS PROGRAM ROLLS
001900*    SUCCESS AND BREAK AGAINST THOSE ODDS AND APPLIES THE RESULT.
002000*    EVERY CHARGED REQUEST WRITES AN ENHNGOLD-FILE DEBIT RECORD,
002100*    PICKED UP BY THE GOLD-GRANT STEP THE FOLLOWING NIGHT THE SAME
002200*    WAY EQUIPSVC'S GOLDCRED-FILE CREDITS ARE.
002300*
002400*          INPUT TRANSACTION FILE  -   ENHNTRN-FILE
002500*          INPUT/OUTPUT GEAR MASTER -  EQUIPMENT-FILE / -OUT-FILE
002600*          OUTPUT GOLD DEBITS      -   ENHNGOLD-FILE
002700*          DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* 11/02/96  SAYLES  ORIGINAL PROGRAM, CR-2251                    *SAY9611 
003200* 03/09/99  JFK     Y2K -- EQ-LAST-ENHANCE-DATE NOW STAMPED FROM *JFK9903 
003300*                   THE 8-DIGIT CCYYMMDD ACCEPT                  *
003400* 05/23/05  RTM     CALLS THE NEW ENHNCALC NEW-EFFECT ROLL AND   *RTM0505 
003500*                   CARRIES THE RETURNED EFFECT BACK ONTO THE    *
003600*                   GEAR RECORD ON SUCCESS, CR-3010              *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT ENHNTRN-FILE
005100     ASSIGN TO UT-S-ENHTRN
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500     SELECT EQUIPMENT-FILE
005600     ASSIGN TO UT-S-EQPMSTR
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT EQUIPMENT-OUT-FILE
006100     ASSIGN TO UT-S-EQPOUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS EFCODE.
006400
006500     SELECT ENHNGOLD-FILE
006600     ASSIGN TO UT-S-ENHGLD
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(100).
007900
008000****** ONE ENHANCE REQUEST PER RECORD, SORTED BY THE SAME
008100****** EQ-CHAR-ID KEY AS EQUIPMENT-FILE.  TRAILER REC CARRIES THE
008200****** REQUEST COUNT FOR THE BALANCE CHECK IN 900-CLEANUP.
008300 FD  ENHNTRN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 26 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS ENHNTRN-REC.
008900 01  ENHNTRN-REC.
009000     05 NTR-CHAR-ID            PIC 9(9).
009100     05 NTR-EQ-ID              PIC 9(9).
009200     05 NTR-GOLD-AT-REQUEST    PIC 9(7).
009300     05 NTR-RECORD-TYPE        PIC X(1).
009400        88 NTR-TRAILER-REC        VALUE 'T'.
009500
009600 FD  EQUIPMENT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 175 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-EQUIPMENT-REC.
010200 01  FD-EQUIPMENT-REC         PIC X(175).
010300
010400 FD  EQUIPMENT-OUT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 175 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-EQUIPMENT-OUT-REC.
011000 01  FD-EQUIPMENT-OUT-REC     PIC X(175).
011100
011200 FD  ENHNGOLD-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 16 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ENHNGOLD-REC.
011800 01  ENHNGOLD-REC.
011900     05 EGD-CHAR-ID           PIC 9(9).
012000     05 EGD-GOLD-AMT          PIC 9(7).
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  IFCODE                  PIC X(2).
012500        88 CODE-READ     VALUE SPACES.
012600        88 NO-MORE-DATA  VALUE "10".
012700     05  OFCODE                  PIC X(2).
012800        88 CODE-WRITE    VALUE SPACES.
012900     05  EFCODE                  PIC X(2).
013000        88 CODE-WRITE    VALUE SPACES.
013100     05  RFCODE                  PIC X(2).
013200        88 CODE-WRITE    VALUE SPACES.
013300
013400 01  MORE-TRN-SW                 PIC X(1) VALUE SPACE.
013500     88 NO-MORE-TRN-RECS      VALUE "N".
013600     88 MORE-TRN-RECS         VALUE " ".
013700 01  MORE-EQP-SW                 PIC X(1) VALUE SPACE.
013800     88 NO-MORE-EQP-RECS      VALUE "N".
013900     88 MORE-EQP-RECS         VALUE " ".
014000
014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05 RECORDS-READ             PIC S9(7) COMP.
014300     05 RECORDS-WRITTEN          PIC S9(7) COMP.
014400     05 REQUESTS-READ            PIC S9(7) COMP.
014500     05 REQUESTS-APPLIED         PIC S9(7) COMP.
014600     05 REQUESTS-REJECTED        PIC S9(7) COMP.
014700     05 REQUESTS-BROKEN          PIC S9(7) COMP.
014800     05 EQP-SUB                  PIC 9(3)  COMP.
014900     05 GRP-SUB                  PIC 9(3)  COMP.
015000     05 WS-SUCCESS-ROLL           PIC 9(3)  COMP.
015100     05 WS-BREAK-ROLL             PIC 9(3)  COMP.
015200     05 WS-STAT-DELTA             PIC 9(3)  COMP.
015300
015400 77  HOLD-CHAR-ID                PIC 9(9) COMP.
015500 77  WS-GROUP-COUNT              PIC 9(3) COMP.
015600 77  WS-CCYYMMDD                 PIC 9(8).
015700
015800*** SAME CALL-COUNTER-SEEDED LCG AS ABILROLL/GACHASVC/ENHNCALC --
015900*** NO INTRINSIC FUNCTIONS FOR RANDOMNESS ON THIS SHOP'S COMPILER.
016000 01  WS-RANDOM-WORK.
016100     05 WS-CALL-CTR              PIC 9(7) COMP VALUE ZERO.
016200     05 WS-SEED                  PIC 9(9) COMP.
016300     05 WS-PRODUCT                PIC 9(18) COMP.
016400     05 WS-RND-RANGE              PIC 9(5) COMP.
016500     05 WS-RND-RESULT             PIC 9(5) COMP.
016600
016700*** ONE CHARACTER'S FULL GEAR SET, HELD IN MEMORY WHILE THE
016800*** ENHANCE REQUESTS QUEUED AGAINST THAT OWNER ARE APPLIED.
016900 01  WS-EQUIP-GROUP.
017000     05 WS-EQUIP-ENTRY OCCURS 80 TIMES INDEXED BY EQG-IDX
017100                                        PIC X(175).
017200
017300 01  WS-EQUIP-GROUP-R REDEFINES WS-EQUIP-GROUP.
017400     05 FILLER OCCURS 80 TIMES    PIC X(175).
017500
017600 COPY PgallBattleApp-copybook-EQUIPREC.
017700 COPY PgallBattleApp-copybook-EQUIPREC
017800      REPLACING ==DCLEQUIPMENT== BY ==WS-TARGET-REC==.
017900 COPY PgallBattleApp-copybook-EQUIPREC
018000      REPLACING ==DCLEQUIPMENT== BY ==WS-SCAN-REC==.
018100
018200 01  WS-ENHNCALC-PARMS.
018300     05 ECP-CURRENT-LEVEL        PIC 9(3).
018400     05 ECP-GOLD-COST            PIC 9(5).
018500     05 ECP-SUCCESS-PCT          PIC 9(3).
018600     05 ECP-BREAK-PCT            PIC 9(3).
018700     05 ECP-STAT-BONUS-DELTA     PIC 9(3).
018800     05 ECP-NEW-SLOT-COUNT       PIC 9(2).
018900     05 ECP-EQ-TYPE              PIC X(8).
019000     05 ECP-CURRENT-EFFECT       PIC X(20).
019100     05 ECP-CURRENT-EFFECT-CHANCE PIC 9(3).
019200     05 ECP-CURRENT-EFFECT-VALUE  PIC 9(3).
019300     05 ECP-RETURN-CD            PIC 9(1).
019400        88 ECP-NORMAL-RETURN        VALUE 0.
019500        88 ECP-LEVEL-OUT-OF-RANGE   VALUE 9.
019600
019700 01  WS-ENHNCALC-PARMS-R REDEFINES WS-ENHNCALC-PARMS.
019800     05 FILLER                    PIC X(54).
019900
020000 COPY PgallBattleApp-copybook-ABENDREC.
020100
020200 PROCEDURE DIVISION.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500             UNTIL NOT MORE-EQP-RECS.
020600     PERFORM 900-CLEANUP THRU 900-EXIT.
020700     MOVE ZERO TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     DISPLAY "******** BEGIN JOB ENHNSVC ********".
021200     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.
021300     OPEN INPUT ENHNTRN-FILE.
021400     OPEN INPUT EQUIPMENT-FILE.
021500     OPEN OUTPUT EQUIPMENT-OUT-FILE.
021600     OPEN OUTPUT ENHNGOLD-FILE.
021700     OPEN OUTPUT SYSOUT.
021800
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000     MOVE SPACE TO MORE-TRN-SW, MORE-EQP-SW.
022100
022200     READ EQUIPMENT-FILE INTO DCLEQUIPMENT
022300         AT END
022400         MOVE 'N' TO MORE-EQP-SW
022500     END-READ.
022600     IF MORE-EQP-RECS
022700         ADD 1 TO RECORDS-READ
022800         MOVE EQ-CHAR-ID TO HOLD-CHAR-ID
022900     END-IF.
023000
023100     READ ENHNTRN-FILE INTO ENHNTRN-REC
023200         AT END
023300         MOVE 'N' TO MORE-TRN-SW
023400     END-READ.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900*** LOAD ONE OWNER'S ENTIRE GEAR SET, APPLY EVERY QUEUED ENHANCE
024000*** REQUEST FOR THAT OWNER, THEN FLUSH.
024100     MOVE 0 TO WS-GROUP-COUNT.
024200     PERFORM 150-LOAD-GROUP THRU 150-EXIT
024300         UNTIL NOT MORE-EQP-RECS
024400            OR EQ-CHAR-ID NOT = HOLD-CHAR-ID.
024500
024600     PERFORM 200-APPLY-TRANSACTIONS THRU 200-EXIT
024700         UNTIL NOT MORE-TRN-RECS
024800            OR NTR-TRAILER-REC
024900            OR NTR-CHAR-ID NOT = HOLD-CHAR-ID.
025000
025100     PERFORM 300-FLUSH-GROUP THRU 300-EXIT
025200         VARYING EQG-IDX FROM 1 BY 1
025300         UNTIL EQG-IDX > WS-GROUP-COUNT.
025400
025500     IF MORE-EQP-RECS
025600         MOVE EQ-CHAR-ID TO HOLD-CHAR-ID
025700     END-IF.
025800 100-EXIT.
025900     EXIT.
026000
026100 150-LOAD-GROUP.
026200     ADD 1 TO WS-GROUP-COUNT.
026300     SET EQG-IDX TO WS-GROUP-COUNT.
026400     MOVE DCLEQUIPMENT TO WS-EQUIP-ENTRY (EQG-IDX).
026500
026600     READ EQUIPMENT-FILE INTO DCLEQUIPMENT
026700         AT END
026800         MOVE 'N' TO MORE-EQP-SW
026900     END-READ.
027000     IF MORE-EQP-RECS
027100         ADD 1 TO RECORDS-READ
027200     END-IF.
027300 150-EXIT.
027400     EXIT.
027500
027600 200-APPLY-TRANSACTIONS.
027700     IF NTR-RECORD-TYPE = SPACE
027800         CONTINUE
027900     END-IF.
028000     ADD 1 TO REQUESTS-READ.
028100
028200     MOVE 0 TO EQP-SUB.
028300     PERFORM 205-FIND-TARGET-SLOT THRU 205-EXIT
028400         VARYING GRP-SUB FROM 1 BY 1
028500         UNTIL GRP-SUB > WS-GROUP-COUNT.
028600
028700     IF EQP-SUB = 0
028800         ADD 1 TO REQUESTS-REJECTED
028900         MOVE SPACES TO SYSOUT-REC
029000         STRING 'ENHANCE GEAR ID NOT FOUND FOR OWNER ' NTR-CHAR-ID
029100             INTO SYSOUT-REC
029200         WRITE SYSOUT-REC
029300         GO TO 200-READ-NEXT
029400     END-IF.
029500
029600     MOVE WS-EQUIP-ENTRY (EQP-SUB) TO WS-TARGET-REC.
029700     PERFORM 260-CALL-ENHNCALC THRU 260-EXIT.
029800     MOVE WS-TARGET-REC TO WS-EQUIP-ENTRY (EQP-SUB).
029900
030000 200-READ-NEXT.
030100     READ ENHNTRN-FILE INTO ENHNTRN-REC
030200         AT END
030300         MOVE 'N' TO MORE-TRN-SW
030400     END-READ.
030500 200-EXIT.
030600     EXIT.
030700
030800 205-FIND-TARGET-SLOT.
030900*** WS-SCAN-REC BORROWS THE SLOT UNDER GRP-SUB JUST LONG ENOUGH
031000*** TO COMPARE ITS GEAR ID AGAINST THE REQUEST.
031100     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
031200     IF EQ-ID IN WS-SCAN-REC = NTR-EQ-ID
031300         MOVE GRP-SUB TO EQP-SUB
031400     END-IF.
031500 205-EXIT.
031600     EXIT.
031700
031800 260-CALL-ENHNCALC.
031900     MOVE EQ-ENHANCE-LEVEL IN WS-TARGET-REC   TO ECP-CURRENT-LEVEL.
032000     MOVE EQ-TYPE IN WS-TARGET-REC             TO ECP-EQ-TYPE.
032100     MOVE EQ-EFFECT IN WS-TARGET-REC           TO ECP-CURRENT-EFFECT.
032200     MOVE EQ-EFFECT-CHANCE IN WS-TARGET-REC    TO
032300                                         ECP-CURRENT-EFFECT-CHANCE.
032400     MOVE EQ-EFFECT-VALUE IN WS-TARGET-REC     TO
032500                                         ECP-CURRENT-EFFECT-VALUE.
032600
032700     CALL 'ENHNCALC' USING WS-ENHNCALC-PARMS.
032800
032900     IF NTR-GOLD-AT-REQUEST < ECP-GOLD-COST
033000         ADD 1 TO REQUESTS-REJECTED
033100         MOVE SPACES TO SYSOUT-REC
033200         STRING 'REJECTED ' NTR-EQ-ID ' INSUFFICIENT GOLD'
033300             INTO SYSOUT-REC
033400         WRITE SYSOUT-REC
033500         GO TO 260-EXIT
033600     END-IF.
033700
033800     MOVE NTR-CHAR-ID TO EGD-CHAR-ID.
033900     MOVE ECP-GOLD-COST TO EGD-GOLD-AMT.
034000     WRITE ENHNGOLD-REC.
034100
034200     PERFORM 270-ROLL-SUCCESS-AND-APPLY THRU 270-EXIT.
034300     ADD 1 TO REQUESTS-APPLIED.
034400 260-EXIT.
034500     EXIT.
034600
034700 270-ROLL-SUCCESS-AND-APPLY.
034800     MOVE 100 TO WS-RND-RANGE.
034900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
035000     ADD 1 TO WS-RND-RESULT GIVING WS-SUCCESS-ROLL.
035100
035200     IF WS-SUCCESS-ROLL NOT > ECP-SUCCESS-PCT
035300         PERFORM 280-APPLY-SUCCESS THRU 280-EXIT
035400         GO TO 270-EXIT
035500     END-IF.
035600
035700     MOVE 100 TO WS-RND-RANGE.
035800     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
035900     ADD 1 TO WS-RND-RESULT GIVING WS-BREAK-ROLL.
036000
036100     IF WS-BREAK-ROLL NOT > ECP-BREAK-PCT
036200         MOVE 'D' TO EQ-REC-STATUS IN WS-TARGET-REC
036300         ADD 1 TO REQUESTS-BROKEN
036400     END-IF.
036500*** NEITHER SUCCESS NOR BREAK -- GEAR IS UNCHANGED BUT THE GOLD
036600*** COST WAS ALREADY DEBITED ABOVE AND IS NOT REFUNDED.
036700 270-EXIT.
036800     EXIT.
036900
037000 280-APPLY-SUCCESS.
037100     ADD 1 TO EQ-ENHANCE-LEVEL IN WS-TARGET-REC.
037200     MOVE ECP-STAT-BONUS-DELTA TO WS-STAT-DELTA.
037300
037400     IF TYPE-WEAPON IN WS-TARGET-REC
037500         ADD WS-STAT-DELTA TO EQ-ATK-BONUS IN WS-TARGET-REC
037600         ADD WS-STAT-DELTA TO EQ-DMG-MIN IN WS-TARGET-REC
037700         ADD WS-STAT-DELTA TO EQ-DMG-MAX IN WS-TARGET-REC
037800     ELSE
037900         ADD WS-STAT-DELTA TO EQ-DEF-BONUS IN WS-TARGET-REC
038000     END-IF.
038100
038200     MOVE ECP-NEW-SLOT-COUNT  TO EQ-ENHANCE-SLOTS IN WS-TARGET-REC.
038300     MOVE ECP-CURRENT-EFFECT TO EQ-EFFECT IN WS-TARGET-REC.
038400     MOVE ECP-CURRENT-EFFECT-CHANCE TO
038500         EQ-EFFECT-CHANCE IN WS-TARGET-REC.
038600     MOVE ECP-CURRENT-EFFECT-VALUE TO
038700         EQ-EFFECT-VALUE IN WS-TARGET-REC.
038800     MOVE WS-CCYYMMDD TO EQ-LAST-ENHANCE-DATE IN WS-TARGET-REC.
038900 280-EXIT.
039000     EXIT.
039100
039200*** LINEAR-CONGRUENTIAL RANDOM NUMBER, 0 THRU WS-RND-RANGE-1,
039300*** SEEDED FROM THE TIME-OF-DAY AND A RUNNING CALL COUNTER --
039400*** SAME FORMULA AS ABILROLL/GACHASVC/ENHNCALC.
039500 900-NEXT-RANDOM.
039600     ADD 1 TO WS-CALL-CTR.
039700     ACCEPT WS-SEED FROM TIME.
039800     ADD WS-CALL-CTR TO WS-SEED.
039900     COMPUTE WS-PRODUCT = WS-SEED * 1103515245 + 12345.
040000     DIVIDE WS-PRODUCT BY 2147483648 GIVING WS-SEED
040100         REMAINDER WS-PRODUCT.
040200     DIVIDE WS-PRODUCT BY WS-RND-RANGE GIVING WS-SEED
040300         REMAINDER WS-RND-RESULT.
040400 900-EXIT.
040500     EXIT.
040600
040700 300-FLUSH-GROUP.
040800     MOVE WS-EQUIP-ENTRY (EQG-IDX) TO WS-SCAN-REC.
040900     IF EQ-REC-STATUS IN WS-SCAN-REC NOT = 'D'
041000         MOVE WS-SCAN-REC TO DCLEQUIPMENT
041100         WRITE FD-EQUIPMENT-OUT-REC FROM DCLEQUIPMENT
041200         ADD 1 TO RECORDS-WRITTEN
041300     END-IF.
041400 300-EXIT.
041500     EXIT.
041600
041700 700-CLOSE-FILES.
041800     CLOSE ENHNTRN-FILE, EQUIPMENT-FILE,
041900           EQUIPMENT-OUT-FILE, ENHNGOLD-FILE, SYSOUT.
042000 700-EXIT.
042100     EXIT.
042200
042300 900-CLEANUP.
042400     IF NTR-TRAILER-REC
042500         IF REQUESTS-READ NOT EQUAL TO NTR-EQ-ID
042600             MOVE "** ENHNTRN OUT OF BALANCE" TO ABEND-REASON
042700             MOVE REQUESTS-READ TO ACTUAL-VAL
042800             MOVE NTR-EQ-ID TO EXPECTED-VAL
042900             WRITE SYSOUT-REC FROM ABEND-REC
043000         END-IF
043100     END-IF.
043200
043300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043400
043500     DISPLAY "** GEAR RECORDS READ **".
043600     DISPLAY RECORDS-READ.
043700     DISPLAY "** GEAR RECORDS WRITTEN **".
043800     DISPLAY RECORDS-WRITTEN.
043900     DISPLAY "** REQUESTS APPLIED/REJECTED/BROKEN **".
044000     DISPLAY REQUESTS-APPLIED.
044100     DISPLAY REQUESTS-REJECTED.
044200     DISPLAY REQUESTS-BROKEN.
044300     DISPLAY "******** NORMAL END OF JOB ENHNSVC ********".
044400 900-EXIT.
044500     EXIT.
044600
044700 1000-ABEND-RTN.
044800     WRITE SYSOUT-REC FROM ABEND-REC.
044900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
045000     DISPLAY "*** ABNORMAL END OF JOB-ENHNSVC ***" UPON CONSOLE.
045100     DIVIDE ZERO-VAL INTO ONE-VAL.
