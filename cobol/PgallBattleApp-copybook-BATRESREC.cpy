000100******************************************************************
000200* RECORD LAYOUT TABLE(BATTLE-RESULT)                            *
000300*        LIBRARY(PGBT0001.PROD.COPYLIB(BATRESREC))              *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600* ... ONE FIXED-FIELD SETTLEMENT RECORD PER BATTLSVC CALL, FOR   *
000700*     WHATEVER DOWNSTREAM LADDER/AUDIT REPORTING WANTS A        *
000800*     MACHINE-READABLE OUTCOME INSTEAD OF THE FREE-FORM NARRATIVE*
000900*     CARRIED ON BATTLE-LOG-FILE.                                *
001000******************************************************************
001100* COBOL DECLARATION FOR THE BATTLE SETTLEMENT RECORD             *
001200******************************************************************
001300* CHANGE LOG                                                    *
001400* 06/30/97  TGD  ORIGINAL LAYOUT FOR THE BATTLSVC REWRITE,       *TGD9706 
001500*                CR-1840                                        *
001600* 08/14/99  JFK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED*JFK9908 
001700******************************************************************
001800 01  DCLBATLRESULT.
001900     10 BR-ATTACKER-ID           PIC 9(9).
002000     10 BR-DEFENDER-ID           PIC 9(9).
002100     10 BR-WINNER-ID             PIC 9(9).
002200     10 BR-LOSER-ID              PIC 9(9).
002300     10 BR-GOLD-REWARD           PIC 9(5).
002400     10 BR-WINNER-ELO-DELTA      PIC S9(4).
002500     10 BR-LOSER-ELO-DELTA       PIC S9(4).
002600     10 BR-ATTACKER-FINAL-HP     PIC 9(4).
002700     10 BR-DEFENDER-FINAL-HP     PIC 9(4).
002800     10 BR-ROUNDS                PIC 9(2).
002900     10 FILLER                   PIC X(20).
003000******************************************************************
003100* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 10       *
003200******************************************************************
