000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BATTLSVC.
000400 AUTHOR. T. G. DALBY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/30/97.
000700 DATE-COMPILED. 06/30/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TWO-CHARACTER COMBAT RESOLVER.  BATTLTRN-FILE CARRIES ONE
001300*    ATTACKER-ID/DEFENDER-ID PAIR PER BATTLE REQUEST, QUEUED
001400*    DURING THE DAY BY THE ON-LINE ARENA SCREEN.  BECAUSE EITHER
001500*    COMBATANT CAN BE ANYWHERE IN THE ROSTER, THE WHOLE OF
001600*    CHARACTER-FILE, EQUIPMENT-FILE AND POTION-FILE IS PULLED
001700*    INTO MEMORY ONCE AT HOUSEKEEPING (SEE WS-CHAR-TABLE/
001800*    WS-EQUIP-TABLE/WS-POTION-TABLE) AND EVERY QUEUED BATTLE IS
001900*    SETTLED AGAINST THOSE IN-CORE COPIES; THE UPDATED TABLES ARE
002000*    FLUSHED ONCE, IN FULL, AT 900-CLEANUP -- THE SAME LOAD/
002100*    APPLY/FLUSH SHAPE EQUIPSVC AND ENHNSVC USE FOR ONE OWNER'S
002200*    GEAR, WIDENED HERE TO THE WHOLE ROSTER.
002300*
002400*    EACH SIDE'S DERIVED COMBAT STATE (STATS, AC, STATUS FLAGS,
002500*    AND ONE EFFECT TABLE COVERING BOTH EQUIPPED-GEAR EFFECTS AND
002600*    ACTIVE BUFF-POTION EFFECTS) LIVES IN A BATTLSIDE COPYBOOK
002700*    AREA.  THE PER-TURN PARAGRAPHS (250 THRU 299) ARE WRITTEN
002800*    ONCE AGAINST WS-ACTOR-REC/WS-TARGET-REC AND RUN TWICE A
002900*    ROUND -- ONCE WITH SIDE A SWAPPED IN AS ACTOR, ONCE WITH
003000*    SIDE B -- INSTEAD OF CARRYING THE LOGIC TWICE OR A NAMED
003100*    SWITCH PER ONE OF THE THIRTY-ODD EFFECT CODES.
003200*
003300*          INPUT TRANSACTION FILE  -   BATTLTRN-FILE
003400*          INPUT ROSTER MASTER     -   CHARACTER-FILE
003500*          INPUT GEAR MASTER       -   EQUIPMENT-FILE
003600*          INPUT POTION MASTER     -   POTION-FILE
003700*          OUTPUT ROSTER MASTER    -   CHARACTER-OUT-FILE
003800*          OUTPUT GEAR MASTER      -   EQUIPMENT-OUT-FILE
003900*          OUTPUT POTION MASTER    -   POTION-OUT-FILE
004000*          OUTPUT NARRATIVE LOG    -   BATTLE-LOG-FILE
004100*          OUTPUT FIXED SETTLEMENT -   BATTLE-RESULT-FILE
004200*          DUMP FILE               -   SYSOUT
004300*
004400******************************************************************
004500* CHANGE LOG                                                     *
004600* 06/30/97  TGD     ORIGINAL PROGRAM, ARENA REWRITE CR-1840       TGD9706 
004700* 11/12/97  TGD     MOVED THE PER-EFFECT IF-NEST INTO THE GENERIC TGD9711 
004800*                   BSW-EFFECT-TABLE LOOKUP (920/930) SO A NEW   *
004900*                   EFFECT CODE NO LONGER NEEDS A NEW SWITCH,    *
005000*                   CR-1902                                      *
005100* 08/14/99  JFK     Y2K REVIEW -- NO DATE FIELDS CARRIED, NO      JFK9908 
005200*                   CHANGE REQUIRED, SIGNED OFF                  *
005300* 03/02/01  LDP     ADDED EXECUTE/VORPAL CRIT-FOLLOW-UP DAMAGE,   LDP0103 
005400*                   CR-3802                                      *
005500* 05/23/05  RTM     ADDED BATTLE-RESULT-FILE FIXED SETTLEMENT     RTM0505 
005600*                   RECORD FOR THE LADDER REPORT, CR-3010        *
005700* 09/14/07  SAYLES  WIDENED WS-CHAR-TABLE/WS-EQUIP-TABLE TO THE   SAY0709
005800*                   CURRENT ROSTER CEILING, CR-4125               *
005900* 08/09/26  RDH     BUSINESS-RULES REWORK OF THE TURN/ROUND       RDH2608
006000*                   RESOLVER PER QA REVIEW CR-2261 -- SCALING-    RDH2608
006100*                   STAT TO-HIT TABLE AND SEPARATE WEAPON HIT     RDH2608
006200*                   BONUS, INDEPENDENT DOUBLE_ATTACK/HASTE/       RDH2608
006300*                   RANGER-BOW ATTACK-COUNT PROMOTION, FULL HIT-  RDH2608
006400*                   NEGATION CHAIN AND ELEMENTAL TABLE, CLASS     RDH2608
006500*                   DAMAGE BONUSES, END-OF-ROUND POISON/REGEN/    RDH2608
006600*                   HEALING EFFECTS, SECOND_WIND-THEN-DEATH_WARD  RDH2608
006700*                   MID-ROUND REVIVE AT 1 HP, ELO-BANDED GOLD     RDH2608
006800*                   REWARD WITH FLOORED LOSER ELO, AND PER-TYPE   RDH2608
006900*                   POTION AUTO-USE AMOUNTS.  CORRECTED THE       RDH2608
007000*                   EXECUTE/VORPAL CRIT-FOLLOW-UP LOGIC ADDED     RDH2608
007100*                   UNDER CR-3802 ABOVE.                          RDH2608
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT BATTLTRN-FILE
008600     ASSIGN TO UT-S-BTLTRN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT CHARACTER-FILE
009100     ASSIGN TO UT-S-CHARACT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS CFICODE.
009400
009500     SELECT EQUIPMENT-FILE
009600     ASSIGN TO UT-S-EQPMSTR
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS EFICODE.
009900
010000     SELECT POTION-FILE
010100     ASSIGN TO UT-S-POTMSTR
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS PFICODE.
010400
010500     SELECT CHARACTER-OUT-FILE
010600     ASSIGN TO UT-S-CHAROUT
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000     SELECT EQUIPMENT-OUT-FILE
011100     ASSIGN TO UT-S-EQPOUT
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS EFCODE.
011400
011500     SELECT POTION-OUT-FILE
011600     ASSIGN TO UT-S-POTOUT
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS QFCODE.
011900
012000     SELECT BATTLE-LOG-FILE
012100     ASSIGN TO UT-S-BTLLOG
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS LFCODE.
012400
012500     SELECT BATTLE-RESULT-FILE
012600     ASSIGN TO UT-S-BTLRES
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS RFCODE.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200 FD  SYSOUT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 100 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SYSOUT-REC.
013800 01  SYSOUT-REC  PIC X(100).
013900
014000****** ONE ATTACKER-ID/DEFENDER-ID PAIR PER BATTLE REQUEST.
014100****** TRAILER REC CARRIES THE BATTLE COUNT IN BLT-ATTACKER-ID
014200****** FOR THE END-OF-JOB BALANCE CHECK, SAME AS ENHNTRN-FILE.
014300 FD  BATTLTRN-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 25 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS BATTLTRN-REC.
014900 01  BATTLTRN-REC.
015000     05 BLT-ATTACKER-ID       PIC 9(9).
015100     05 BLT-DEFENDER-ID       PIC 9(9).
015200     05 BLT-RECORD-TYPE       PIC X(1).
015300        88 BLT-TRAILER-REC       VALUE 'T'.
015400     05 FILLER                PIC X(6).
015500
015600 FD  CHARACTER-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 147 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS FD-CHARACTER-REC.
016200 01  FD-CHARACTER-REC         PIC X(147).
016300
016400 FD  EQUIPMENT-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 175 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS FD-EQUIPMENT-REC.
017000 01  FD-EQUIPMENT-REC         PIC X(175).
017100
017200 FD  POTION-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 74 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS FD-POTION-REC.
017800 01  FD-POTION-REC             PIC X(74).
017900
018000 FD  CHARACTER-OUT-FILE
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 147 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS FD-CHARACTER-OUT-REC.
018600 01  FD-CHARACTER-OUT-REC     PIC X(147).
018700
018800 FD  EQUIPMENT-OUT-FILE
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 175 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS FD-EQUIPMENT-OUT-REC.
019400 01  FD-EQUIPMENT-OUT-REC     PIC X(175).
019500
019600 FD  POTION-OUT-FILE
019700     RECORDING MODE IS F
019800     LABEL RECORDS ARE STANDARD
019900     RECORD CONTAINS 74 CHARACTERS
020000     BLOCK CONTAINS 0 RECORDS
020100     DATA RECORD IS FD-POTION-OUT-REC.
020200 01  FD-POTION-OUT-REC         PIC X(74).
020300
020400****** FREE-FORM NARRATIVE LINE, ONE PER BATTLE EVENT -- NOT A
020500****** FIXED-FIELD REPORT, MIRRORS THE ON-LINE BATTLELOG TEXT.
020600 FD  BATTLE-LOG-FILE
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     RECORD CONTAINS 80 CHARACTERS
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS BATTLE-LOG-REC.
021200 01  BATTLE-LOG-REC            PIC X(80).
021300
021400 FD  BATTLE-RESULT-FILE
021500     RECORDING MODE IS F
021600     LABEL RECORDS ARE STANDARD
021700     RECORD CONTAINS 79 CHARACTERS
021800     BLOCK CONTAINS 0 RECORDS
021900     DATA RECORD IS FD-BATRES-REC.
022000 01  FD-BATRES-REC             PIC X(79).
022100
022200 WORKING-STORAGE SECTION.
022300 01  FILE-STATUS-CODES.
022400     05  IFCODE                  PIC X(2).
022500         88 CODE-READ     VALUE SPACES.
022600         88 NO-MORE-DATA  VALUE "10".
022700     05  CFICODE                 PIC X(2).
022800         88 CHR-READ      VALUE SPACES.
022900         88 NO-MORE-CHR   VALUE "10".
023000     05  EFICODE                 PIC X(2).
023100         88 EQI-READ      VALUE SPACES.
023200         88 NO-MORE-EQI   VALUE "10".
023300     05  PFICODE                 PIC X(2).
023400         88 POT-READ      VALUE SPACES.
023500         88 NO-MORE-POT   VALUE "10".
023600     05  OFCODE                  PIC X(2).
023700         88 CODE-WRITE    VALUE SPACES.
023800     05  EFCODE                  PIC X(2).
023900         88 CODE-WRITE    VALUE SPACES.
024000     05  QFCODE                  PIC X(2).
024100         88 CODE-WRITE    VALUE SPACES.
024200     05  LFCODE                  PIC X(2).
024300         88 CODE-WRITE    VALUE SPACES.
024400     05  RFCODE                  PIC X(2).
024500         88 CODE-WRITE    VALUE SPACES.
024600     05  FILLER                  PIC X(4).
024700
024800 01  MORE-TRN-SW                 PIC X(1) VALUE SPACE.
024900     88 NO-MORE-TRN-RECS      VALUE "N".
025000     88 MORE-TRN-RECS         VALUE " ".
025100
025200 01  COUNTERS-AND-ACCUMULATORS.
025300     05 BATTLES-READ             PIC 9(7) COMP.
025400     05 BATTLES-APPLIED          PIC 9(7) COMP.
025500     05 BATTLES-REJECTED         PIC 9(7) COMP.
025600     05 CHAR-ROWS-READ           PIC 9(7) COMP.
025700     05 EQUIP-ROWS-READ          PIC 9(7) COMP.
025800     05 POTION-ROWS-READ         PIC 9(7) COMP.
025900     05 CHAR-ROWS-WRITTEN        PIC 9(7) COMP.
026000     05 EQUIP-ROWS-WRITTEN       PIC 9(7) COMP.
026100     05 POTION-ROWS-WRITTEN      PIC 9(7) COMP.
026200     05 WS-ROUND-NBR             PIC 9(2) COMP.
026300     05 WS-ATK-SUB               PIC 9(2) COMP.
026400     05 WS-ATTACK-COUNT          PIC 9(1) COMP.
026500     05 CHR-SUB                  PIC 9(5) COMP.
026600     05 EQP-SUB                  PIC 9(5) COMP.
026700     05 POT-SUB                  PIC 9(5) COMP.
026800     05 WS-A-SUB                 PIC 9(5) COMP.
026900     05 WS-D-SUB                 PIC 9(5) COMP.
027000     05 WS-SIDE-EFX-SUB          PIC 9(2) COMP.
027100     05 WS-SIDE-POT-SUB          PIC 9(2) COMP.
027200     05 FILLER                   PIC X(4).
027300
027400*** WHOLE-ROSTER IN-CORE TABLES -- LOADED ONCE AT HOUSEKEEPING,
027500*** UPDATED IN PLACE AS BATTLES SETTLE, FLUSHED ONCE AT CLEANUP.
027600*** SIZED TO THE CURRENT ROSTER CEILING PER CR-4125.
027700 01  WS-CHAR-TABLE.
027800     05 WS-CHAR-COUNT         PIC 9(5) COMP.
027900     05 WS-CHAR-ENTRY OCCURS 500 TIMES INDEXED BY CHR-IDX
028000                                       PIC X(147).
028100     05 FILLER                PIC X(4).
028200
028300 01  WS-EQUIP-TABLE.
028400     05 WS-EQUIP-COUNT        PIC 9(5) COMP.
028500     05 WS-EQUIP-ENTRY OCCURS 2000 TIMES INDEXED BY EQP-IDX
028600                                        PIC X(175).
028700     05 FILLER                PIC X(4).
028800
028900 01  WS-POTION-TABLE.
029000     05 WS-POTION-COUNT       PIC 9(5) COMP.
029100     05 WS-POT-ENTRY OCCURS 2000 TIMES INDEXED BY POT-IDX
029200                                      PIC X(74).
029300     05 FILLER                PIC X(4).
029400
029500 COPY PgallBattleApp-copybook-CHARREC.
029600 COPY PgallBattleApp-copybook-CHARREC
029700     REPLACING ==DCLCHARACTER== BY ==WS-SCAN-CHAR==.
029800
029900 COPY PgallBattleApp-copybook-EQUIPREC.
030000 COPY PgallBattleApp-copybook-EQUIPREC
030100     REPLACING ==DCLEQUIPMENT== BY ==WS-SCAN-EQUIP==.
030200
030300 COPY PgallBattleApp-copybook-POTNREC.
030400 COPY PgallBattleApp-copybook-POTNREC
030500     REPLACING ==DCLPOTION== BY ==WS-SCAN-POTION==.
030600
030700 COPY PgallBattleApp-copybook-BATRESREC.
030800
030900 COPY PgallBattleApp-copybook-BATTLSIDE
031000     REPLACING ==BATTLE-SIDE-WORK== BY ==WS-SIDE-A==
031100               ==BSW-EFX-IDX==      BY ==EFX-IDX-A==
031200               ==BSW-POT-IDX==      BY ==POT-IDX-A==.
031300
031400 COPY PgallBattleApp-copybook-BATTLSIDE
031500     REPLACING ==BATTLE-SIDE-WORK== BY ==WS-SIDE-B==
031600               ==BSW-EFX-IDX==      BY ==EFX-IDX-B==
031700               ==BSW-POT-IDX==      BY ==POT-IDX-B==.
031800
031900 COPY PgallBattleApp-copybook-BATTLSIDE
032000     REPLACING ==BATTLE-SIDE-WORK== BY ==WS-ACTOR-REC==
032100               ==BSW-EFX-IDX==      BY ==EFX-IDX-ACT==
032200               ==BSW-POT-IDX==      BY ==POT-IDX-ACT==.
032300
032400 COPY PgallBattleApp-copybook-BATTLSIDE
032500     REPLACING ==BATTLE-SIDE-WORK== BY ==WS-TARGET-REC==
032600               ==BSW-EFX-IDX==      BY ==EFX-IDX-TGT==
032700               ==BSW-POT-IDX==      BY ==POT-IDX-TGT==.
032800
032900 01  WS-RANDOM-WORK.
033000     05 WS-TIME-SEED           PIC 9(8)  COMP.
033100     05 WS-SEED                PIC 9(9)  COMP.
033200     05 WS-PRODUCT             PIC 9(18) COMP.
033300     05 WS-QUOTIENT            PIC 9(9)  COMP.
033400     05 FILLER                 PIC X(4).
033500 77  WS-CALL-CTR               PIC 9(5) COMP VALUE ZERO.
033600 77  WS-RND-RANGE              PIC 9(5) COMP.
033700 77  WS-RND-RESULT             PIC 9(5) COMP.
033800 77  WS-PCT-CHANCE             PIC 9(3) COMP.
033900 77  WS-PCT-PROCD-SW           PIC X(1).
034000     88 WS-PCT-PROCD              VALUE 'Y'.
034100 77  WS-DICE-SIDES              PIC 9(2) COMP.
034200 77  WS-DICE-RESULT             PIC 9(3) COMP.
034300
034400*** GENERIC EFFECT-TABLE LOOKUP RESULT -- SET BY 920/930.
034500 77  WS-EFX-LOOKUP-CODE         PIC X(20).
034600 77  WS-EFX-FOUND-SW            PIC X(1).
034700     88 WS-EFX-FOUND               VALUE 'Y'.
034800 77  WS-EFX-FOUND-VALUE         PIC 9(3) COMP.
034900 77  WS-EFX-FOUND-CHANCE        PIC 9(3) COMP.
035000
035100*** ABILITY-MODIFIER HELPER -- MOD(STAT) = (STAT-10)/2, TRUNCATED
035200*** TOWARD ZERO THE SAME WAY AN ORDINARY COMP DIVIDE TRUNCATES.
035300 77  WS-MOD-IN                  PIC S9(3) COMP.
035400 77  WS-MOD-OUT                 PIC S9(3) COMP.
035500
035600 01  WS-BATTLE-WORK.
035700     05 WS-ATTACKER-ID          PIC 9(9).
035800     05 WS-DEFENDER-ID          PIC 9(9).
035900     05 WS-FIRST-SIDE-SW        PIC X(1).
036000        88 FIRST-SIDE-IS-A          VALUE 'A'.
036100        88 FIRST-SIDE-IS-B          VALUE 'B'.
036200     05 WS-ACTOR-IS-A-SW        PIC X(1).
036300        88 ACTOR-IS-SIDE-A          VALUE 'A'.
036400        88 ACTOR-IS-SIDE-B          VALUE 'B'.
036500     05 WS-DEBUFF-SELF-SW       PIC X(1).
036600     05 WS-BATTLE-OVER-SW       PIC X(1).
036700        88 WS-BATTLE-IS-OVER        VALUE 'Y'.
036800     05 WS-WINNER-SIDE-SW       PIC X(1).
036900     05 WS-ROGUE-D6              PIC 9(1) COMP.
037000     05 WS-ELEM-EXTRA            PIC S9(4) COMP.
037100     05 WS-DAMAGE                PIC S9(4) COMP.
037200     05 WS-CRIT-SW               PIC X(1).
037300        88 WS-IS-CRIT                VALUE 'Y'.
037400     05 WS-HIT-SW                PIC X(1).
037500        88 WS-IS-HIT                  VALUE 'Y'.
037600     05 WS-NEGATED-SW            PIC X(1).
037700        88 WS-ATTACK-NEGATED          VALUE 'Y'.
037800     05 WS-TOTAL-ATTACK          PIC S9(4) COMP.
037900     05 WS-EFFECTIVE-AC          PIC S9(4) COMP.
038000     05 WS-ATTACK-MOD            PIC S9(4) COMP.
038100     05 WS-WEAPON-HIT-BONUS      PIC S9(4) COMP.
038200     05 WS-D20-ROLL               PIC 9(2) COMP.
038300     05 WS-CAPPED-DEF-BONUS        PIC S9(4) COMP.
038400     05 WS-CON-HP-BONUS            PIC S9(4) COMP.
038500     05 WS-HALF-VALUE              PIC S9(4) COMP.
038600     05 WS-SKIP-TURN-SW            PIC X(1).
038700        88 WS-SKIP-THIS-TURN          VALUE 'Y'.
038800     05 WS-ELEM-CODE-WK            PIC X(20).
038900     05 WS-RESIST-CODE-WK          PIC X(20).
039000     05 WS-ELEM-ADD                PIC S9(4) COMP.
039100     05 WS-HEAL-AMOUNT             PIC S9(4) COMP.
039200     05 WS-NARRATIVE-VALUE         PIC S9(4) COMP.
039300     05 FILLER                    PIC X(6).
039400
039500 01  WS-GOLD-ELO-WORK.
039600     05 WS-WINNER-ELO            PIC 9(5) COMP.
039700     05 WS-LOSER-ELO             PIC 9(5) COMP.
039800     05 WS-GOLD-BASE             PIC 9(3) COMP.
039900     05 WS-GOLD-BONUS            PIC 9(3) COMP.
040000     05 WS-GOLD-REWARD           PIC 9(5) COMP.
040100     05 WS-GOLD-BONUS-RAW        PIC S9(5) COMP.
040200     05 WS-EXPECT-NUM            PIC 9(9)V9(6) COMP-3.
040300     05 WS-EXPECT-DEN            PIC 9(9)V9(6) COMP-3.
040400     05 WS-EXPECT-WIN            PIC 9(3)V9(6) COMP-3.
040500     05 WS-TENPOW                PIC 9(9)V9(6) COMP-3.
040600     05 WS-ELO-EXP-RAW           PIC S9(5)V9(6) COMP-3.
040700     05 WS-WINNER-DELTA          PIC S9(4) COMP.
040800     05 WS-LOSER-DELTA           PIC S9(4) COMP.
040900     05 WS-LOSER-ELO-NEW         PIC S9(5) COMP.
041000     05 FILLER                   PIC X(6).
041100
041200 01  WS-LOG-LINE                PIC X(80).
041300
041400 77  WS-CUR-SIDE-SW              PIC X(1).
041500 77  WS-CUR-OWNER-ID             PIC 9(9).
041600
041700 COPY PgallBattleApp-copybook-ABENDREC.
041800
041900 PROCEDURE DIVISION.
042000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042100     PERFORM 100-MAINLINE THRU 100-EXIT
042200             UNTIL NO-MORE-TRN-RECS.
042300     PERFORM 900-CLEANUP THRU 900-EXIT.
042400     MOVE ZERO TO RETURN-CODE.
042500     GOBACK.
042600
042700 000-HOUSEKEEPING.
042800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042900     DISPLAY "******** BEGIN JOB BATTLSVC ********".
043000     ACCEPT WS-TIME-SEED FROM TIME.
043100     COMPUTE WS-SEED = WS-TIME-SEED + WS-CALL-CTR.
043200
043300     OPEN INPUT BATTLTRN-FILE, CHARACTER-FILE, EQUIPMENT-FILE,
043400                POTION-FILE.
043500     OPEN OUTPUT CHARACTER-OUT-FILE, EQUIPMENT-OUT-FILE,
043600                 POTION-OUT-FILE, BATTLE-LOG-FILE,
043700                 BATTLE-RESULT-FILE, SYSOUT.
043800
043900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044000     MOVE 0 TO WS-CHAR-COUNT, WS-EQUIP-COUNT, WS-POTION-COUNT.
044100
044200     PERFORM 910-LOAD-CHAR-TABLE THRU 910-LOAD-EXIT
044300         UNTIL NO-MORE-CHR.
044400     PERFORM 920-LOAD-EQUIP-TABLE THRU 920-LOAD-EXIT
044500         UNTIL NO-MORE-EQI.
044600     PERFORM 930-LOAD-POTION-TABLE THRU 930-LOAD-EXIT
044700         UNTIL NO-MORE-POT.
044800
044900     PERFORM 940-READ-BATTLTRN THRU 940-EXIT.
045000 000-EXIT.
045100     EXIT.
045200
045300 910-LOAD-CHAR-TABLE.
045400     READ CHARACTER-FILE INTO WS-SCAN-CHAR
045500         AT END
045600             MOVE "10" TO CFICODE
045700             GO TO 910-LOAD-EXIT
045800     END-READ.
045900     ADD 1 TO CHAR-ROWS-READ.
046000     ADD 1 TO WS-CHAR-COUNT.
046100     SET CHR-IDX TO WS-CHAR-COUNT.
046200     MOVE WS-SCAN-CHAR TO WS-CHAR-ENTRY (CHR-IDX).
046300 910-LOAD-EXIT.
046400     EXIT.
046500
046600 920-LOAD-EQUIP-TABLE.
046700     READ EQUIPMENT-FILE INTO WS-SCAN-EQUIP
046800         AT END
046900             MOVE "10" TO EFICODE
047000             GO TO 920-LOAD-EXIT
047100     END-READ.
047200     ADD 1 TO EQUIP-ROWS-READ.
047300     ADD 1 TO WS-EQUIP-COUNT.
047400     SET EQP-IDX TO WS-EQUIP-COUNT.
047500     MOVE WS-SCAN-EQUIP TO WS-EQUIP-ENTRY (EQP-IDX).
047600 920-LOAD-EXIT.
047700     EXIT.
047800
047900 930-LOAD-POTION-TABLE.
048000     READ POTION-FILE INTO WS-SCAN-POTION
048100         AT END
048200             MOVE "10" TO PFICODE
048300             GO TO 930-LOAD-EXIT
048400     END-READ.
048500     ADD 1 TO POTION-ROWS-READ.
048600     ADD 1 TO WS-POTION-COUNT.
048700     SET POT-IDX TO WS-POTION-COUNT.
048800     MOVE WS-SCAN-POTION TO WS-POT-ENTRY (POT-IDX).
048900 930-LOAD-EXIT.
049000     EXIT.
049100
049200 940-READ-BATTLTRN.
049300     READ BATTLTRN-FILE
049400         AT END
049500             MOVE "N" TO MORE-TRN-SW
049600             GO TO 940-EXIT
049700     END-READ.
049800     IF BLT-TRAILER-REC
049900         MOVE "N" TO MORE-TRN-SW
050000     END-IF.
050100 940-EXIT.
050200     EXIT.
050300
050400*** ONE QUEUED BATTLE PER PASS -- BUILD BOTH SIDES' COMBAT STATE,
050500*** FIGHT IT TO A DECISION, SETTLE GOLD/ELO, FLUSH THE NARRATIVE
050600*** AND FIXED-FORMAT RESULT RECORDS, THEN MOVE ON.
050700 100-MAINLINE.
050800     MOVE "100-MAINLINE" TO PARA-NAME.
050900     ADD 1 TO BATTLES-READ.
051000     MOVE BLT-ATTACKER-ID TO WS-ATTACKER-ID.
051100     MOVE BLT-DEFENDER-ID TO WS-DEFENDER-ID.
051200
051300     PERFORM 105-FIND-CHAR-ROWS THRU 105-EXIT.
051400
051500     IF WS-A-SUB = 0 OR WS-D-SUB = 0
051600         ADD 1 TO BATTLES-REJECTED
051700         MOVE SPACES TO SYSOUT-REC
051800         STRING 'BATTLE SKIPPED -- ATTACKER OR DEFENDER NOT '
051900             'FOUND ' WS-ATTACKER-ID ' / ' WS-DEFENDER-ID
052000             INTO SYSOUT-REC
052100         WRITE SYSOUT-REC
052200     ELSE
052300         PERFORM 110-BUILD-SIDE-A THRU 110-EXIT
052400         PERFORM 120-BUILD-SIDE-B THRU 120-EXIT
052500         PERFORM 165-APPLY-CROSS-DEBUFFS THRU 165-EXIT
052600         PERFORM 150-INITIATIVE-RTN THRU 150-EXIT
052700         MOVE 'N' TO WS-BATTLE-OVER-SW
052800         PERFORM 200-ROUND-LOOP-RTN THRU 200-EXIT
052900             VARYING WS-ROUND-NBR FROM 1 BY 1
053000             UNTIL WS-ROUND-NBR > 20
053100                OR WS-BATTLE-IS-OVER
053200                OR NOT BSW-SIDE-ALIVE IN WS-SIDE-A
053300                OR NOT BSW-SIDE-ALIVE IN WS-SIDE-B
053400         PERFORM 700-DECIDE-WINNER-RTN THRU 700-EXIT
053500         PERFORM 800-GOLD-REWARD-RTN THRU 800-EXIT
053600         PERFORM 850-ELO-UPDATE-RTN THRU 850-EXIT
053700         PERFORM 880-APPLY-RESULT-TO-TABLE THRU 880-EXIT
053800         PERFORM 890-WRITE-RESULT-REC THRU 890-EXIT
053900         ADD 1 TO BATTLES-APPLIED
054000     END-IF.
054100
054200     PERFORM 940-READ-BATTLTRN THRU 940-EXIT.
054300 100-EXIT.
054400     EXIT.
054500
054600*** LINEAR SCAN OF WS-CHAR-TABLE FOR BOTH COMBATANT ROWS --
054700*** THE ROSTER IS NOT KEYED FOR RANDOM ACCESS ON THIS FILE.
054800 105-FIND-CHAR-ROWS.
054900     MOVE 0 TO WS-A-SUB, WS-D-SUB.
055000     PERFORM 107-TEST-ONE-CHAR THRU 107-EXIT
055100         VARYING CHR-SUB FROM 1 BY 1
055200         UNTIL CHR-SUB > WS-CHAR-COUNT.
055300 105-EXIT.
055400     EXIT.
055500
055600 107-TEST-ONE-CHAR.
055700     SET CHR-IDX TO CHR-SUB.
055800     MOVE WS-CHAR-ENTRY (CHR-IDX) TO WS-SCAN-CHAR.
055900     IF CHAR-ID IN WS-SCAN-CHAR = WS-ATTACKER-ID
056000         MOVE CHR-SUB TO WS-A-SUB
056100     END-IF.
056200     IF CHAR-ID IN WS-SCAN-CHAR = WS-DEFENDER-ID
056300         MOVE CHR-SUB TO WS-D-SUB
056400     END-IF.
056500 107-EXIT.
056600     EXIT.
056700
056800*** BUILD WS-SIDE-A FROM WS-CHAR-TABLE(WS-A-SUB) PLUS ITS
056900*** EQUIPPED GEAR AND POTIONS.
057000 110-BUILD-SIDE-A.
057100     MOVE "110-BUILD-SIDE-A" TO PARA-NAME.
057200     MOVE 'A' TO WS-CUR-SIDE-SW.
057300     SET CHR-IDX TO WS-A-SUB.
057400     MOVE WS-CHAR-ENTRY (CHR-IDX) TO WS-SCAN-CHAR.
057500     MOVE CHAR-ID IN WS-SCAN-CHAR TO WS-CUR-OWNER-ID.
057600     PERFORM 130-LOAD-BASE-STATS THRU 130-EXIT.
057700     PERFORM 140-LOAD-EQUIP-FOR-SIDE THRU 140-EXIT.
057800     PERFORM 145-LOAD-POTIONS-FOR-SIDE THRU 145-EXIT.
057900     PERFORM 160-DERIVE-STATS-RTN THRU 160-EXIT.
058000 110-EXIT.
058100     EXIT.
058200
058300 120-BUILD-SIDE-B.
058400     MOVE "120-BUILD-SIDE-B" TO PARA-NAME.
058500     MOVE 'B' TO WS-CUR-SIDE-SW.
058600     SET CHR-IDX TO WS-D-SUB.
058700     MOVE WS-CHAR-ENTRY (CHR-IDX) TO WS-SCAN-CHAR.
058800     MOVE CHAR-ID IN WS-SCAN-CHAR TO WS-CUR-OWNER-ID.
058900     PERFORM 130-LOAD-BASE-STATS THRU 130-EXIT.
059000     PERFORM 140-LOAD-EQUIP-FOR-SIDE THRU 140-EXIT.
059100     PERFORM 145-LOAD-POTIONS-FOR-SIDE THRU 145-EXIT.
059200     PERFORM 160-DERIVE-STATS-RTN THRU 160-EXIT.
059300 120-EXIT.
059400     EXIT.
059500
059600*** 130/140/145/160 ARE WRITTEN AGAINST THE CURRENT SIDE VIA
059700*** WS-CUR-SIDE-SW -- A OR B -- MOVING STRAIGHT INTO WS-SIDE-A
059800*** OR WS-SIDE-B DEPENDING ON WHICH IS BEING BUILT.
059900 130-LOAD-BASE-STATS.
060000     MOVE "130-LOAD-BASE-STATS" TO PARA-NAME.
060100     IF WS-CUR-SIDE-SW = 'A'
060200         MOVE CHAR-ID   IN WS-SCAN-CHAR TO BSW-CHAR-ID IN WS-SIDE-A
060300         MOVE CHAR-CLASS IN WS-SCAN-CHAR TO BSW-CLASS  IN WS-SIDE-A
060400         MOVE CHAR-STR  IN WS-SCAN-CHAR TO BSW-STR     IN WS-SIDE-A
060500         MOVE CHAR-DEX  IN WS-SCAN-CHAR TO BSW-DEX     IN WS-SIDE-A
060600         MOVE CHAR-CON  IN WS-SCAN-CHAR TO BSW-CON     IN WS-SIDE-A
060700         MOVE CHAR-INT  IN WS-SCAN-CHAR TO BSW-INT     IN WS-SIDE-A
060800         MOVE CHAR-WIS  IN WS-SCAN-CHAR TO BSW-WIS     IN WS-SIDE-A
060900         MOVE CHAR-CHA  IN WS-SCAN-CHAR TO BSW-CHA     IN WS-SIDE-A
061000         MOVE CHAR-HP   IN WS-SCAN-CHAR TO BSW-CUR-HP  IN WS-SIDE-A
061100         MOVE CHAR-MAXHP IN WS-SCAN-CHAR TO BSW-MAX-HP IN WS-SIDE-A
061200         MOVE CHAR-ELO  IN WS-SCAN-CHAR TO BSW-ELO     IN WS-SIDE-A
061300         MOVE 'Y' TO BSW-ALIVE-SW IN WS-SIDE-A
061400         MOVE 'N' TO BSW-HAS-WEAPON-SW IN WS-SIDE-A,
061500                     BSW-WEAPON-MAGICAL-SW IN WS-SIDE-A,
061600                     BSW-STUNNED-SW IN WS-SIDE-A,
061700                     BSW-SLOWED-SW IN WS-SIDE-A,
061800                     BSW-SILENCED-SW IN WS-SIDE-A,
061900                     BSW-DISARMED-SW IN WS-SIDE-A,
062000                     BSW-BLEEDING-SW IN WS-SIDE-A,
062100                     BSW-CURSED-SW IN WS-SIDE-A,
062200                     BSW-SECOND-WIND-USED-SW IN WS-SIDE-A,
062300                     BSW-DEATH-WARD-USED-SW IN WS-SIDE-A,
062400                     BSW-DOUBLE-ATTACK-BUFF-SW IN WS-SIDE-A,
062500                     BSW-CRIT-DOUBLE-BUFF-SW IN WS-SIDE-A,
062600                     BSW-SHIELD-BUFF-SW IN WS-SIDE-A
062700         MOVE 0 TO BSW-TOTAL-ATK-BONUS IN WS-SIDE-A,
062800                   BSW-WEAPON-ATK-BONUS IN WS-SIDE-A,
062900                   BSW-TOTAL-DEF-BONUS IN WS-SIDE-A,
063000                   BSW-ACCURACY-BONUS IN WS-SIDE-A,
063100                   BSW-ATK-DEBUFF-CTR IN WS-SIDE-A,
063200                   BSW-SHIELD-POOL IN WS-SIDE-A,
063300                   BSW-WEAPON-DMG-MIN IN WS-SIDE-A,
063400                   BSW-WEAPON-DMG-MAX IN WS-SIDE-A,
063500                   BSW-BONUS-CON-TOTAL IN WS-SIDE-A,
063600                   BSW-BONUS-DEX-TOTAL IN WS-SIDE-A,
063700                   BSW-EFFECT-COUNT IN WS-SIDE-A,
063800                   BSW-POTION-COUNT IN WS-SIDE-A
063900     ELSE
064000         MOVE CHAR-ID   IN WS-SCAN-CHAR TO BSW-CHAR-ID IN WS-SIDE-B
064100         MOVE CHAR-CLASS IN WS-SCAN-CHAR TO BSW-CLASS  IN WS-SIDE-B
064200         MOVE CHAR-STR  IN WS-SCAN-CHAR TO BSW-STR     IN WS-SIDE-B
064300         MOVE CHAR-DEX  IN WS-SCAN-CHAR TO BSW-DEX     IN WS-SIDE-B
064400         MOVE CHAR-CON  IN WS-SCAN-CHAR TO BSW-CON     IN WS-SIDE-B
064500         MOVE CHAR-INT  IN WS-SCAN-CHAR TO BSW-INT     IN WS-SIDE-B
064600         MOVE CHAR-WIS  IN WS-SCAN-CHAR TO BSW-WIS     IN WS-SIDE-B
064700         MOVE CHAR-CHA  IN WS-SCAN-CHAR TO BSW-CHA     IN WS-SIDE-B
064800         MOVE CHAR-HP   IN WS-SCAN-CHAR TO BSW-CUR-HP  IN WS-SIDE-B
064900         MOVE CHAR-MAXHP IN WS-SCAN-CHAR TO BSW-MAX-HP IN WS-SIDE-B
065000         MOVE CHAR-ELO  IN WS-SCAN-CHAR TO BSW-ELO     IN WS-SIDE-B
065100         MOVE 'Y' TO BSW-ALIVE-SW IN WS-SIDE-B
065200         MOVE 'N' TO BSW-HAS-WEAPON-SW IN WS-SIDE-B,
065300                     BSW-WEAPON-MAGICAL-SW IN WS-SIDE-B,
065400                     BSW-STUNNED-SW IN WS-SIDE-B,
065500                     BSW-SLOWED-SW IN WS-SIDE-B,
065600                     BSW-SILENCED-SW IN WS-SIDE-B,
065700                     BSW-DISARMED-SW IN WS-SIDE-B,
065800                     BSW-BLEEDING-SW IN WS-SIDE-B,
065900                     BSW-CURSED-SW IN WS-SIDE-B,
066000                     BSW-SECOND-WIND-USED-SW IN WS-SIDE-B,
066100                     BSW-DEATH-WARD-USED-SW IN WS-SIDE-B,
066200                     BSW-DOUBLE-ATTACK-BUFF-SW IN WS-SIDE-B,
066300                     BSW-CRIT-DOUBLE-BUFF-SW IN WS-SIDE-B,
066400                     BSW-SHIELD-BUFF-SW IN WS-SIDE-B
066500         MOVE 0 TO BSW-TOTAL-ATK-BONUS IN WS-SIDE-B,
066600                   BSW-WEAPON-ATK-BONUS IN WS-SIDE-B,
066700                   BSW-TOTAL-DEF-BONUS IN WS-SIDE-B,
066800                   BSW-ACCURACY-BONUS IN WS-SIDE-B,
066900                   BSW-ATK-DEBUFF-CTR IN WS-SIDE-B,
067000                   BSW-SHIELD-POOL IN WS-SIDE-B,
067100                   BSW-WEAPON-DMG-MIN IN WS-SIDE-B,
067200                   BSW-WEAPON-DMG-MAX IN WS-SIDE-B,
067300                   BSW-BONUS-CON-TOTAL IN WS-SIDE-B,
067400                   BSW-BONUS-DEX-TOTAL IN WS-SIDE-B,
067500                   BSW-EFFECT-COUNT IN WS-SIDE-B,
067600                   BSW-POTION-COUNT IN WS-SIDE-B
067700     END-IF.
067800 130-EXIT.
067900     EXIT.
068000
068100*** SCAN WS-EQUIP-TABLE FOR ROWS OWNED BY THE CURRENT CHARACTER
068200*** AND EQUIPPED -- ACCUMULATE BONUSES, WEAPON DETAIL, AND ONE
068300*** EFFECT-TABLE ROW PER EQUIPPED ITEM THAT CARRIES AN EFFECT.
068400*** A MAGICAL WEAPON (GRADE RARE OR BETTER) IS THE ONLY KIND
068500*** THAT CARRIES AN EFFECT CODE, SO THE MAGICAL FLAG IS SET
068600*** WHENEVER THE WEAPON ROW FEEDS AN EFFECT-TABLE ENTRY.
068700 140-LOAD-EQUIP-FOR-SIDE.
068800     MOVE "140-LOAD-EQUIP-FOR-SIDE" TO PARA-NAME.
068900     PERFORM 142-TEST-ONE-EQUIP THRU 142-EXIT
069000         VARYING EQP-SUB FROM 1 BY 1
069100         UNTIL EQP-SUB > WS-EQUIP-COUNT.
069200 140-EXIT.
069300     EXIT.
069400
069500 142-TEST-ONE-EQUIP.
069600     SET EQP-IDX TO EQP-SUB.
069700     MOVE WS-EQUIP-ENTRY (EQP-IDX) TO WS-SCAN-EQUIP.
069800     IF EQ-CHAR-ID IN WS-SCAN-EQUIP = WS-CUR-OWNER-ID
069900       AND EQUIPMENT-EQUIPPED IN WS-SCAN-EQUIP
070000         PERFORM 144-APPLY-ONE-EQUIP THRU 144-EXIT
070100     END-IF.
070200 142-EXIT.
070300     EXIT.
070400
070500 144-APPLY-ONE-EQUIP.
070600     IF WS-CUR-SIDE-SW = 'A'
070700         ADD EQ-ATK-BONUS IN WS-SCAN-EQUIP
070800             TO BSW-TOTAL-ATK-BONUS IN WS-SIDE-A
070900         ADD EQ-DEF-BONUS IN WS-SCAN-EQUIP
071000             TO BSW-TOTAL-DEF-BONUS IN WS-SIDE-A
071100         ADD EQ-BONUS-CON IN WS-SCAN-EQUIP
071200             TO BSW-BONUS-CON-TOTAL IN WS-SIDE-A
071300         IF TYPE-WEAPON IN WS-SCAN-EQUIP
071400             MOVE 'Y' TO BSW-HAS-WEAPON-SW IN WS-SIDE-A
071500             MOVE EQ-SCALING-STAT IN WS-SCAN-EQUIP
071600                 TO BSW-WEAPON-SCALING IN WS-SIDE-A
071700             MOVE EQ-WEAPON-CAT IN WS-SCAN-EQUIP
071800                 TO BSW-WEAPON-CAT IN WS-SIDE-A
071900             MOVE EQ-DMG-MIN IN WS-SCAN-EQUIP
072000                 TO BSW-WEAPON-DMG-MIN IN WS-SIDE-A
072100             MOVE EQ-DMG-MAX IN WS-SCAN-EQUIP
072200                 TO BSW-WEAPON-DMG-MAX IN WS-SIDE-A
072300             ADD EQ-ATK-BONUS IN WS-SCAN-EQUIP
072400                 TO BSW-WEAPON-ATK-BONUS IN WS-SIDE-A
072500             IF EQ-EFFECT IN WS-SCAN-EQUIP NOT = SPACES
072600                 MOVE 'Y' TO BSW-WEAPON-MAGICAL-SW IN WS-SIDE-A
072700             END-IF
072800         END-IF
072900         IF EQ-EFFECT IN WS-SCAN-EQUIP NOT = SPACES
073000             PERFORM 146-ADD-EFFECT-ROW-A THRU 146-EXIT
073100         END-IF
073200     ELSE
073300         ADD EQ-ATK-BONUS IN WS-SCAN-EQUIP
073400             TO BSW-TOTAL-ATK-BONUS IN WS-SIDE-B
073500         ADD EQ-DEF-BONUS IN WS-SCAN-EQUIP
073600             TO BSW-TOTAL-DEF-BONUS IN WS-SIDE-B
073700         ADD EQ-BONUS-CON IN WS-SCAN-EQUIP
073800             TO BSW-BONUS-CON-TOTAL IN WS-SIDE-B
073900         IF TYPE-WEAPON IN WS-SCAN-EQUIP
074000             MOVE 'Y' TO BSW-HAS-WEAPON-SW IN WS-SIDE-B
074100             MOVE EQ-SCALING-STAT IN WS-SCAN-EQUIP
074200                 TO BSW-WEAPON-SCALING IN WS-SIDE-B
074300             MOVE EQ-WEAPON-CAT IN WS-SCAN-EQUIP
074400                 TO BSW-WEAPON-CAT IN WS-SIDE-B
074500             MOVE EQ-DMG-MIN IN WS-SCAN-EQUIP
074600                 TO BSW-WEAPON-DMG-MIN IN WS-SIDE-B
074700             MOVE EQ-DMG-MAX IN WS-SCAN-EQUIP
074800                 TO BSW-WEAPON-DMG-MAX IN WS-SIDE-B
074900             ADD EQ-ATK-BONUS IN WS-SCAN-EQUIP
075000                 TO BSW-WEAPON-ATK-BONUS IN WS-SIDE-B
075100             IF EQ-EFFECT IN WS-SCAN-EQUIP NOT = SPACES
075200                 MOVE 'Y' TO BSW-WEAPON-MAGICAL-SW IN WS-SIDE-B
075300             END-IF
075400         END-IF
075500         IF EQ-EFFECT IN WS-SCAN-EQUIP NOT = SPACES
075600             PERFORM 146-ADD-EFFECT-ROW-B THRU 146-EXIT
075700         END-IF
075800     END-IF.
075900 144-EXIT.
076000     EXIT.
076100
076200 146-ADD-EFFECT-ROW-A.
076300     ADD 1 TO BSW-EFFECT-COUNT IN WS-SIDE-A.
076400     SET EFX-IDX-A TO BSW-EFFECT-COUNT IN WS-SIDE-A.
076500     MOVE EQ-EFFECT IN WS-SCAN-EQUIP
076600         TO BSW-EFFECT-CODE IN WS-SIDE-A (EFX-IDX-A).
076700     MOVE EQ-EFFECT-VALUE IN WS-SCAN-EQUIP
076800         TO BSW-EFFECT-VALUE IN WS-SIDE-A (EFX-IDX-A).
076900     MOVE EQ-EFFECT-CHANCE IN WS-SCAN-EQUIP
077000         TO BSW-EFFECT-CHANCE IN WS-SIDE-A (EFX-IDX-A).
077100 146-EXIT.
077200     EXIT.
077300
077400 146-ADD-EFFECT-ROW-B.
077500     ADD 1 TO BSW-EFFECT-COUNT IN WS-SIDE-B.
077600     SET EFX-IDX-B TO BSW-EFFECT-COUNT IN WS-SIDE-B.
077700     MOVE EQ-EFFECT IN WS-SCAN-EQUIP
077800         TO BSW-EFFECT-CODE IN WS-SIDE-B (EFX-IDX-B).
077900     MOVE EQ-EFFECT-VALUE IN WS-SCAN-EQUIP
078000         TO BSW-EFFECT-VALUE IN WS-SIDE-B (EFX-IDX-B).
078100     MOVE EQ-EFFECT-CHANCE IN WS-SCAN-EQUIP
078200         TO BSW-EFFECT-CHANCE IN WS-SIDE-B (EFX-IDX-B).
078300 146-EXIT.
078400     EXIT.
078500
078600*** SCAN WS-POTION-TABLE FOR UNUSED ROWS OWNED BY THE CURRENT
078700*** CHARACTER -- THESE ARE DRUNK AUTOMATICALLY DURING THE FIGHT
078800*** PER THE POTION AUTO-USE RULES, NOT PRE-APPLIED HERE.
078900 145-LOAD-POTIONS-FOR-SIDE.
079000     MOVE "145-LOAD-POTIONS-FOR-SIDE" TO PARA-NAME.
079100     PERFORM 147-TEST-ONE-POTION THRU 147-EXIT
079200         VARYING POT-SUB FROM 1 BY 1
079300         UNTIL POT-SUB > WS-POTION-COUNT.
079400 145-EXIT.
079500     EXIT.
079600
079700 147-TEST-ONE-POTION.
079800     SET POT-IDX TO POT-SUB.
079900     MOVE WS-POT-ENTRY (POT-IDX) TO WS-SCAN-POTION.
080000     IF POT-CHAR-ID IN WS-SCAN-POTION = WS-CUR-OWNER-ID
080100       AND POT-QUANTITY IN WS-SCAN-POTION > 0
080200         PERFORM 148-ADD-POTION-ROW THRU 148-EXIT
080300     END-IF.
080400 147-EXIT.
080500     EXIT.
080600
080700*** BSW-POT-MASTER-SUB REMEMBERS THE SLOT IN WS-POTION-TABLE SO
080800*** 720-FLUSH-POTIONS CAN WRITE THE DECREMENT BACK AFTER THE
080900*** BATTLE WITHOUT A SECOND KEY SEARCH.
081000 148-ADD-POTION-ROW.
081100     IF WS-CUR-SIDE-SW = 'A'
081200         ADD 1 TO BSW-POTION-COUNT IN WS-SIDE-A
081300         SET POT-IDX-A TO BSW-POTION-COUNT IN WS-SIDE-A
081400         MOVE POT-BUFF-TYPE IN WS-SCAN-POTION
081500             TO BSW-POT-BUFF-TYPE IN WS-SIDE-A (POT-IDX-A)
081600         MOVE POT-IS-HEAL IN WS-SCAN-POTION
081700             TO BSW-POT-IS-HEAL-SW IN WS-SIDE-A (POT-IDX-A)
081800         MOVE POT-QUANTITY IN WS-SCAN-POTION
081900             TO BSW-POT-QTY IN WS-SIDE-A (POT-IDX-A)
082000         MOVE 'N' TO BSW-POT-USED-SW IN WS-SIDE-A (POT-IDX-A)
082100         MOVE POT-SUB
082200             TO BSW-POT-MASTER-SUB IN WS-SIDE-A (POT-IDX-A)
082300     ELSE
082400         ADD 1 TO BSW-POTION-COUNT IN WS-SIDE-B
082500         SET POT-IDX-B TO BSW-POTION-COUNT IN WS-SIDE-B
082600         MOVE POT-BUFF-TYPE IN WS-SCAN-POTION
082700             TO BSW-POT-BUFF-TYPE IN WS-SIDE-B (POT-IDX-B)
082800         MOVE POT-IS-HEAL IN WS-SCAN-POTION
082900             TO BSW-POT-IS-HEAL-SW IN WS-SIDE-B (POT-IDX-B)
083000         MOVE POT-QUANTITY IN WS-SCAN-POTION
083100             TO BSW-POT-QTY IN WS-SIDE-B (POT-IDX-B)
083200         MOVE 'N' TO BSW-POT-USED-SW IN WS-SIDE-B (POT-IDX-B)
083300         MOVE POT-SUB
083400             TO BSW-POT-MASTER-SUB IN WS-SIDE-B (POT-IDX-B)
083500     END-IF.
083600 148-EXIT.
083700     EXIT.
083800
083900*** DERIVE AC, EFFECTIVE ATTACK BONUS AND ACCURACY FROM RAW
084000*** ABILITY SCORES PLUS EQUIPMENT TOTALS -- THE SAME FORMULAS FOR
084100*** EITHER SIDE, KEYED OFF WS-CUR-SIDE-SW.  DEF BONUS IS CAPPED AT 8
084200*** BEFORE IT FEEDS AC, GEAR CON BONUS BUYS EXTRA HP AT 2-FOR-1, AND
084300*** 162 BELOW LAYERS ON DODGE_BOOST/FORTIFY/ENDURANCE FROM THE
084400*** EFFECT TABLE -- BUSINESS-RULES REWORK, CR-2261.
084500 160-DERIVE-STATS-RTN.
084600     MOVE "160-DERIVE-STATS-RTN" TO PARA-NAME.
084700     IF WS-CUR-SIDE-SW = 'A'
084800         MOVE BSW-DEX IN WS-SIDE-A TO WS-MOD-IN
084900         PERFORM 950-COMPUTE-MOD THRU 950-EXIT
085000         MOVE BSW-TOTAL-DEF-BONUS IN WS-SIDE-A TO WS-CAPPED-DEF-BONUS
085100         IF WS-CAPPED-DEF-BONUS > 8
085200             MOVE 8 TO WS-CAPPED-DEF-BONUS
085300         END-IF
085400         COMPUTE BSW-AC IN WS-SIDE-A =
085500             10 + WS-MOD-OUT + WS-CAPPED-DEF-BONUS
085600         COMPUTE WS-CON-HP-BONUS =
085700             2 * BSW-BONUS-CON-TOTAL IN WS-SIDE-A
085800         ADD WS-CON-HP-BONUS TO BSW-CUR-HP IN WS-SIDE-A,
085900                                 BSW-MAX-HP IN WS-SIDE-A
086000         MOVE WS-SIDE-A TO WS-ACTOR-REC
086100         PERFORM 162-APPLY-AC-HP-EFFECTS THRU 162-EXIT
086200         MOVE WS-ACTOR-REC TO WS-SIDE-A
086300     ELSE
086400         MOVE BSW-DEX IN WS-SIDE-B TO WS-MOD-IN
086500         PERFORM 950-COMPUTE-MOD THRU 950-EXIT
086600         MOVE BSW-TOTAL-DEF-BONUS IN WS-SIDE-B TO WS-CAPPED-DEF-BONUS
086700         IF WS-CAPPED-DEF-BONUS > 8
086800             MOVE 8 TO WS-CAPPED-DEF-BONUS
086900         END-IF
087000         COMPUTE BSW-AC IN WS-SIDE-B =
087100             10 + WS-MOD-OUT + WS-CAPPED-DEF-BONUS
087200         COMPUTE WS-CON-HP-BONUS =
087300             2 * BSW-BONUS-CON-TOTAL IN WS-SIDE-B
087400         ADD WS-CON-HP-BONUS TO BSW-CUR-HP IN WS-SIDE-B,
087500                                 BSW-MAX-HP IN WS-SIDE-B
087600         MOVE WS-SIDE-B TO WS-ACTOR-REC
087700         PERFORM 162-APPLY-AC-HP-EFFECTS THRU 162-EXIT
087800         MOVE WS-ACTOR-REC TO WS-SIDE-B
087900     END-IF.
088000 160-EXIT.
088100     EXIT.
088200
088300*** DODGE_BOOST AND FORTIFY EACH ADD HALF THEIR EFFECT VALUE (INTEGER
088400*** TRUNCATION) TO AC; ENDURANCE ADDS ITS FULL VALUE TO BOTH CURRENT
088500*** AND MAX HP.  RUN AGAINST WS-ACTOR-REC, BORROWED HERE PURELY AS A
088600*** SCRATCH AREA SINCE THE PER-TURN ACTOR/TARGET SWAP HAS NOT YET
088700*** STARTED THIS FAR INTO THE BUILD STEP.
088800 162-APPLY-AC-HP-EFFECTS.
088900     MOVE 'DODGE_BOOST' TO WS-EFX-LOOKUP-CODE.
089000     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
089100     IF WS-EFX-FOUND
089200         COMPUTE WS-HALF-VALUE = WS-EFX-FOUND-VALUE / 2
089300         ADD WS-HALF-VALUE TO BSW-AC IN WS-ACTOR-REC
089400     END-IF.
089500     MOVE 'FORTIFY' TO WS-EFX-LOOKUP-CODE.
089600     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
089700     IF WS-EFX-FOUND
089800         COMPUTE WS-HALF-VALUE = WS-EFX-FOUND-VALUE / 2
089900         ADD WS-HALF-VALUE TO BSW-AC IN WS-ACTOR-REC
090000     END-IF.
090100     MOVE 'ENDURANCE' TO WS-EFX-LOOKUP-CODE.
090200     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
090300     IF WS-EFX-FOUND
090400         ADD WS-EFX-FOUND-VALUE TO BSW-CUR-HP IN WS-ACTOR-REC,
090500                                    BSW-MAX-HP IN WS-ACTOR-REC
090600     END-IF.
090700 162-EXIT.
090800     EXIT.
090900
091000*** INITIATIVE -- EACH SIDE ROLLS 1D20 PLUS ITS DEX MODIFIER, PLUS A
091100*** FLAT +5 WHEN THE HASTE EFFECT IS CARRIED (A FLAG, NOT A PERCENT
091200*** PROC, PER CR-2261).  HIGH ROLL ACTS FIRST EACH ROUND.
091300 150-INITIATIVE-RTN.
091400     MOVE "150-INITIATIVE-RTN" TO PARA-NAME.
091500     MOVE 20 TO WS-DICE-SIDES.
091600     PERFORM 910-ROLL-DICE THRU 910-EXIT.
091700     MOVE BSW-DEX IN WS-SIDE-A TO WS-MOD-IN.
091800     PERFORM 950-COMPUTE-MOD THRU 950-EXIT.
091900     COMPUTE BSW-INIT-ROLL IN WS-SIDE-A = WS-DICE-RESULT
092000         + WS-MOD-OUT.
092100     MOVE WS-SIDE-A TO WS-ACTOR-REC.
092200     MOVE 'HASTE' TO WS-EFX-LOOKUP-CODE.
092300     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
092400     IF WS-EFX-FOUND
092500         ADD 5 TO BSW-INIT-ROLL IN WS-SIDE-A
092600     END-IF.
092700
092800     PERFORM 910-ROLL-DICE THRU 910-EXIT.
092900     MOVE BSW-DEX IN WS-SIDE-B TO WS-MOD-IN.
093000     PERFORM 950-COMPUTE-MOD THRU 950-EXIT.
093100     COMPUTE BSW-INIT-ROLL IN WS-SIDE-B = WS-DICE-RESULT
093200         + WS-MOD-OUT.
093300     MOVE WS-SIDE-B TO WS-ACTOR-REC.
093400     MOVE 'HASTE' TO WS-EFX-LOOKUP-CODE.
093500     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
093600     IF WS-EFX-FOUND
093700         ADD 5 TO BSW-INIT-ROLL IN WS-SIDE-B
093800     END-IF.
093900
094000     IF BSW-INIT-ROLL IN WS-SIDE-A >= BSW-INIT-ROLL IN WS-SIDE-B
094100         MOVE 'A' TO WS-FIRST-SIDE-SW
094200     ELSE
094300         MOVE 'B' TO WS-FIRST-SIDE-SW
094400     END-IF.
094500 150-EXIT.
094600     EXIT.
094700
094800*** PRE-BATTLE DEBUFF PASS.  EACH SIDE'S OWN EFFECT TABLE IS WALKED
094900*** ONCE FOR DEBUFF_DEF_DOWN/DEBUFF_ATK_DOWN/INTIMIDATE (CROSS
095000*** EFFECTS, LANDING ON THE OPPONENT) AND CURSE_WEAKNESS/
095100*** ACCURACY_UP/PIERCING_GAZE/BLESS (SELF EFFECTS) -- CR-2261.
095200 165-APPLY-CROSS-DEBUFFS.
095300     MOVE "165-APPLY-CROSS-DEBUFFS" TO PARA-NAME.
095400     MOVE 'A' TO WS-DEBUFF-SELF-SW.
095500     PERFORM 166-APPLY-ONE-SIDE-DEBUFFS THRU 166-EXIT.
095600     MOVE 'B' TO WS-DEBUFF-SELF-SW.
095700     PERFORM 166-APPLY-ONE-SIDE-DEBUFFS THRU 166-EXIT.
095800 165-EXIT.
095900     EXIT.
096000
096100 166-APPLY-ONE-SIDE-DEBUFFS.
096200     IF WS-DEBUFF-SELF-SW = 'A'
096300         MOVE WS-SIDE-A TO WS-ACTOR-REC
096400     ELSE
096500         MOVE WS-SIDE-B TO WS-ACTOR-REC
096600     END-IF.
096700
096800     MOVE 'DEBUFF_DEF_DOWN' TO WS-EFX-LOOKUP-CODE.
096900     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
097000     IF WS-EFX-FOUND
097100         IF WS-DEBUFF-SELF-SW = 'A'
097200             SUBTRACT WS-EFX-FOUND-VALUE FROM BSW-AC IN WS-SIDE-B
097300         ELSE
097400             SUBTRACT WS-EFX-FOUND-VALUE FROM BSW-AC IN WS-SIDE-A
097500         END-IF
097600     END-IF.
097700
097800     MOVE 'DEBUFF_ATK_DOWN' TO WS-EFX-LOOKUP-CODE.
097900     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
098000     IF WS-EFX-FOUND
098100         IF WS-DEBUFF-SELF-SW = 'A'
098200             ADD WS-EFX-FOUND-VALUE TO BSW-ATK-DEBUFF-CTR IN WS-SIDE-B
098300         ELSE
098400             ADD WS-EFX-FOUND-VALUE TO BSW-ATK-DEBUFF-CTR IN WS-SIDE-A
098500         END-IF
098600     END-IF.
098700
098800     MOVE 'CURSE_WEAKNESS' TO WS-EFX-LOOKUP-CODE.
098900     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
099000     IF WS-EFX-FOUND
099100         MOVE 'Y' TO BSW-CURSED-SW IN WS-ACTOR-REC
099200     END-IF.
099300
099400     MOVE 'INTIMIDATE' TO WS-EFX-LOOKUP-CODE.
099500     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
099600     IF WS-EFX-FOUND
099700         IF WS-DEBUFF-SELF-SW = 'A'
099800             ADD 1 TO BSW-ATK-DEBUFF-CTR IN WS-SIDE-B
099900         ELSE
100000             ADD 1 TO BSW-ATK-DEBUFF-CTR IN WS-SIDE-A
100100         END-IF
100200     END-IF.
100300
100400     MOVE 'ACCURACY_UP' TO WS-EFX-LOOKUP-CODE.
100500     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
100600     IF WS-EFX-FOUND
100700         ADD WS-EFX-FOUND-VALUE TO BSW-ACCURACY-BONUS IN WS-ACTOR-REC
100800     END-IF.
100900
101000     MOVE 'PIERCING_GAZE' TO WS-EFX-LOOKUP-CODE.
101100     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
101200     IF WS-EFX-FOUND
101300         ADD WS-EFX-FOUND-VALUE TO BSW-ACCURACY-BONUS IN WS-ACTOR-REC
101400     END-IF.
101500
101600     MOVE 'BLESS' TO WS-EFX-LOOKUP-CODE.
101700     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
101800     IF WS-EFX-FOUND
101900         ADD 2 TO BSW-ACCURACY-BONUS IN WS-ACTOR-REC
102000     END-IF.
102100
102200     IF WS-DEBUFF-SELF-SW = 'A'
102300         MOVE WS-ACTOR-REC TO WS-SIDE-A
102400     ELSE
102500         MOVE WS-ACTOR-REC TO WS-SIDE-B
102600     END-IF.
102700 166-EXIT.
102800     EXIT.
102900
103000*** ONE COMBAT ROUND -- THE SIDE WITH INITIATIVE GOES FIRST,
103100*** THEN THE OTHER SIDE, PROVIDED IT IS STILL ALIVE; END-OF-
103200*** ROUND EFFECTS (BLEED/REGEN/SHIELD DECAY) RUN ONCE AFTER
103300*** BOTH HAVE ACTED.
103400 200-ROUND-LOOP-RTN.
103500     MOVE "200-ROUND-LOOP-RTN" TO PARA-NAME.
103600     IF FIRST-SIDE-IS-A
103700         MOVE 'A' TO WS-ACTOR-IS-A-SW
103800         PERFORM 250-RUN-ONE-TURN THRU 250-EXIT
103900         IF BSW-SIDE-ALIVE IN WS-SIDE-B
104000             MOVE 'B' TO WS-ACTOR-IS-A-SW
104100             PERFORM 250-RUN-ONE-TURN THRU 250-EXIT
104200         END-IF
104300     ELSE
104400         MOVE 'B' TO WS-ACTOR-IS-A-SW
104500         PERFORM 250-RUN-ONE-TURN THRU 250-EXIT
104600         IF BSW-SIDE-ALIVE IN WS-SIDE-A
104700             MOVE 'A' TO WS-ACTOR-IS-A-SW
104800             PERFORM 250-RUN-ONE-TURN THRU 250-EXIT
104900         END-IF
105000     END-IF.
105100     PERFORM 600-END-OF-ROUND-RTN THRU 600-EXIT.
105200 200-EXIT.
105300     EXIT.
105400
105500*** ONE ACTOR'S TURN -- CROWD-CONTROL CHECK, ATTACK-COUNT PROMOTION,
105600*** THEN ONE OR TWO RESOLVED ATTACKS, A MID-ROUND REVIVE CHECK, AND
105700*** POTION AUTO-USE.  WS-ACTOR-REC/WS-TARGET-REC ARE A COPY'd SCRATCH
105800*** PAIR SWAPPED IN FROM WHICHEVER SIDE ACTOR-IS-SIDE-A/B SAYS IS UP,
105900*** THE SAME CANDIDATE ROW IDIOM USED ELSEWHERE IN THIS SYSTEM, HERE
106000*** APPLIED TO A WHOLE COMBATANT INSTEAD OF ONE EQUIPMENT ROW.
106100 250-RUN-ONE-TURN.
106200     MOVE "250-RUN-ONE-TURN" TO PARA-NAME.
106300     IF ACTOR-IS-SIDE-A
106400         MOVE WS-SIDE-A TO WS-ACTOR-REC
106500         MOVE WS-SIDE-B TO WS-TARGET-REC
106600     ELSE
106700         MOVE WS-SIDE-B TO WS-ACTOR-REC
106800         MOVE WS-SIDE-A TO WS-TARGET-REC
106900     END-IF.
107000
107100     IF NOT BSW-SIDE-ALIVE IN WS-ACTOR-REC
107200         GO TO 250-EXIT
107300     END-IF.
107400
107500     PERFORM 255-CHECK-CROWD-CONTROL THRU 255-EXIT.
107600     IF BSW-STUNNED IN WS-ACTOR-REC
107700         GO TO 258-SWAP-BACK
107800     END-IF.
107900     IF WS-SKIP-THIS-TURN
108000         GO TO 258-SWAP-BACK
108100     END-IF.
108200
108300     PERFORM 256-SET-ATTACK-COUNT THRU 256-EXIT.
108400
108500     PERFORM 260-RESOLVE-ATTACK THRU 260-EXIT
108600         VARYING WS-ATK-SUB FROM 1 BY 1
108700         UNTIL WS-ATK-SUB > WS-ATTACK-COUNT
108800            OR NOT BSW-SIDE-ALIVE IN WS-TARGET-REC.
108900
109000     PERFORM 620-CHECK-REVIVE-ONE THRU 620-EXIT.
109100
109200     PERFORM 290-POTION-AUTO-USE THRU 290-EXIT.
109300
109400 258-SWAP-BACK.
109500     IF ACTOR-IS-SIDE-A
109600         MOVE WS-ACTOR-REC TO WS-SIDE-A
109700         MOVE WS-TARGET-REC TO WS-SIDE-B
109800     ELSE
109900         MOVE WS-ACTOR-REC TO WS-SIDE-B
110000         MOVE WS-TARGET-REC TO WS-SIDE-A
110100     END-IF.
110200 250-EXIT.
110300     EXIT.
110400
110500*** STUNNED SKIPS THE TURN OUTRIGHT (CHECKED BY THE CALLER); SLOWED
110600*** IS A 50% CHANCE TO SKIP, ROLLED HERE EACH TURN -- CR-2261.
110700 255-CHECK-CROWD-CONTROL.
110800     MOVE 'N' TO WS-SKIP-TURN-SW.
110900     IF BSW-SLOWED IN WS-ACTOR-REC
111000         MOVE 50 TO WS-PCT-CHANCE
111100         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
111200         IF WS-PCT-PROCD
111300             MOVE 'Y' TO WS-SKIP-TURN-SW
111400         END-IF
111500     END-IF.
111600 255-EXIT.
111700     EXIT.
111800
111900*** ATTACK-COUNT PROMOTION TO TWO SWINGS THIS TURN -- DOUBLE_ATTACK
112000*** (BUFF-POTION FLAG OR GEAR PROC) FIRST, ELSE AN INDEPENDENT 30%
112100*** ROLL FOR HASTE, ELSE AN INDEPENDENT 50% ROLL FOR A RANGER
112200*** CARRYING A BOW -- ONLY ONE OF THE THREE CAN FIRE, CR-2261.
112300 256-SET-ATTACK-COUNT.
112400     MOVE 1 TO WS-ATTACK-COUNT.
112500     IF BSW-DOUBLE-ATTACK-BUFF IN WS-ACTOR-REC
112600         MOVE 2 TO WS-ATTACK-COUNT
112700     ELSE
112800         MOVE 'DOUBLE_ATTACK' TO WS-EFX-LOOKUP-CODE
112900         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
113000         IF WS-EFX-FOUND
113100             MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
113200             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
113300             IF WS-PCT-PROCD
113400                 MOVE 2 TO WS-ATTACK-COUNT
113500             END-IF
113600         END-IF
113700     END-IF.
113800     IF WS-ATTACK-COUNT = 1
113900         MOVE 'HASTE' TO WS-EFX-LOOKUP-CODE
114000         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
114100         IF WS-EFX-FOUND
114200             MOVE 30 TO WS-PCT-CHANCE
114300             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
114400             IF WS-PCT-PROCD
114500                 MOVE 2 TO WS-ATTACK-COUNT
114600             END-IF
114700         END-IF
114800     END-IF.
114900     IF WS-ATTACK-COUNT = 1
115000       AND BSW-CLASS-RANGER IN WS-ACTOR-REC
115100       AND BSW-HAS-WEAPON IN WS-ACTOR-REC
115200       AND BSW-WEAPON-CAT-IS-BOW IN WS-ACTOR-REC
115300         MOVE 50 TO WS-PCT-CHANCE
115400         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
115500         IF WS-PCT-PROCD
115600             MOVE 2 TO WS-ATTACK-COUNT
115700         END-IF
115800     END-IF.
115900 256-EXIT.
116000     EXIT.
116100
116200*** ONE ATTACK WITHIN THE CURRENT TURN -- TO-HIT, DAMAGE, ELEMENTAL
116300*** EXTRA, REDUCTION, SHIELD ABSORB, EXECUTE/VORPAL, NARRATIVE-ONLY
116400*** EFFECTS, THEN ON-HIT STATUS, IN THAT ORDER PER THE SPEC'S
116500*** PER-TURN RESOLUTION STEPS.
116600 260-RESOLVE-ATTACK.
116700     MOVE "260-RESOLVE-ATTACK" TO PARA-NAME.
116800     PERFORM 262-ROLL-TO-HIT THRU 262-EXIT.
116900     IF WS-ATTACK-NEGATED
117000         GO TO 260-EXIT
117100     END-IF.
117200     IF NOT WS-IS-HIT
117300         GO TO 260-EXIT
117400     END-IF.
117500     PERFORM 264-ROLL-DAMAGE THRU 264-EXIT.
117600     PERFORM 266-APPLY-ELEMENTAL THRU 266-EXIT.
117700     PERFORM 268-APPLY-REDUCTION THRU 268-EXIT.
117800     PERFORM 270-APPLY-DAMAGE THRU 270-EXIT.
117900     PERFORM 275-CHECK-EXECUTE-VORPAL THRU 275-EXIT.
118000     PERFORM 278-NARRATIVE-EFFECTS THRU 278-EXIT.
118100     PERFORM 280-APPLY-ON-HIT-EFFECTS THRU 280-EXIT.
118200 260-EXIT.
118300     EXIT.
118400
118500*** CRIT QUALIFIES ON A NATURAL 20, OR A CRIT_DOUBLE BUFF ROLL OF 19+,
118600*** OR A CRITICAL_BOOST EFFECT ROLL OF 18+, OR A LUCK EFFECT ROLL OF
118700*** 19+ -- CR-2261.
118800 261-CHECK-CRIT.
118900     MOVE 'N' TO WS-CRIT-SW.
119000     IF WS-D20-ROLL = 20
119100         MOVE 'Y' TO WS-CRIT-SW
119200         GO TO 261-EXIT
119300     END-IF.
119400     IF BSW-CRIT-DOUBLE-BUFF IN WS-ACTOR-REC AND WS-D20-ROLL >= 19
119500         MOVE 'Y' TO WS-CRIT-SW
119600         GO TO 261-EXIT
119700     END-IF.
119800     MOVE 'CRITICAL_BOOST' TO WS-EFX-LOOKUP-CODE.
119900     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
120000     IF WS-EFX-FOUND AND WS-D20-ROLL >= 18
120100         MOVE 'Y' TO WS-CRIT-SW
120200         GO TO 261-EXIT
120300     END-IF.
120400     MOVE 'LUCK' TO WS-EFX-LOOKUP-CODE.
120500     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
120600     IF WS-EFX-FOUND AND WS-D20-ROLL >= 19
120700         MOVE 'Y' TO WS-CRIT-SW
120800     END-IF.
120900 261-EXIT.
121000     EXIT.
121100
121200*** A NATURAL 20 ALWAYS HITS; OTHERWISE THE ROLL PLUS MODIFIERS MUST
121300*** MEET THE DEFENDER'S EFFECTIVE AC.  A HIT IS THEN OFFERED TO THE
121400*** NEGATION CHAIN IN 267 BEFORE IT IS TREATED AS A CONFIRMED HIT.
121500 262-ROLL-TO-HIT.
121600     MOVE 'N' TO WS-NEGATED-SW.
121700     MOVE 'N' TO WS-HIT-SW.
121800     MOVE 20 TO WS-DICE-SIDES.
121900     PERFORM 910-ROLL-DICE THRU 910-EXIT.
122000     MOVE WS-DICE-RESULT TO WS-D20-ROLL.
122100     PERFORM 261-CHECK-CRIT THRU 261-EXIT.
122200     PERFORM 263-COMPUTE-ATTACK-MOD THRU 263-EXIT.
122300     PERFORM 265-EFFECTIVE-AC THRU 265-EXIT.
122400     COMPUTE WS-TOTAL-ATTACK =
122500         WS-D20-ROLL + WS-ATTACK-MOD + WS-WEAPON-HIT-BONUS
122600         - BSW-ATK-DEBUFF-CTR IN WS-ACTOR-REC
122700         + BSW-ACCURACY-BONUS IN WS-ACTOR-REC.
122800     IF WS-D20-ROLL = 20 OR WS-TOTAL-ATTACK >= WS-EFFECTIVE-AC
122900         MOVE 'Y' TO WS-HIT-SW
123000     END-IF.
123100     IF WS-IS-HIT
123200         PERFORM 267-CHECK-HIT-NEGATION THRU 267-EXIT
123300     END-IF.
123400 262-EXIT.
123500     EXIT.
123600
123700*** ATTACKMOD COMES FROM THE SCALING-STAT TABLE (ZEROED, ALONG WITH
123800*** THE WEAPON HIT BONUS, WHEN DISARMED); THE WEAPON HIT BONUS IS
123900*** HALF THE EQUIPPED ATTACK TOTAL, ROUNDED DOWN -- CR-2261.
124000 263-COMPUTE-ATTACK-MOD.
124100     IF BSW-DISARMED IN WS-ACTOR-REC
124200         MOVE 0 TO WS-ATTACK-MOD
124300         MOVE 0 TO WS-WEAPON-HIT-BONUS
124400         GO TO 263-EXIT
124500     END-IF.
124600
124700     EVALUATE TRUE
124800         WHEN NOT BSW-HAS-WEAPON IN WS-ACTOR-REC
124900             MOVE BSW-STR IN WS-ACTOR-REC TO WS-MOD-IN
125000             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
125100             MOVE WS-MOD-OUT TO WS-ATTACK-MOD
125200         WHEN BSW-WEAPON-SCALING IN WS-ACTOR-REC = 'STR'
125300             MOVE BSW-STR IN WS-ACTOR-REC TO WS-MOD-IN
125400             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
125500             MOVE WS-MOD-OUT TO WS-ATTACK-MOD
125600             MOVE BSW-DEX IN WS-ACTOR-REC TO WS-MOD-IN
125700             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
125800             ADD WS-MOD-OUT TO WS-ATTACK-MOD
125900         WHEN BSW-WEAPON-SCALING IN WS-ACTOR-REC = 'DEX'
126000             MOVE BSW-DEX IN WS-ACTOR-REC TO WS-MOD-IN
126100             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
126200             COMPUTE WS-ATTACK-MOD = WS-MOD-OUT + 2
126300         WHEN BSW-WEAPON-SCALING IN WS-ACTOR-REC = 'INT'
126400             MOVE BSW-INT IN WS-ACTOR-REC TO WS-MOD-IN
126500             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
126600             COMPUTE WS-ATTACK-MOD = WS-MOD-OUT + 2
126700         WHEN BSW-WEAPON-SCALING IN WS-ACTOR-REC = 'WIS'
126800             MOVE BSW-WIS IN WS-ACTOR-REC TO WS-MOD-IN
126900             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
127000             COMPUTE WS-ATTACK-MOD = WS-MOD-OUT + 2
127100         WHEN OTHER
127200             MOVE BSW-STR IN WS-ACTOR-REC TO WS-MOD-IN
127300             PERFORM 950-COMPUTE-MOD THRU 950-EXIT
127400             MOVE WS-MOD-OUT TO WS-ATTACK-MOD
127500     END-EVALUATE.
127600
127700     COMPUTE WS-WEAPON-HIT-BONUS =
127800         BSW-TOTAL-ATK-BONUS IN WS-ACTOR-REC / 2.
127900 263-EXIT.
128000     EXIT.
128100
128200*** WEAPON DAMAGE (OR A BARE-HANDED 1D4 WHEN UNARMED) PLUS ATTACKMOD
128300*** AND THE WEAPON-SLOT ATTACK BONUS, LESS THE ACTOR'S OWN ATTACK-
128400*** DEBUFF COUNTER, PLUS A CLASS BONUS, FLOORED AT ONE POINT BEFORE
128500*** CRIT/CURSE MULTIPLIERS ARE TAKEN -- CR-2261.
128600 264-ROLL-DAMAGE.
128700     IF BSW-DISARMED IN WS-ACTOR-REC
128800         MOVE 1 TO WS-DAMAGE
128900         GO TO 264-EXIT
129000     END-IF.
129100
129200     IF BSW-HAS-WEAPON IN WS-ACTOR-REC
129300         COMPUTE WS-DICE-SIDES =
129400             BSW-WEAPON-DMG-MAX IN WS-ACTOR-REC
129500           - BSW-WEAPON-DMG-MIN IN WS-ACTOR-REC + 1
129600         PERFORM 910-ROLL-DICE THRU 910-EXIT
129700         COMPUTE WS-DAMAGE =
129800             WS-DICE-RESULT + BSW-WEAPON-DMG-MIN IN WS-ACTOR-REC
129900             - 1
130000     ELSE
130100         MOVE 4 TO WS-DICE-SIDES
130200         PERFORM 910-ROLL-DICE THRU 910-EXIT
130300         MOVE WS-DICE-RESULT TO WS-DAMAGE
130400     END-IF.
130500
130600     ADD WS-ATTACK-MOD TO WS-DAMAGE.
130700     ADD BSW-WEAPON-ATK-BONUS IN WS-ACTOR-REC TO WS-DAMAGE.
130800     SUBTRACT BSW-ATK-DEBUFF-CTR IN WS-ACTOR-REC FROM WS-DAMAGE.
130900
131000     PERFORM 269-CLASS-DAMAGE-BONUS THRU 269-EXIT.
131100
131200     IF WS-DAMAGE < 1
131300         MOVE 1 TO WS-DAMAGE
131400     END-IF.
131500
131600     IF WS-IS-CRIT
131700         COMPUTE WS-DAMAGE = (WS-DAMAGE * 3) / 2
131800     END-IF.
131900     IF BSW-CURSED IN WS-ACTOR-REC
132000         COMPUTE WS-DAMAGE = (WS-DAMAGE * 7) / 10
132100     END-IF.
132200 264-EXIT.
132300     EXIT.
132400
132500*** EFFECTIVE AC IS THE DEFENDER'S AC LESS ANY ARMOR_PENETRATION ON
132600*** THE ATTACKER, NEVER BELOW A FLOOR OF 5 -- CR-2261.
132700 265-EFFECTIVE-AC.
132800     MOVE BSW-AC IN WS-TARGET-REC TO WS-EFFECTIVE-AC.
132900     MOVE 'ARMOR_PENETRATION' TO WS-EFX-LOOKUP-CODE.
133000     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
133100     IF WS-EFX-FOUND
133200         SUBTRACT WS-EFX-FOUND-VALUE FROM WS-EFFECTIVE-AC
133300     END-IF.
133400     IF WS-EFFECTIVE-AC < 5
133500         MOVE 5 TO WS-EFFECTIVE-AC
133600     END-IF.
133700 265-EXIT.
133800     EXIT.
133900
134000*** A MAGICAL WEAPON CARRYING AN ELEMENTAL EFFECT CODE ADDS FLAT
134100*** EXTRA DAMAGE ON TOP OF THE BASE HIT, BEFORE ANY DEFENSIVE
134200*** REDUCTION IS TAKEN -- EACH ELEMENT PROCS INDEPENDENTLY AND FIRE/
134300*** ICE/LIGHTNING ARE HALVED BY THE MATCHING RESISTANCE; HOLY/DARK
134400*** ARE SKIPPED IF THE ATTACKER IS SILENCED AND HALVED BY MAGIC
134500*** RESISTANCE; ELEMENTAL_BOOST/ARCANE_FOCUS SCALE UP A POSITIVE
134600*** RUNNING TOTAL; DIVINE_FAVOR IS A SEPARATE FLAT PROC -- CR-2261.
134700 266-APPLY-ELEMENTAL.
134800     MOVE 0 TO WS-ELEM-EXTRA.
134900
135000     MOVE 'FIRE' TO WS-ELEM-CODE-WK.
135100     MOVE 'FIRE_RESISTANCE' TO WS-RESIST-CODE-WK.
135200     PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT.
135300
135400     MOVE 'ICE' TO WS-ELEM-CODE-WK.
135500     MOVE 'ICE_RESISTANCE' TO WS-RESIST-CODE-WK.
135600     PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT.
135700
135800     MOVE 'LIGHTNING' TO WS-ELEM-CODE-WK.
135900     MOVE 'LIGHTNING_RESISTANCE' TO WS-RESIST-CODE-WK.
136000     PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT.
136100
136200     MOVE 'ACID_DAMAGE' TO WS-ELEM-CODE-WK.
136300     MOVE SPACES TO WS-RESIST-CODE-WK.
136400     PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT.
136500
136600     IF NOT BSW-SILENCED IN WS-ACTOR-REC
136700         MOVE 'HOLY_DAMAGE' TO WS-ELEM-CODE-WK
136800         MOVE 'MAGIC_RESISTANCE' TO WS-RESIST-CODE-WK
136900         PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT
137000
137100         MOVE 'DARK_DAMAGE' TO WS-ELEM-CODE-WK
137200         MOVE 'MAGIC_RESISTANCE' TO WS-RESIST-CODE-WK
137300         PERFORM 266A-TRY-ELEMENT THRU 266A-EXIT
137400     END-IF.
137500
137600     IF WS-ELEM-EXTRA > 0
137700         MOVE 'ELEMENTAL_BOOST' TO WS-EFX-LOOKUP-CODE
137800         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
137900         IF WS-EFX-FOUND
138000             COMPUTE WS-ELEM-ADD = WS-ELEM-EXTRA / 3
138100             ADD WS-ELEM-ADD TO WS-ELEM-EXTRA
138200         END-IF
138300     END-IF.
138400     IF WS-ELEM-EXTRA > 0
138500         MOVE 'ARCANE_FOCUS' TO WS-EFX-LOOKUP-CODE
138600         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
138700         IF WS-EFX-FOUND
138800             COMPUTE WS-ELEM-ADD = WS-ELEM-EXTRA / 4
138900             ADD WS-ELEM-ADD TO WS-ELEM-EXTRA
139000         END-IF
139100     END-IF.
139200
139300     MOVE 'DIVINE_FAVOR' TO WS-EFX-LOOKUP-CODE.
139400     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
139500     IF WS-EFX-FOUND
139600         MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
139700         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
139800         IF WS-PCT-PROCD
139900             ADD 2 TO WS-ELEM-EXTRA
140000         END-IF
140100     END-IF.
140200
140300     ADD WS-ELEM-EXTRA TO WS-DAMAGE.
140400 266-EXIT.
140500     EXIT.
140600
140700*** ONE ELEMENT'S INDEPENDENT PROC CHECK, SHARED BY 266 ABOVE FOR
140800*** EVERY ELEMENT CODE IT TRIES -- CR-2261.
140900 266A-TRY-ELEMENT.
141000     MOVE WS-ELEM-CODE-WK TO WS-EFX-LOOKUP-CODE.
141100     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
141200     IF WS-EFX-FOUND
141300         MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
141400         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
141500         IF WS-PCT-PROCD
141600             MOVE WS-EFX-FOUND-VALUE TO WS-ELEM-ADD
141700             IF WS-RESIST-CODE-WK NOT = SPACES
141800                 MOVE WS-RESIST-CODE-WK TO WS-EFX-LOOKUP-CODE
141900                 PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT
142000                 IF WS-EFX-FOUND
142100                     COMPUTE WS-ELEM-ADD = WS-ELEM-ADD / 2
142200                 END-IF
142300             END-IF
142400             ADD WS-ELEM-ADD TO WS-ELEM-EXTRA
142500         END-IF
142600     END-IF.
142700 266A-EXIT.
142800     EXIT.
142900
143000*** NEGATION CHAIN, TRIED ONLY ONCE 262 HAS ALREADY CONFIRMED A HIT --
143100*** FIRST MATCH WINS: A ONE-SHOT SHIELD BUFF, THEN A BLOCK_CHANCE
143200*** PROC, THEN AN EVASION PROC, THEN A MANA_SHIELD PROC -- CR-2261.
143300 267-CHECK-HIT-NEGATION.
143400     MOVE 'N' TO WS-NEGATED-SW.
143500     IF BSW-SHIELD-BUFF-ACTIVE IN WS-TARGET-REC
143600         MOVE 'Y' TO WS-NEGATED-SW
143700         MOVE 'N' TO BSW-SHIELD-BUFF-SW IN WS-TARGET-REC
143800         GO TO 267-EXIT
143900     END-IF.
144000
144100     MOVE 'BLOCK_CHANCE' TO WS-EFX-LOOKUP-CODE.
144200     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
144300     IF WS-EFX-FOUND
144400         MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
144500         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
144600         IF WS-PCT-PROCD
144700             MOVE 'Y' TO WS-NEGATED-SW
144800             GO TO 267-EXIT
144900         END-IF
145000     END-IF.
145100
145200     MOVE 'EVASION' TO WS-EFX-LOOKUP-CODE.
145300     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
145400     IF WS-EFX-FOUND
145500         MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
145600         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
145700         IF WS-PCT-PROCD
145800             MOVE 'Y' TO WS-NEGATED-SW
145900             GO TO 267-EXIT
146000         END-IF
146100     END-IF.
146200
146300     MOVE 'MANA_SHIELD' TO WS-EFX-LOOKUP-CODE.
146400     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
146500     IF WS-EFX-FOUND
146600         MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
146700         PERFORM 905-ROLL-PERCENT THRU 905-EXIT
146800         IF WS-PCT-PROCD
146900             MOVE 'Y' TO WS-NEGATED-SW
147000         END-IF
147100     END-IF.
147200 267-EXIT.
147300     EXIT.
147400
147500*** FLAT DEFENSIVE REDUCTION FROM THE TARGET'S EFFECT TABLE --
147600*** IRON_SKIN'S 0.85X MULTIPLIER APPLIES FIRST, THEN DAMAGE_
147700*** REDUCTION AND HEAVY_ARMOR ARE SUBTRACTED FLAT, FLOORED AT ONE
147800*** POINT OF DAMAGE SO A HIT NEVER HEALS -- CR-2261.
147900 268-APPLY-REDUCTION.
148000     MOVE 'IRON_SKIN' TO WS-EFX-LOOKUP-CODE.
148100     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
148200     IF WS-EFX-FOUND
148300         COMPUTE WS-DAMAGE = (WS-DAMAGE * 85) / 100
148400     END-IF.
148500
148600     MOVE 'DAMAGE_REDUCTION' TO WS-EFX-LOOKUP-CODE.
148700     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
148800     IF WS-EFX-FOUND
148900         SUBTRACT WS-EFX-FOUND-VALUE FROM WS-DAMAGE
149000     END-IF.
149100
149200     MOVE 'HEAVY_ARMOR' TO WS-EFX-LOOKUP-CODE.
149300     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
149400     IF WS-EFX-FOUND
149500         SUBTRACT WS-EFX-FOUND-VALUE FROM WS-DAMAGE
149600     END-IF.
149700
149800     IF WS-DAMAGE < 1
149900         MOVE 1 TO WS-DAMAGE
150000     END-IF.
150100 268-EXIT.
150200     EXIT.
150300
150400*** CLASS DAMAGE BONUS, ADDED ONCE PER HIT BEFORE THE CRIT/CURSE
150500*** MULTIPLIERS -- WARRIOR (NON-MAGICAL, NON-BOW), ROGUE (ROUND 1
150600*** ONLY), MAGE (MAGICAL WEAPON), RANGER (BOW); CLERIC TAKES NONE
150700*** HERE, ITS BONUS IS THE END-OF-ROUND HEAL -- CR-2261.
150800 269-CLASS-DAMAGE-BONUS.
150900     EVALUATE TRUE
151000         WHEN BSW-CLASS-WARRIOR IN WS-ACTOR-REC
151100           AND NOT BSW-WEAPON-IS-MAGICAL IN WS-ACTOR-REC
151200           AND NOT BSW-WEAPON-CAT-IS-BOW IN WS-ACTOR-REC
151300             ADD 2 TO WS-DAMAGE
151400         WHEN BSW-CLASS-ROGUE IN WS-ACTOR-REC
151500           AND WS-ROUND-NBR = 1
151600             MOVE 6 TO WS-DICE-SIDES
151700             PERFORM 910-ROLL-DICE THRU 910-EXIT
151800             ADD WS-DICE-RESULT TO WS-DAMAGE
151900         WHEN BSW-CLASS-MAGE IN WS-ACTOR-REC
152000           AND BSW-WEAPON-IS-MAGICAL IN WS-ACTOR-REC
152100             ADD 3 TO WS-DAMAGE
152200         WHEN BSW-CLASS-RANGER IN WS-ACTOR-REC
152300           AND BSW-WEAPON-CAT-IS-BOW IN WS-ACTOR-REC
152400             ADD 2 TO WS-DAMAGE
152500         WHEN OTHER
152600             CONTINUE
152700     END-EVALUATE.
152800 269-EXIT.
152900     EXIT.
153000
153100*** A SHIELD POOL (FROM AN ABSORB-TYPE EFFECT) SOAKS DAMAGE BEFORE HP
153200*** IS TOUCHED; ANYTHING LEFT OVER GOES TO HP.
153300 270-APPLY-DAMAGE.
153400     IF BSW-SHIELD-POOL IN WS-TARGET-REC > 0
153500         IF BSW-SHIELD-POOL IN WS-TARGET-REC >= WS-DAMAGE
153600             SUBTRACT WS-DAMAGE FROM
153700                 BSW-SHIELD-POOL IN WS-TARGET-REC
153800             MOVE 0 TO WS-DAMAGE
153900         ELSE
154000             SUBTRACT BSW-SHIELD-POOL IN WS-TARGET-REC
154100                 FROM WS-DAMAGE
154200             MOVE 0 TO BSW-SHIELD-POOL IN WS-TARGET-REC
154300         END-IF
154400     END-IF.
154500     SUBTRACT WS-DAMAGE FROM BSW-CUR-HP IN WS-TARGET-REC.
154600     IF BSW-CUR-HP IN WS-TARGET-REC <= 0
154700         MOVE 'N' TO BSW-ALIVE-SW IN WS-TARGET-REC
154800     END-IF.
154900 270-EXIT.
155000     EXIT.
155100
155200*** EXECUTE CHECKS A FIXED 20% HP THRESHOLD, THEN ROLLS ITS OWN 30%
155300*** CHANCE TO ZERO THE TARGET OUTRIGHT; VORPAL IS NOT A SEPARATE
155400*** INSTAKILL -- ON A CRIT IT SUBTRACTS AN EXTRA HALF OF THE DAMAGE
155500*** JUST APPLIED.  BOTH ARE CARRIED AS ACTOR EFFECT-TABLE ENTRIES SO
155600*** NO NEW SWITCH WAS NEEDED -- CR-2261.
155700 275-CHECK-EXECUTE-VORPAL.
155800     IF NOT BSW-SIDE-ALIVE IN WS-TARGET-REC
155900         GO TO 275-EXIT
156000     END-IF.
156100     MOVE 'EXECUTE' TO WS-EFX-LOOKUP-CODE.
156200     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
156300     IF WS-EFX-FOUND
156400         COMPUTE WS-PCT-CHANCE =
156500             BSW-CUR-HP IN WS-TARGET-REC * 100
156600             / BSW-MAX-HP IN WS-TARGET-REC
156700         IF WS-PCT-CHANCE <= 20
156800             MOVE 30 TO WS-PCT-CHANCE
156900             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
157000             IF WS-PCT-PROCD
157100                 MOVE 0 TO BSW-CUR-HP IN WS-TARGET-REC
157200                 MOVE 'N' TO BSW-ALIVE-SW IN WS-TARGET-REC
157300                 GO TO 275-EXIT
157400             END-IF
157500         END-IF
157600     END-IF.
157700     IF WS-IS-CRIT
157800         MOVE 'VORPAL' TO WS-EFX-LOOKUP-CODE
157900         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
158000         IF WS-EFX-FOUND
158100             COMPUTE WS-DAMAGE = WS-DAMAGE / 2
158200             SUBTRACT WS-DAMAGE FROM BSW-CUR-HP IN WS-TARGET-REC
158300             IF BSW-CUR-HP IN WS-TARGET-REC <= 0
158400                 MOVE 'N' TO BSW-ALIVE-SW IN WS-TARGET-REC
158500             END-IF
158600         END-IF
158700     END-IF.
158800 275-EXIT.
158900     EXIT.
159000
159100*** NARRATIVE-ONLY EFFECTS -- LIFE_STEAL/VAMPIRIC_AURA/MANA_DRAIN ON
159200*** THE ACTOR AND THORNS/REFLECT_MAGIC/COUNTER_ATTACK ON THE TARGET
159300*** ARE COMPUTED FOR THE BATTLE LOG BUT NEVER MOVE HP -- THE SOURCE
159400*** ENGINE LOGS THEM AND STOPS THERE.  CHAOS_STRIKE IS THE ONE
159500*** EXCEPTION: ITS 1D7 ROLL DOES LAND ON THE TARGET -- CR-2261.
159600 278-NARRATIVE-EFFECTS.
159700     IF NOT BSW-SIDE-ALIVE IN WS-TARGET-REC
159800         GO TO 278-EXIT
159900     END-IF.
160000
160100     MOVE 'LIFE_STEAL' TO WS-EFX-LOOKUP-CODE.
160200     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
160300     IF WS-EFX-FOUND
160400         DISPLAY "LIFE_STEAL NOTED -- NARRATIVE ONLY, NO HP CHANGE"
160500     END-IF.
160600
160700     MOVE 'VAMPIRIC_AURA' TO WS-EFX-LOOKUP-CODE.
160800     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
160900     IF WS-EFX-FOUND
161000         DISPLAY "VAMPIRIC_AURA NOTED -- NARRATIVE ONLY, NO HP CHANGE"
161100     END-IF.
161200
161300     MOVE 'MANA_DRAIN' TO WS-EFX-LOOKUP-CODE.
161400     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
161500     IF WS-EFX-FOUND
161600         DISPLAY "MANA_DRAIN NOTED -- NARRATIVE ONLY, NO HP CHANGE"
161700     END-IF.
161800
161900     MOVE 'THORNS' TO WS-EFX-LOOKUP-CODE.
162000     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
162100     IF WS-EFX-FOUND
162200         DISPLAY "THORNS NOTED -- NARRATIVE ONLY, NO HP CHANGE"
162300     END-IF.
162400
162500     MOVE 'REFLECT_MAGIC' TO WS-EFX-LOOKUP-CODE.
162600     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
162700     IF WS-EFX-FOUND
162800         DISPLAY "REFLECT_MAGIC NOTED -- NARRATIVE ONLY, NO HP CHANGE"
162900     END-IF.
163000
163100     MOVE 'COUNTER_ATTACK' TO WS-EFX-LOOKUP-CODE.
163200     PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT.
163300     IF WS-EFX-FOUND
163400         DISPLAY "COUNTER_ATTACK NOTED -- NARRATIVE ONLY, NO HP CHANGE"
163500     END-IF.
163600
163700     MOVE 'CHAOS_STRIKE' TO WS-EFX-LOOKUP-CODE.
163800     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
163900     IF WS-EFX-FOUND
164000         MOVE 7 TO WS-DICE-SIDES
164100         PERFORM 910-ROLL-DICE THRU 910-EXIT
164200         SUBTRACT WS-DICE-RESULT FROM BSW-CUR-HP IN WS-TARGET-REC
164300         IF BSW-CUR-HP IN WS-TARGET-REC <= 0
164400             MOVE 'N' TO BSW-ALIVE-SW IN WS-TARGET-REC
164500         END-IF
164600     END-IF.
164700 278-EXIT.
164800     EXIT.
164900
165000*** ON-HIT STATUS EFFECTS (STUN/SLOW/SILENCE/DISARM/BLEED/KNOCKBACK)
165100*** ARE CARRIED AS CHANCE-BASED ACTOR EFFECT-TABLE ENTRIES AND
165200*** APPLIED HERE AFTER DAMAGE IS SETTLED.
165300 280-APPLY-ON-HIT-EFFECTS.
165400     IF NOT BSW-SIDE-ALIVE IN WS-TARGET-REC
165500         GO TO 280-EXIT
165600     END-IF.
165700     PERFORM 282-TRY-ONE-STATUS THRU 282-EXIT
165800         VARYING WS-SIDE-EFX-SUB FROM 1 BY 1
165900         UNTIL WS-SIDE-EFX-SUB >
166000             BSW-EFFECT-COUNT IN WS-ACTOR-REC.
166100 280-EXIT.
166200     EXIT.
166300
166400 282-TRY-ONE-STATUS.
166500     SET EFX-IDX-ACT TO WS-SIDE-EFX-SUB.
166600     MOVE BSW-EFFECT-CODE IN WS-ACTOR-REC (EFX-IDX-ACT)
166700         TO WS-EFX-LOOKUP-CODE.
166800     EVALUATE TRUE
166900         WHEN WS-EFX-LOOKUP-CODE = 'STUN'
167000         WHEN WS-EFX-LOOKUP-CODE = 'SLOW'
167100         WHEN WS-EFX-LOOKUP-CODE = 'SILENCE'
167200         WHEN WS-EFX-LOOKUP-CODE = 'DISARM'
167300         WHEN WS-EFX-LOOKUP-CODE = 'BLEED'
167400         WHEN WS-EFX-LOOKUP-CODE = 'KNOCKBACK'
167500             MOVE BSW-EFFECT-CHANCE IN WS-ACTOR-REC
167600                 (EFX-IDX-ACT) TO WS-PCT-CHANCE
167700             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
167800             IF WS-PCT-PROCD
167900                 PERFORM 284-SET-STATUS-FLAG THRU 284-EXIT
168000             END-IF
168100         WHEN OTHER
168200             CONTINUE
168300     END-EVALUATE.
168400 282-EXIT.
168500     EXIT.
168600
168700*** STUN IS BLOCKED BY STUN_RESISTANCE, THEN PERSEVERANCE, ON THE
168800*** TARGET.  KNOCKBACK IS CARRIED AS A PERMANENT ACCURACY PENALTY
168900*** RATHER THAN A ONE-TURN FLAG -- THE SOURCE ENGINE NEVER RESETS IT
169000*** EITHER, SO THIS MATCHES IT -- CR-2261.
169100 284-SET-STATUS-FLAG.
169200     EVALUATE WS-EFX-LOOKUP-CODE
169300         WHEN 'STUN'
169400             MOVE 'STUN_RESISTANCE' TO WS-EFX-LOOKUP-CODE
169500             PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT
169600             IF NOT WS-EFX-FOUND
169700                 MOVE 'PERSEVERANCE' TO WS-EFX-LOOKUP-CODE
169800                 PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT
169900             END-IF
170000             IF NOT WS-EFX-FOUND
170100                 MOVE 'Y' TO BSW-STUNNED-SW IN WS-TARGET-REC
170200             END-IF
170300         WHEN 'SLOW'
170400             MOVE 'Y' TO BSW-SLOWED-SW IN WS-TARGET-REC
170500         WHEN 'SILENCE'
170600             MOVE 'Y' TO BSW-SILENCED-SW IN WS-TARGET-REC
170700         WHEN 'DISARM'
170800             MOVE 'Y' TO BSW-DISARMED-SW IN WS-TARGET-REC
170900         WHEN 'BLEED'
171000             MOVE 'Y' TO BSW-BLEEDING-SW IN WS-TARGET-REC
171100         WHEN 'KNOCKBACK'
171200             SUBTRACT 2 FROM BSW-ACCURACY-BONUS IN WS-TARGET-REC
171300     END-EVALUATE.
171400 284-EXIT.
171500     EXIT.
171600
171700*** POTION AUTO-USE -- A HEAL POTION IS DRUNK WHENEVER CURRENT HP IS
171800*** AT OR BELOW A QUARTER OF MAX (AND THE SIDE IS STILL STANDING); A
171900*** BUFF POTION IS DRUNK ON THE FIRST TURN ONLY, ONE OF EACH KIND PER
172000*** BATTLE AT MOST.
172100 290-POTION-AUTO-USE.
172200     IF BSW-POTION-COUNT IN WS-ACTOR-REC = 0
172300         GO TO 290-EXIT
172400     END-IF.
172500     PERFORM 292-TRY-ONE-POTION THRU 292-EXIT
172600         VARYING WS-SIDE-POT-SUB FROM 1 BY 1
172700         UNTIL WS-SIDE-POT-SUB >
172800             BSW-POTION-COUNT IN WS-ACTOR-REC.
172900 290-EXIT.
173000     EXIT.
173100
173200 292-TRY-ONE-POTION.
173300     SET POT-IDX-ACT TO WS-SIDE-POT-SUB.
173400     IF BSW-POT-QTY IN WS-ACTOR-REC (POT-IDX-ACT) = 0
173500         GO TO 292-EXIT
173600     END-IF.
173700
173800     IF BSW-POT-IS-HEAL IN WS-ACTOR-REC (POT-IDX-ACT)
173900       AND BSW-CUR-HP IN WS-ACTOR-REC > 0
174000         COMPUTE WS-PCT-CHANCE =
174100             BSW-CUR-HP IN WS-ACTOR-REC * 100
174200             / BSW-MAX-HP IN WS-ACTOR-REC
174300         IF WS-PCT-CHANCE <= 25
174400             PERFORM 294-DRINK-HEAL-POTION THRU 294-EXIT
174500         END-IF
174600     ELSE
174700         IF NOT BSW-POT-IS-HEAL IN WS-ACTOR-REC (POT-IDX-ACT)
174800           AND WS-ROUND-NBR = 1
174900           AND NOT BSW-POT-USED IN WS-ACTOR-REC (POT-IDX-ACT)
175000             PERFORM 296-DRINK-BUFF-POTION THRU 296-EXIT
175100         END-IF
175200     END-IF.
175300 292-EXIT.
175400     EXIT.
175500
175600*** HEAL IS 5 PLUS MOD(CON); GREATER_HEAL IS 10 PLUS TWICE MOD(CON).
175700*** NEITHER KIND MARKS THE POTION USED-UP -- ONLY THE QUANTITY GOES
175800*** DOWN, SO IT CAN FIRE AGAIN A LATER ROUND IF HP DROPS AGAIN.
175900 294-DRINK-HEAL-POTION.
176000     MOVE BSW-CON IN WS-ACTOR-REC TO WS-MOD-IN.
176100     PERFORM 950-COMPUTE-MOD THRU 950-EXIT.
176200     IF BSW-POT-BUFF-TYPE IN WS-ACTOR-REC (POT-IDX-ACT) = 'GREATER_HEAL'
176300         COMPUTE WS-HEAL-AMOUNT = 10 + (2 * WS-MOD-OUT)
176400     ELSE
176500         COMPUTE WS-HEAL-AMOUNT = 5 + WS-MOD-OUT
176600     END-IF.
176700     ADD WS-HEAL-AMOUNT TO BSW-CUR-HP IN WS-ACTOR-REC.
176800     IF BSW-CUR-HP IN WS-ACTOR-REC > BSW-MAX-HP IN WS-ACTOR-REC
176900         MOVE BSW-MAX-HP IN WS-ACTOR-REC
177000             TO BSW-CUR-HP IN WS-ACTOR-REC
177100     END-IF.
177200     SUBTRACT 1 FROM BSW-POT-QTY IN WS-ACTOR-REC (POT-IDX-ACT).
177300 294-EXIT.
177400     EXIT.
177500
177600 296-DRINK-BUFF-POTION.
177700     EVALUATE BSW-POT-BUFF-TYPE IN WS-ACTOR-REC (POT-IDX-ACT)
177800         WHEN 'DOUBLE_ATTACK'
177900             MOVE 'Y' TO BSW-DOUBLE-ATTACK-BUFF-SW
178000                 IN WS-ACTOR-REC
178100         WHEN 'CRIT_DOUBLE'
178200             MOVE 'Y' TO BSW-CRIT-DOUBLE-BUFF-SW
178300                 IN WS-ACTOR-REC
178400         WHEN 'SHIELD'
178500             MOVE 'Y' TO BSW-SHIELD-BUFF-SW IN WS-ACTOR-REC
178600             MOVE 20 TO BSW-SHIELD-POOL IN WS-ACTOR-REC
178700         WHEN OTHER
178800             CONTINUE
178900     END-EVALUATE.
179000     MOVE 'Y' TO BSW-POT-USED-SW IN WS-ACTOR-REC (POT-IDX-ACT).
179100     SUBTRACT 1 FROM BSW-POT-QTY IN WS-ACTOR-REC (POT-IDX-ACT).
179200 296-EXIT.
179300     EXIT.
179400
179500*** END-OF-ROUND EFFECTS, IN SPEC ORDER -- BLEED, THEN POISON (LANDS
179600*** ON THE OTHER SIDE), THEN THE SELF-HEALING EFFECTS, THEN THE
179700*** ONE-ROUND STATUS FLAGS ARE CLEARED.  BLEEDING ITSELF IS NOT
179800*** CLEARED -- IT RUNS UNTIL THE BATTLE ENDS.  REVIVE IS CHECKED
179900*** MID-ROUND NOW, RIGHT AFTER EACH TURN'S ATTACKS IN 250, NOT HERE --
180000*** CR-2261.
180100 600-END-OF-ROUND-RTN.
180200     MOVE "600-END-OF-ROUND-RTN" TO PARA-NAME.
180300     PERFORM 610-APPLY-BLEED THRU 610-EXIT.
180400     PERFORM 612-APPLY-POISON THRU 612-EXIT.
180500     PERFORM 613-APPLY-REGEN-EFFECTS THRU 613-EXIT.
180600     PERFORM 616-CLEAR-ROUND-FLAGS THRU 616-EXIT.
180700 600-EXIT.
180800     EXIT.
180900
181000 610-APPLY-BLEED.
181100     IF BSW-BLEEDING IN WS-SIDE-A AND BSW-SIDE-ALIVE IN WS-SIDE-A
181200         SUBTRACT 2 FROM BSW-CUR-HP IN WS-SIDE-A
181300         IF BSW-CUR-HP IN WS-SIDE-A <= 0
181400             MOVE 'N' TO BSW-ALIVE-SW IN WS-SIDE-A
181500         END-IF
181600     END-IF.
181700     IF BSW-BLEEDING IN WS-SIDE-B AND BSW-SIDE-ALIVE IN WS-SIDE-B
181800         SUBTRACT 2 FROM BSW-CUR-HP IN WS-SIDE-B
181900         IF BSW-CUR-HP IN WS-SIDE-B <= 0
182000             MOVE 'N' TO BSW-ALIVE-SW IN WS-SIDE-B
182100         END-IF
182200     END-IF.
182300 610-EXIT.
182400     EXIT.
182500
182600*** POISON IS CARRIED BY THE POISONER BUT ITS DAMAGE LANDS ON THE
182700*** OTHER SIDE, UNLIKE EVERY OTHER END-OF-ROUND EFFECT BELOW --
182800*** CR-2261.
182900 612-APPLY-POISON.
183000     IF BSW-SIDE-ALIVE IN WS-SIDE-A
183100         MOVE WS-SIDE-A TO WS-ACTOR-REC
183200         MOVE 'POISON' TO WS-EFX-LOOKUP-CODE
183300         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
183400         IF WS-EFX-FOUND
183500             MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
183600             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
183700             IF WS-PCT-PROCD AND BSW-SIDE-ALIVE IN WS-SIDE-B
183800                 SUBTRACT WS-EFX-FOUND-VALUE
183900                     FROM BSW-CUR-HP IN WS-SIDE-B
184000                 IF BSW-CUR-HP IN WS-SIDE-B <= 0
184100                     MOVE 'N' TO BSW-ALIVE-SW IN WS-SIDE-B
184200                 END-IF
184300             END-IF
184400         END-IF
184500     END-IF.
184600     IF BSW-SIDE-ALIVE IN WS-SIDE-B
184700         MOVE WS-SIDE-B TO WS-ACTOR-REC
184800         MOVE 'POISON' TO WS-EFX-LOOKUP-CODE
184900         PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT
185000         IF WS-EFX-FOUND
185100             MOVE WS-EFX-FOUND-CHANCE TO WS-PCT-CHANCE
185200             PERFORM 905-ROLL-PERCENT THRU 905-EXIT
185300             IF WS-PCT-PROCD AND BSW-SIDE-ALIVE IN WS-SIDE-A
185400                 SUBTRACT WS-EFX-FOUND-VALUE
185500                     FROM BSW-CUR-HP IN WS-SIDE-A
185600                 IF BSW-CUR-HP IN WS-SIDE-A <= 0
185700                     MOVE 'N' TO BSW-ALIVE-SW IN WS-SIDE-A
185800                 END-IF
185900             END-IF
186000         END-IF
186100     END-IF.
186200 612-EXIT.
186300     EXIT.
186400
186500*** HP_REGEN ALWAYS APPLIES WHEN CARRIED (NO PROC ROLL); HEALING_AURA
186600*** IS A FLAT +1 WHEN CARRIED; A CLERIC HEALS 1+MOD(WIS) WHILE
186700*** STANDING AND BELOW MAX; SPIRIT_LINK ADDS ONE MORE -- EACH CAPPED
186800*** AT MAX HP -- CR-2261.
186900 613-APPLY-REGEN-EFFECTS.
187000     MOVE 'A' TO WS-DEBUFF-SELF-SW.
187100     PERFORM 614-REGEN-ONE-SIDE THRU 614-EXIT.
187200     MOVE 'B' TO WS-DEBUFF-SELF-SW.
187300     PERFORM 614-REGEN-ONE-SIDE THRU 614-EXIT.
187400 613-EXIT.
187500     EXIT.
187600
187700 614-REGEN-ONE-SIDE.
187800     IF WS-DEBUFF-SELF-SW = 'A'
187900         MOVE WS-SIDE-A TO WS-ACTOR-REC
188000     ELSE
188100         MOVE WS-SIDE-B TO WS-ACTOR-REC
188200     END-IF.
188300     IF NOT BSW-SIDE-ALIVE IN WS-ACTOR-REC
188400         GO TO 614-STORE-BACK
188500     END-IF.
188600
188700     MOVE 'HP_REGEN' TO WS-EFX-LOOKUP-CODE.
188800     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
188900     IF WS-EFX-FOUND
189000         ADD WS-EFX-FOUND-VALUE TO BSW-CUR-HP IN WS-ACTOR-REC
189100         IF BSW-CUR-HP IN WS-ACTOR-REC > BSW-MAX-HP IN WS-ACTOR-REC
189200             MOVE BSW-MAX-HP IN WS-ACTOR-REC
189300                 TO BSW-CUR-HP IN WS-ACTOR-REC
189400         END-IF
189500     END-IF.
189600
189700     MOVE 'HEALING_AURA' TO WS-EFX-LOOKUP-CODE.
189800     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
189900     IF WS-EFX-FOUND
190000         ADD 1 TO BSW-CUR-HP IN WS-ACTOR-REC
190100         IF BSW-CUR-HP IN WS-ACTOR-REC > BSW-MAX-HP IN WS-ACTOR-REC
190200             MOVE BSW-MAX-HP IN WS-ACTOR-REC
190300                 TO BSW-CUR-HP IN WS-ACTOR-REC
190400         END-IF
190500     END-IF.
190600
190700     IF BSW-CLASS-CLERIC IN WS-ACTOR-REC
190800       AND BSW-CUR-HP IN WS-ACTOR-REC > 0
190900       AND BSW-CUR-HP IN WS-ACTOR-REC < BSW-MAX-HP IN WS-ACTOR-REC
191000         MOVE BSW-WIS IN WS-ACTOR-REC TO WS-MOD-IN
191100         PERFORM 950-COMPUTE-MOD THRU 950-EXIT
191200         COMPUTE BSW-CUR-HP IN WS-ACTOR-REC =
191300             BSW-CUR-HP IN WS-ACTOR-REC + 1 + WS-MOD-OUT
191400         IF BSW-CUR-HP IN WS-ACTOR-REC > BSW-MAX-HP IN WS-ACTOR-REC
191500             MOVE BSW-MAX-HP IN WS-ACTOR-REC
191600                 TO BSW-CUR-HP IN WS-ACTOR-REC
191700         END-IF
191800     END-IF.
191900
192000     MOVE 'SPIRIT_LINK' TO WS-EFX-LOOKUP-CODE.
192100     PERFORM 920-HAS-EFFECT-ACTOR THRU 920-EXIT.
192200     IF WS-EFX-FOUND
192300       AND BSW-CUR-HP IN WS-ACTOR-REC > 0
192400       AND BSW-CUR-HP IN WS-ACTOR-REC < BSW-MAX-HP IN WS-ACTOR-REC
192500         ADD 1 TO BSW-CUR-HP IN WS-ACTOR-REC
192600     END-IF.
192700
192800 614-STORE-BACK.
192900     IF WS-DEBUFF-SELF-SW = 'A'
193000         MOVE WS-ACTOR-REC TO WS-SIDE-A
193100     ELSE
193200         MOVE WS-ACTOR-REC TO WS-SIDE-B
193300     END-IF.
193400 614-EXIT.
193500     EXIT.
193600
193700*** STUNNED/SLOWED/SILENCED/DISARMED ARE ONE-ROUND FLAGS, CLEARED
193800*** HERE AFTER THEY HAVE HAD THEIR EFFECT; BLEEDING RUNS TO THE END
193900*** OF THE BATTLE SO IT IS DELIBERATELY LEFT ALONE -- CR-2261.
194000 616-CLEAR-ROUND-FLAGS.
194100     MOVE 'N' TO BSW-STUNNED-SW IN WS-SIDE-A.
194200     MOVE 'N' TO BSW-SLOWED-SW IN WS-SIDE-A.
194300     MOVE 'N' TO BSW-SILENCED-SW IN WS-SIDE-A.
194400     MOVE 'N' TO BSW-DISARMED-SW IN WS-SIDE-A.
194500     MOVE 'N' TO BSW-STUNNED-SW IN WS-SIDE-B.
194600     MOVE 'N' TO BSW-SLOWED-SW IN WS-SIDE-B.
194700     MOVE 'N' TO BSW-SILENCED-SW IN WS-SIDE-B.
194800     MOVE 'N' TO BSW-DISARMED-SW IN WS-SIDE-B.
194900 616-EXIT.
195000     EXIT.
195100
195200*** MID-ROUND REVIVE, CALLED FROM 250 RIGHT AFTER A SIDE'S ATTACKS --
195300*** SECOND_WIND FIRST, THEN DEATH_WARD, EACH SPENT AT MOST ONCE PER
195400*** BATTLE AND EACH BRINGING THE SIDE BACK AT EXACTLY 1 HP, NOT HALF
195500*** OF MAX -- NEITHER IS TIED TO A PARTICULAR CLASS ANY LONGER, BOTH
195600*** ARE PLAIN EFFECT-TABLE ENTRIES -- CR-2261.
195700 620-CHECK-REVIVE-ONE.
195800     IF BSW-SIDE-ALIVE IN WS-TARGET-REC
195900         GO TO 620-EXIT
196000     END-IF.
196100     IF NOT BSW-SECOND-WIND-USED IN WS-TARGET-REC
196200         MOVE 'SECOND_WIND' TO WS-EFX-LOOKUP-CODE
196300         PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT
196400         IF WS-EFX-FOUND
196500             MOVE 'Y' TO BSW-ALIVE-SW IN WS-TARGET-REC
196600             MOVE 'Y' TO BSW-SECOND-WIND-USED-SW IN WS-TARGET-REC
196700             MOVE 1 TO BSW-CUR-HP IN WS-TARGET-REC
196800             GO TO 620-EXIT
196900         END-IF
197000     END-IF.
197100     IF NOT BSW-DEATH-WARD-USED IN WS-TARGET-REC
197200         MOVE 'DEATH_WARD' TO WS-EFX-LOOKUP-CODE
197300         PERFORM 930-HAS-EFFECT-TARGET THRU 930-EXIT
197400         IF WS-EFX-FOUND
197500             MOVE 'Y' TO BSW-ALIVE-SW IN WS-TARGET-REC
197600             MOVE 'Y' TO BSW-DEATH-WARD-USED-SW IN WS-TARGET-REC
197700             MOVE 1 TO BSW-CUR-HP IN WS-TARGET-REC
197800         END-IF
197900     END-IF.
198000 620-EXIT.
198100     EXIT.
198200
198300*** BATTLE OVER WHEN ONE SIDE IS DEAD; ON A 20-ROUND TIMEOUT
198400*** THE HIGHER REMAINING HP PERCENTAGE WINS THE TIEBREAK.
198500 700-DECIDE-WINNER-RTN.
198600     MOVE "700-DECIDE-WINNER-RTN" TO PARA-NAME.
198700     IF BSW-SIDE-ALIVE IN WS-SIDE-A
198800       AND NOT BSW-SIDE-ALIVE IN WS-SIDE-B
198900         MOVE 'A' TO WS-WINNER-SIDE-SW
199000     ELSE
199100         IF BSW-SIDE-ALIVE IN WS-SIDE-B
199200           AND NOT BSW-SIDE-ALIVE IN WS-SIDE-A
199300             MOVE 'B' TO WS-WINNER-SIDE-SW
199400         ELSE
199500             PERFORM 710-TIEBREAK-ON-HP THRU 710-EXIT
199600         END-IF
199700     END-IF.
199800 700-EXIT.
199900     EXIT.
200000
200100 710-TIEBREAK-ON-HP.
200200     COMPUTE WS-PCT-CHANCE =
200300         BSW-CUR-HP IN WS-SIDE-A * 100 / BSW-MAX-HP IN WS-SIDE-A.
200400     MOVE WS-PCT-CHANCE TO WS-EXPECT-WIN.
200500     COMPUTE WS-PCT-CHANCE =
200600         BSW-CUR-HP IN WS-SIDE-B * 100 / BSW-MAX-HP IN WS-SIDE-B.
200700     IF WS-EXPECT-WIN >= WS-PCT-CHANCE
200800         MOVE 'A' TO WS-WINNER-SIDE-SW
200900     ELSE
201000         MOVE 'B' TO WS-WINNER-SIDE-SW
201100     END-IF.
201200 710-EXIT.
201300     EXIT.
201400
201500*** GOLD REWARD -- THE BASE IS BANDED OFF THE WINNER'S OWN ELO
201600*** (1500/1200 BREAKS), THE BONUS REWARDS AN UPSET WIN BUT IS
201700*** CLAMPED TO A 0-20 RANGE, AND A FLAT 0-9 ROLL IS ADDED ON TOP
201800*** -- CR-2261.
201900 800-GOLD-REWARD-RTN.
202000     MOVE "800-GOLD-REWARD-RTN" TO PARA-NAME.
202100     IF WS-WINNER-SIDE-SW = 'A'
202200         MOVE BSW-ELO IN WS-SIDE-A TO WS-WINNER-ELO
202300         MOVE BSW-ELO IN WS-SIDE-B TO WS-LOSER-ELO
202400     ELSE
202500         MOVE BSW-ELO IN WS-SIDE-B TO WS-WINNER-ELO
202600         MOVE BSW-ELO IN WS-SIDE-A TO WS-LOSER-ELO
202700     END-IF.
202800
202900     EVALUATE TRUE
203000         WHEN WS-WINNER-ELO >= 1500
203100             MOVE 30 TO WS-GOLD-BASE
203200         WHEN WS-WINNER-ELO >= 1200
203300             MOVE 20 TO WS-GOLD-BASE
203400         WHEN OTHER
203500             MOVE 10 TO WS-GOLD-BASE
203600     END-EVALUATE.
203700
203800     COMPUTE WS-GOLD-BONUS-RAW =
203900         (WS-LOSER-ELO - WS-WINNER-ELO) / 20.
204000     IF WS-GOLD-BONUS-RAW < 0
204100         MOVE 0 TO WS-GOLD-BONUS
204200     ELSE
204300         IF WS-GOLD-BONUS-RAW > 20
204400             MOVE 20 TO WS-GOLD-BONUS
204500         ELSE
204600             MOVE WS-GOLD-BONUS-RAW TO WS-GOLD-BONUS
204700         END-IF
204800     END-IF.
204900
205000     MOVE 10 TO WS-RND-RANGE.
205100     PERFORM 900-NEXT-RANDOM THRU 900-RANDOM-EXIT.
205200     COMPUTE WS-GOLD-REWARD =
205300         WS-GOLD-BASE + WS-GOLD-BONUS + WS-RND-RESULT.
205400 800-EXIT.
205500     EXIT.
205600
205700*** ELO UPDATE -- STANDARD LOGISTIC EXPECTED-SCORE FORMULA WITH
205800*** K=32, ROUNDED HALF AWAY FROM ZERO PER THE SPEC.  NO INTRINSIC
205900*** FUNCTION IS AVAILABLE FOR THE POWER TERM SO 10**(D/400) IS
206000*** BUILT UP BY REPEATED COMPUTE ON THE COMP-3 WORK FIELDS.
206100 850-ELO-UPDATE-RTN.
206200     MOVE "850-ELO-UPDATE-RTN" TO PARA-NAME.
206300     IF WS-WINNER-SIDE-SW = 'A'
206400         MOVE BSW-ELO IN WS-SIDE-A TO WS-WINNER-ELO
206500         MOVE BSW-ELO IN WS-SIDE-B TO WS-LOSER-ELO
206600     ELSE
206700         MOVE BSW-ELO IN WS-SIDE-B TO WS-WINNER-ELO
206800         MOVE BSW-ELO IN WS-SIDE-A TO WS-LOSER-ELO
206900     END-IF.
207000
207100     COMPUTE WS-ELO-EXP-RAW ROUNDED =
207200         (WS-LOSER-ELO - WS-WINNER-ELO) / 400.
207300     PERFORM 860-POW-OF-TEN THRU 860-EXIT.
207400     COMPUTE WS-EXPECT-WIN ROUNDED =
207500         1 / (1 + WS-TENPOW).
207600
207700     COMPUTE WS-WINNER-DELTA ROUNDED = 32 * (1 - WS-EXPECT-WIN).
207800     COMPUTE WS-LOSER-DELTA ROUNDED = 0 - WS-WINNER-DELTA.
207900
208000*** BSW-ELO IS UNSIGNED -- THE LOSER'S NEW RATING IS WORKED OUT
208100*** IN A SIGNED INTERMEDIATE AND FLOORED AT ZERO BEFORE IT GOES
208200*** BACK IN, CR-2261.  THE WIN-COUNT BUMP BELONGS TO
208300*** 880-APPLY-RESULT-TO-TABLE ALONE -- THE OLD DUPLICATE HERE
208400*** IS DROPPED.
208500     IF WS-WINNER-SIDE-SW = 'A'
208600         ADD WS-WINNER-DELTA TO BSW-ELO IN WS-SIDE-A
208700         COMPUTE WS-LOSER-ELO-NEW =
208800             BSW-ELO IN WS-SIDE-B + WS-LOSER-DELTA
208900         IF WS-LOSER-ELO-NEW < 0
209000             MOVE 0 TO WS-LOSER-ELO-NEW
209100         END-IF
209200         MOVE WS-LOSER-ELO-NEW TO BSW-ELO IN WS-SIDE-B
209300     ELSE
209400         ADD WS-WINNER-DELTA TO BSW-ELO IN WS-SIDE-B
209500         COMPUTE WS-LOSER-ELO-NEW =
209600             BSW-ELO IN WS-SIDE-A + WS-LOSER-DELTA
209700         IF WS-LOSER-ELO-NEW < 0
209800             MOVE 0 TO WS-LOSER-ELO-NEW
209900         END-IF
210000         MOVE WS-LOSER-ELO-NEW TO BSW-ELO IN WS-SIDE-A
210100     END-IF.
210200 850-EXIT.
210300     EXIT.
210400
210500*** 10**X FOR A SIGNED FRACTIONAL X, BUILT BY REPEATED SQUARE-
210600*** AND-MULTIPLY ON THE INTEGER/FRACTIONAL SPLIT OF THE EXPONENT
210700*** RATHER THAN AN INTRINSIC FUNCTION.
210800 860-POW-OF-TEN.
210900     MOVE 1 TO WS-TENPOW.
211000     MOVE WS-ELO-EXP-RAW TO WS-EXPECT-NUM.
211100     PERFORM 20 TIMES
211200         MULTIPLY WS-TENPOW BY WS-TENPOW
211300         COMPUTE WS-EXPECT-DEN = WS-EXPECT-NUM * 2
211400         IF WS-EXPECT-DEN >= 1
211500             MULTIPLY 10 BY WS-TENPOW
211600             SUBTRACT 1 FROM WS-EXPECT-NUM
211700         END-IF
211800         COMPUTE WS-EXPECT-NUM = WS-EXPECT-NUM * 2
211900     END-PERFORM.
212000 860-EXIT.
212100     EXIT.
212200
212300*** WRITE BOTH COMBATANTS' FINAL COMBAT STATE BACK INTO
212400*** WS-CHAR-TABLE -- THE ACTUAL FILE FLUSH IS DEFERRED TO
212500*** 900-CLEANUP SO EVERY QUEUED BATTLE UPDATES THE SAME IN-CORE
212600*** ROW IF THE SAME CHARACTER FIGHTS MORE THAN ONCE TODAY.
212700 880-APPLY-RESULT-TO-TABLE.
212800     MOVE "880-APPLY-RESULT-TO-TABLE" TO PARA-NAME.
212900     SET CHR-IDX TO WS-A-SUB.
213000     MOVE WS-CHAR-ENTRY (CHR-IDX) TO WS-SCAN-CHAR.
213100     MOVE BSW-CUR-HP IN WS-SIDE-A TO CHAR-HP IN WS-SCAN-CHAR.
213200     MOVE BSW-ELO IN WS-SIDE-A TO CHAR-ELO IN WS-SCAN-CHAR.
213300     IF WS-WINNER-SIDE-SW = 'A'
213400         ADD 1 TO CHAR-BATTLE-WINS IN WS-SCAN-CHAR
213500     ELSE
213600         ADD 1 TO CHAR-BATTLE-LOSSES IN WS-SCAN-CHAR
213700     END-IF.
213800     MOVE WS-SCAN-CHAR TO WS-CHAR-ENTRY (CHR-IDX).
213900
214000     SET CHR-IDX TO WS-D-SUB.
214100     MOVE WS-CHAR-ENTRY (CHR-IDX) TO WS-SCAN-CHAR.
214200     MOVE BSW-CUR-HP IN WS-SIDE-B TO CHAR-HP IN WS-SCAN-CHAR.
214300     MOVE BSW-ELO IN WS-SIDE-B TO CHAR-ELO IN WS-SCAN-CHAR.
214400     IF WS-WINNER-SIDE-SW = 'B'
214500         ADD 1 TO CHAR-BATTLE-WINS IN WS-SCAN-CHAR
214600     ELSE
214700         ADD 1 TO CHAR-BATTLE-LOSSES IN WS-SCAN-CHAR
214800     END-IF.
214900     MOVE WS-SCAN-CHAR TO WS-CHAR-ENTRY (CHR-IDX).
215000
215100     PERFORM 885-APPLY-POTION-DECREMENTS THRU 885-EXIT.
215200 880-EXIT.
215300     EXIT.
215400
215500*** WALK BOTH SIDES' POTION TABLES AND PUSH THE QTY DECREMENT
215600*** BACK TO THE MASTER ROW REMEMBERED IN BSW-POT-MASTER-SUB.
215700 885-APPLY-POTION-DECREMENTS.
215800     PERFORM 886-DECREMENT-ONE-SIDE THRU 886-EXIT
215900         VARYING WS-SIDE-POT-SUB FROM 1 BY 1
216000         UNTIL WS-SIDE-POT-SUB > BSW-POTION-COUNT IN WS-SIDE-A.
216100     PERFORM 887-DECREMENT-OTHER-SIDE THRU 887-EXIT
216200         VARYING WS-SIDE-POT-SUB FROM 1 BY 1
216300         UNTIL WS-SIDE-POT-SUB > BSW-POTION-COUNT IN WS-SIDE-B.
216400 885-EXIT.
216500     EXIT.
216600
216700*** A POTION'S QUANTITY COMES BACK DOWN FLUSHED HERE UNCONDITIONALLY
216800*** -- HEAL POTIONS NO LONGER SET A USED FLAG (THEY CAN FIRE MORE
216900*** THAN ONCE A BATTLE), SO THE QTY ITSELF IS THE ONLY SIGNAL THAT
217000*** MATTERS -- CR-2261.
217100 886-DECREMENT-ONE-SIDE.
217200     SET POT-IDX-A TO WS-SIDE-POT-SUB.
217300     SET POT-IDX TO
217400         BSW-POT-MASTER-SUB IN WS-SIDE-A (POT-IDX-A).
217500     MOVE WS-POT-ENTRY (POT-IDX) TO WS-SCAN-POTION.
217600     MOVE BSW-POT-QTY IN WS-SIDE-A (POT-IDX-A)
217700         TO POT-QUANTITY IN WS-SCAN-POTION.
217800     MOVE WS-SCAN-POTION TO WS-POT-ENTRY (POT-IDX).
217900 886-EXIT.
218000     EXIT.
218100
218200 887-DECREMENT-OTHER-SIDE.
218300     SET POT-IDX-B TO WS-SIDE-POT-SUB.
218400     SET POT-IDX TO
218500         BSW-POT-MASTER-SUB IN WS-SIDE-B (POT-IDX-B).
218600     MOVE WS-POT-ENTRY (POT-IDX) TO WS-SCAN-POTION.
218700     MOVE BSW-POT-QTY IN WS-SIDE-B (POT-IDX-B)
218800         TO POT-QUANTITY IN WS-SCAN-POTION.
218900     MOVE WS-SCAN-POTION TO WS-POT-ENTRY (POT-IDX).
219000 887-EXIT.
219100     EXIT.
219200
219300*** WRITE THE NARRATIVE LOG LINE AND THE FIXED-FIELD SETTLEMENT
219400*** RECORD FOR THIS ONE BATTLE.
219500 890-WRITE-RESULT-REC.
219600     MOVE "890-WRITE-RESULT-REC" TO PARA-NAME.
219700     MOVE SPACES TO WS-LOG-LINE.
219800     IF WS-WINNER-SIDE-SW = 'A'
219900         STRING WS-ATTACKER-ID ' DEFEATED ' WS-DEFENDER-ID
220000             ' IN ' WS-ROUND-NBR ' ROUNDS'
220100             INTO WS-LOG-LINE
220200     ELSE
220300         STRING WS-DEFENDER-ID ' DEFEATED ' WS-ATTACKER-ID
220400             ' IN ' WS-ROUND-NBR ' ROUNDS'
220500             INTO WS-LOG-LINE
220600     END-IF.
220700     MOVE WS-LOG-LINE TO BATTLE-LOG-REC.
220800     WRITE BATTLE-LOG-REC.
220900
221000     MOVE WS-ATTACKER-ID TO BR-ATTACKER-ID.
221100     MOVE WS-DEFENDER-ID TO BR-DEFENDER-ID.
221200     IF WS-WINNER-SIDE-SW = 'A'
221300         MOVE WS-ATTACKER-ID TO BR-WINNER-ID
221400         MOVE WS-DEFENDER-ID TO BR-LOSER-ID
221500     ELSE
221600         MOVE WS-DEFENDER-ID TO BR-WINNER-ID
221700         MOVE WS-ATTACKER-ID TO BR-LOSER-ID
221800     END-IF.
221900     MOVE WS-GOLD-REWARD TO BR-GOLD-REWARD.
222000     MOVE WS-WINNER-DELTA TO BR-WINNER-ELO-DELTA.
222100     MOVE WS-LOSER-DELTA TO BR-LOSER-ELO-DELTA.
222200     MOVE BSW-CUR-HP IN WS-SIDE-A TO BR-ATTACKER-FINAL-HP.
222300     MOVE BSW-CUR-HP IN WS-SIDE-B TO BR-DEFENDER-FINAL-HP.
222400     MOVE WS-ROUND-NBR TO BR-ROUNDS.
222500     MOVE DCLBATLRESULT TO FD-BATRES-REC.
222600     WRITE FD-BATRES-REC.
222700 890-EXIT.
222800     EXIT.
222900
223000*** FLUSH EVERY ROW OF ALL THREE IN-CORE TABLES, CLOSE THE
223100*** FILES AND REPORT JOB TOTALS -- THE SAME SHAPE AS EQUIPSVC'S
223200*** 900-CLEANUP, WIDENED TO THREE MASTER FILES.
223300 900-CLEANUP.
223400     MOVE "900-CLEANUP" TO PARA-NAME.
223500     PERFORM 905-FLUSH-CHAR-TABLE THRU 905-FLUSH-EXIT
223600         VARYING CHR-SUB FROM 1 BY 1
223700         UNTIL CHR-SUB > WS-CHAR-COUNT.
223800     PERFORM 906-FLUSH-EQUIP-TABLE THRU 906-FLUSH-EXIT
223900         VARYING EQP-SUB FROM 1 BY 1
224000         UNTIL EQP-SUB > WS-EQUIP-COUNT.
224100     PERFORM 907-FLUSH-POTION-TABLE THRU 907-FLUSH-EXIT
224200         VARYING POT-SUB FROM 1 BY 1
224300         UNTIL POT-SUB > WS-POTION-COUNT.
224400
224500     CLOSE BATTLTRN-FILE, CHARACTER-FILE, EQUIPMENT-FILE,
224600           POTION-FILE, CHARACTER-OUT-FILE, EQUIPMENT-OUT-FILE,
224700           POTION-OUT-FILE, BATTLE-LOG-FILE, BATTLE-RESULT-FILE.
224800
224900     DISPLAY "BATTLES READ       = " BATTLES-READ.
225000     DISPLAY "BATTLES APPLIED    = " BATTLES-APPLIED.
225100     DISPLAY "BATTLES REJECTED   = " BATTLES-REJECTED.
225200     DISPLAY "ROSTER ROWS WRITTEN= " CHAR-ROWS-WRITTEN.
225300     DISPLAY "GEAR ROWS WRITTEN  = " EQUIP-ROWS-WRITTEN.
225400     DISPLAY "POTION ROWS WRITTEN= " POTION-ROWS-WRITTEN.
225500     CLOSE SYSOUT.
225600 900-EXIT.
225700     EXIT.
225800
225900 905-FLUSH-CHAR-TABLE.
226000     SET CHR-IDX TO CHR-SUB.
226100     MOVE WS-CHAR-ENTRY (CHR-IDX) TO FD-CHARACTER-OUT-REC.
226200     WRITE FD-CHARACTER-OUT-REC.
226300     ADD 1 TO CHAR-ROWS-WRITTEN.
226400 905-FLUSH-EXIT.
226500     EXIT.
226600
226700 906-FLUSH-EQUIP-TABLE.
226800     SET EQP-IDX TO EQP-SUB.
226900     MOVE WS-EQUIP-ENTRY (EQP-IDX) TO FD-EQUIPMENT-OUT-REC.
227000     WRITE FD-EQUIPMENT-OUT-REC.
227100     ADD 1 TO EQUIP-ROWS-WRITTEN.
227200 906-FLUSH-EXIT.
227300     EXIT.
227400
227500 907-FLUSH-POTION-TABLE.
227600     SET POT-IDX TO POT-SUB.
227700     MOVE WS-POT-ENTRY (POT-IDX) TO FD-POTION-OUT-REC.
227800     WRITE FD-POTION-OUT-REC.
227900     ADD 1 TO POTION-ROWS-WRITTEN.
228000 907-FLUSH-EXIT.
228100     EXIT.
228200
228300*** GENERIC EFFECT LOOKUP -- SEARCHES THE ACTOR'S OR TARGET'S
228400*** EFFECT TABLE FOR WS-EFX-LOOKUP-CODE AND RETURNS ITS VALUE/
228500*** CHANCE, OR WS-EFX-FOUND-SW = 'N' IF THE SIDE DOES NOT
228600*** CARRY THAT EFFECT.  COVERS BOTH EQUIPPED-GEAR EFFECTS AND
228700*** ACTIVE BUFF-POTION EFFECTS SINCE BOTH LOAD INTO THE SAME
228800*** TABLE AT 146-ADD-EFFECT-ROW.
228900 920-HAS-EFFECT-ACTOR.
229000     MOVE 'N' TO WS-EFX-FOUND-SW.
229100     MOVE 0 TO WS-EFX-FOUND-VALUE, WS-EFX-FOUND-CHANCE.
229200     SET EFX-IDX-ACT TO 1.
229300     SEARCH BSW-EFFECT-ENTRY IN WS-ACTOR-REC
229400         VARYING EFX-IDX-ACT
229500         AT END NEXT SENTENCE
229600         WHEN BSW-EFFECT-CODE IN WS-ACTOR-REC (EFX-IDX-ACT)
229700              = WS-EFX-LOOKUP-CODE
229800             MOVE 'Y' TO WS-EFX-FOUND-SW
229900             MOVE BSW-EFFECT-VALUE IN WS-ACTOR-REC (EFX-IDX-ACT)
230000                 TO WS-EFX-FOUND-VALUE
230100             MOVE BSW-EFFECT-CHANCE IN WS-ACTOR-REC (EFX-IDX-ACT)
230200                 TO WS-EFX-FOUND-CHANCE
230300     END-SEARCH.
230400 920-EXIT.
230500     EXIT.
230600
230700 930-HAS-EFFECT-TARGET.
230800     MOVE 'N' TO WS-EFX-FOUND-SW.
230900     MOVE 0 TO WS-EFX-FOUND-VALUE, WS-EFX-FOUND-CHANCE.
231000     SET EFX-IDX-TGT TO 1.
231100     SEARCH BSW-EFFECT-ENTRY IN WS-TARGET-REC
231200         VARYING EFX-IDX-TGT
231300         AT END NEXT SENTENCE
231400         WHEN BSW-EFFECT-CODE IN WS-TARGET-REC (EFX-IDX-TGT)
231500              = WS-EFX-LOOKUP-CODE
231600             MOVE 'Y' TO WS-EFX-FOUND-SW
231700             MOVE BSW-EFFECT-VALUE IN WS-TARGET-REC (EFX-IDX-TGT)
231800                 TO WS-EFX-FOUND-VALUE
231900             MOVE BSW-EFFECT-CHANCE IN WS-TARGET-REC (EFX-IDX-TGT)
232000                 TO WS-EFX-FOUND-CHANCE
232100 END-SEARCH.
232200 930-EXIT.
232300     EXIT.
232400
232500*** ABILITY MODIFIER -- MOD(STAT) = (STAT-10)/2, TRUNCATED
232600*** TOWARD ZERO.  COBOL'S DEFAULT INTEGER COMPUTE ALREADY
232700*** TRUNCATES TOWARD ZERO FOR A SIGNED COMP TARGET, MATCHING
232800*** THE ON-LINE ENGINE'S INTEGER DIVIDE FOR NEGATIVE STATS TOO.
232900 950-COMPUTE-MOD.
233000     COMPUTE WS-MOD-OUT = (WS-MOD-IN - 10) / 2.
233100 950-EXIT.
233200     EXIT.
233300
233400*** LCG RANDOM NUMBER GENERATOR -- SAME SEED/MULTIPLIER/MODULUS
233500*** AS THE GACHASVC PULL ENGINE, SO TWO PROGRAMS PULLING FROM
233600*** THE SAME SYSTEM CLOCK SECOND STILL DIVERGE IMMEDIATELY.
233700 900-NEXT-RANDOM.
233800     ADD 1 TO WS-CALL-CTR.
233900     COMPUTE WS-SEED = WS-SEED + WS-CALL-CTR.
234000     COMPUTE WS-PRODUCT = WS-SEED * 1103515245 + 12345.
234100     DIVIDE WS-PRODUCT BY 2147483648 GIVING WS-QUOTIENT
234200         REMAINDER WS-SEED.
234300     DIVIDE WS-SEED BY WS-RND-RANGE GIVING WS-QUOTIENT
234400         REMAINDER WS-RND-RESULT.
234500 900-RANDOM-EXIT.
234600     EXIT.
234700
234800 905-ROLL-PERCENT.
234900     MOVE 100 TO WS-RND-RANGE.
235000     PERFORM 900-NEXT-RANDOM THRU 900-RANDOM-EXIT.
235100     IF WS-RND-RESULT < WS-PCT-CHANCE
235200         MOVE 'Y' TO WS-PCT-PROCD-SW
235300     ELSE
235400         MOVE 'N' TO WS-PCT-PROCD-SW
235500     END-IF.
235600 905-EXIT.
235700     EXIT.
235800
235900 910-ROLL-DICE.
236000     MOVE WS-DICE-SIDES TO WS-RND-RANGE.
236100     PERFORM 900-NEXT-RANDOM THRU 900-RANDOM-EXIT.
236200     ADD 1 TO WS-RND-RESULT GIVING WS-DICE-RESULT.
236300 910-EXIT.
236400     EXIT.
236500
236600*** ABEND HANDLER -- SAME BOILERPLATE CARRIED IN EVERY PROGRAM
236700*** IN THIS SYSTEM, DRIVEN OFF THE SHARED ABENDREC COPYBOOK.
236800 1000-ABEND-RTN.
236900     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
237000     DISPLAY "REASON            : " ABEND-REASON.
237100     MOVE ZERO-VAL TO ACTUAL-VAL.
237200     MOVE ONE-VAL TO EXPECTED-VAL.
237300     MOVE 16 TO RETURN-CODE.
237400     GOBACK.
237500 1000-EXIT.
237600     EXIT.
