000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENHNCALC.
000400 AUTHOR. R. T. MAXWELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/02/94.
000700 DATE-COMPILED. 07/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    GEAR ENHANCEMENT CALCULATION ENGINE.  GIVEN THE CURRENT
001300*    "+N" LEVEL OF A PIECE OF EQUIPMENT, RETURNS THE GOLD COST,
001400*    SUCCESS PERCENT AND BREAK PERCENT FOR THE NEXT ENHANCE TRY,
001500*    PLUS THE STAT-BONUS DELTA AND SLOT COUNT IF THE TRY SUCCEEDS.
001600*    CALLED BY ENHNSVC FOR EVERY ENHANCE-REQUEST TRANSACTION.
001700*
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 07/02/94  RTM  ORIGINAL PROGRAM, BASED ON THE OLD COST-PCT      RTM9407 
002100*                TABLE CARRIED IN THE GACHA DESIGN NOTES          *
002200* 11/02/96  RTM  ADDED THE STAT-BONUS-DELTA AND SLOT-COUNT        RTM9611 
002300*                OUTPUTS SO ENHNSVC NO LONGER DUPLICATES THE      *
002400*                LEVEL-BAND TABLE LOGIC ITSELF, CR-2251           *
002500* 03/09/99  JFK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED JFK9903 
002600* 05/23/05  RTM  ADDED THE NEW-ENHANCE-EFFECT ROLL, CR-3010 --    RTM0505 
002700*                GACHASVC'S GETEFFECTPOOL ROUTINE NEVER MADE IT   *
002800*                OVER FROM THE DESIGN NOTES SO THIS PROGRAM NOW    *
002900*                CARRIES ITS OWN FIXED 3-CODE-PER-TYPE POOL        *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-LEVEL-BAND-TABLE.
004400*** LEVEL BAND / COST / SUCCESS-PCT / BREAK-PCT
004500     05 WS-BAND-ENTRY OCCURS 4 TIMES INDEXED BY BAND-IDX.
004600        10 WS-BAND-HI-LEVEL      PIC 9(3)    COMP.
004700        10 WS-BAND-COST          PIC 9(5)    COMP.
004800        10 WS-BAND-SUCCESS-PCT   PIC 9(3)    COMP.
004900        10 WS-BAND-BREAK-PCT     PIC 9(3)    COMP.
005000
005100 01  WS-BAND-TABLE-R REDEFINES WS-LEVEL-BAND-TABLE.
005200     05 FILLER OCCURS 4 TIMES    PIC X(13).
005300
005400 01  WS-LEVEL-WORK.
005500     05 WS-NEW-LEVEL             PIC 9(3) COMP.
005600     05 WS-OLD-STAT-BONUS        PIC 9(3) COMP.
005700     05 WS-NEW-STAT-BONUS        PIC 9(3) COMP.
005800
005900*** FLAT ALPHA VIEW OF THE LEVEL WORK FIELDS -- SAME SYSOUT DUMP
006000*** CONVENTION AS WS-BAND-TABLE-R ABOVE.
006100 01  WS-LEVEL-WORK-R REDEFINES WS-LEVEL-WORK.
006200     05 FILLER                  PIC X(9).
006300
006400*** NEW-ENHANCE-EFFECT POOL -- ONE ROW PER EQUIPMENT TYPE, THREE
006500*** REPRESENTATIVE EFFECT CODES EACH.  SEE THE 05/23/05 CHANGE-LOG
006600*** ENTRY ABOVE -- STANDS IN FOR THE GACHASVC GETEFFECTPOOL
006700*** ROUTINE THAT WAS NEVER CARRIED OVER FROM THE ORIGINAL NOTES.
006800 01  WS-NEW-EFFECT-POOL.
006900     05 WS-POOL-ENTRY OCCURS 7 TIMES INDEXED BY POOL-IDX.
007000        10 WS-POOL-TYPE          PIC X(8).
007100        10 WS-POOL-CODE-1        PIC X(20).
007200        10 WS-POOL-CODE-2        PIC X(20).
007300        10 WS-POOL-CODE-3        PIC X(20).
007400
007500 01  WS-NEW-EFFECT-POOL-R REDEFINES WS-NEW-EFFECT-POOL.
007600     05 FILLER OCCURS 7 TIMES    PIC X(68).
007700
007800 01  WS-EFFECT-ROLL-WORK.
007900     05 WS-POOL-PICK             PIC 9(1) COMP.
008000     05 WS-CHOSEN-CODE           PIC X(20).
008100
008200*** SAME CALL-COUNTER-SEEDED LCG AS ABILROLL/GACHASVC -- NO
008300*** INTRINSIC FUNCTIONS FOR RANDOMNESS ON THIS SHOP'S COMPILER.
008400 01  WS-RANDOM-WORK.
008500     05 WS-CALL-CTR              PIC 9(7) COMP VALUE ZERO.
008600     05 WS-SEED                  PIC 9(9) COMP.
008700     05 WS-PRODUCT                PIC 9(18) COMP.
008800     05 WS-RND-RANGE              PIC 9(5) COMP.
008900     05 WS-RND-RESULT             PIC 9(5) COMP.
009000
009100 LINKAGE SECTION.
009200 01  ENHNCALC-PARMS.
009300     05 ECP-CURRENT-LEVEL        PIC 9(3).
009400     05 ECP-GOLD-COST            PIC 9(5).
009500     05 ECP-SUCCESS-PCT          PIC 9(3).
009600     05 ECP-BREAK-PCT            PIC 9(3).
009700     05 ECP-STAT-BONUS-DELTA     PIC 9(3).
009800     05 ECP-NEW-SLOT-COUNT       PIC 9(2).
009900     05 ECP-EQ-TYPE              PIC X(8).
010000     05 ECP-CURRENT-EFFECT       PIC X(20).
010100     05 ECP-CURRENT-EFFECT-CHANCE PIC 9(3).
010200     05 ECP-CURRENT-EFFECT-VALUE  PIC 9(3).
010300     05 ECP-RETURN-CD            PIC 9(1).
010400        88 ECP-NORMAL-RETURN        VALUE 0.
010500        88 ECP-LEVEL-OUT-OF-RANGE   VALUE 9.
010600
010700 01  ENHNCALC-PARMS-R REDEFINES ENHNCALC-PARMS.
010800     05 FILLER                   PIC X(54).
010900
011000 PROCEDURE DIVISION USING ENHNCALC-PARMS.
011100 000-HOUSEKEEPING.
011200     PERFORM 050-LOAD-BAND-TABLE THRU 050-EXIT.
011300     PERFORM 060-LOAD-EFFECT-POOL THRU 060-EXIT.
011400     MOVE 0 TO ECP-RETURN-CD.
011500
011600     IF ECP-CURRENT-LEVEL > 999
011700         MOVE 9 TO ECP-RETURN-CD
011800         GOBACK
011900     END-IF.
012000
012100     PERFORM 100-FIND-BAND THRU 100-EXIT.
012200     PERFORM 200-COMPUTE-STAT-DELTA THRU 200-EXIT.
012300     PERFORM 300-COMPUTE-SLOT-COUNT THRU 300-EXIT.
012400
012500     IF ECP-NEW-SLOT-COUNT > 0 AND ECP-CURRENT-EFFECT = SPACES
012600         PERFORM 400-ROLL-NEW-EFFECT-RTN THRU 400-EXIT
012700     END-IF.
012800     GOBACK.
012900
013000 050-LOAD-BAND-TABLE.
013100*** BAND HI-LEVEL / COST / SUCCESS% / BREAK%, SPEC TABLE ORDER.
013200*** WS-BAND-TABLE-R GIVES THE AUDITOR A FLAT X(13)-PER-ENTRY
013300*** VIEW OF THIS TABLE FOR THE OCCASIONAL SYSOUT TABLE DUMP --
013400*** SEE THE DEBUG DECK KEPT IN THE PROCLIB, NOT EXERCISED HERE.
013500     MOVE 2   TO WS-BAND-HI-LEVEL (1).
013600     MOVE 5   TO WS-BAND-COST (1).
013700     MOVE 80  TO WS-BAND-SUCCESS-PCT (1).
013800     MOVE 0   TO WS-BAND-BREAK-PCT (1).
013900     MOVE 5   TO WS-BAND-HI-LEVEL (2).
014000     MOVE 10  TO WS-BAND-COST (2).
014100     MOVE 60  TO WS-BAND-SUCCESS-PCT (2).
014200     MOVE 5   TO WS-BAND-BREAK-PCT (2).
014300     MOVE 8   TO WS-BAND-HI-LEVEL (3).
014400     MOVE 25  TO WS-BAND-COST (3).
014500     MOVE 50  TO WS-BAND-SUCCESS-PCT (3).
014600     MOVE 10  TO WS-BAND-BREAK-PCT (3).
014700     MOVE 999 TO WS-BAND-HI-LEVEL (4).
014800     MOVE 100 TO WS-BAND-COST (4).
014900     MOVE 30  TO WS-BAND-SUCCESS-PCT (4).
015000     MOVE 15  TO WS-BAND-BREAK-PCT (4).
015100 050-EXIT.
015200     EXIT.
015300
015400 100-FIND-BAND.
015500     SET BAND-IDX TO 1.
015600     SEARCH WS-BAND-ENTRY
015700         AT END
015800             SET BAND-IDX TO 4
015900         WHEN ECP-CURRENT-LEVEL NOT > WS-BAND-HI-LEVEL (BAND-IDX)
016000             CONTINUE
016100     END-SEARCH.
016200     MOVE WS-BAND-COST (BAND-IDX)        TO ECP-GOLD-COST.
016300     MOVE WS-BAND-SUCCESS-PCT (BAND-IDX) TO ECP-SUCCESS-PCT.
016400     MOVE WS-BAND-BREAK-PCT (BAND-IDX)   TO ECP-BREAK-PCT.
016500 100-EXIT.
016600     EXIT.
016700
016800 200-COMPUTE-STAT-DELTA.
016900*** STATBONUS(LEVEL) = LEVEL / 3, INTEGER DIVISION, TRUNCATED.
017000     DIVIDE ECP-CURRENT-LEVEL BY 3 GIVING WS-OLD-STAT-BONUS.
017100     ADD 1 TO ECP-CURRENT-LEVEL GIVING WS-NEW-LEVEL.
017200     DIVIDE WS-NEW-LEVEL BY 3 GIVING WS-NEW-STAT-BONUS.
017300     SUBTRACT WS-OLD-STAT-BONUS FROM WS-NEW-STAT-BONUS
017400         GIVING ECP-STAT-BONUS-DELTA.
017500 200-EXIT.
017600     EXIT.
017700
017800 300-COMPUTE-SLOT-COUNT.
017900*** ENHANCEEFFECTSLOTS(LEVEL) = 0 IF LEVEL<4, ELSE
018000*** (LEVEL-4)/3 + 1.  USE WS-NEW-LEVEL COMPUTED ABOVE.
018100     IF WS-NEW-LEVEL < 4
018200         MOVE 0 TO ECP-NEW-SLOT-COUNT
018300     ELSE
018400         SUBTRACT 4 FROM WS-NEW-LEVEL
018500         DIVIDE WS-NEW-LEVEL BY 3 GIVING ECP-NEW-SLOT-COUNT
018600         ADD 1 TO ECP-NEW-SLOT-COUNT
018700     END-IF.
018800 300-EXIT.
018900     EXIT.
019000
019100 060-LOAD-EFFECT-POOL.
019200*** TYPE / CODE-1 / CODE-2 / CODE-3, EQ-TYPE 88-LEVEL ORDER.
019300     MOVE 'WEAPON  '             TO WS-POOL-TYPE (1).
019400     MOVE 'SHARPNESS           ' TO WS-POOL-CODE-1 (1).
019500     MOVE 'LIFE_STEAL          ' TO WS-POOL-CODE-2 (1).
019600     MOVE 'ARMOR_PIERCE        ' TO WS-POOL-CODE-3 (1).
019700     MOVE 'HELMET  '             TO WS-POOL-TYPE (2).
019800     MOVE 'STUN                ' TO WS-POOL-CODE-1 (2).
019900     MOVE 'MIND_SHIELD         ' TO WS-POOL-CODE-2 (2).
020000     MOVE 'CRIT_RESIST         ' TO WS-POOL-CODE-3 (2).
020100     MOVE 'ARMOR   '             TO WS-POOL-TYPE (3).
020200     MOVE 'BLOCK_CHANCE        ' TO WS-POOL-CODE-1 (3).
020300     MOVE 'THORNS              ' TO WS-POOL-CODE-2 (3).
020400     MOVE 'DAMAGE_REDUCTION    ' TO WS-POOL-CODE-3 (3).
020500     MOVE 'GLOVES  '             TO WS-POOL-TYPE (4).
020600     MOVE 'ACCURACY_UP         ' TO WS-POOL-CODE-1 (4).
020700     MOVE 'QUICK_HANDS         ' TO WS-POOL-CODE-2 (4).
020800     MOVE 'CRIT_CHANCE_UP      ' TO WS-POOL-CODE-3 (4).
020900     MOVE 'SHOES   '             TO WS-POOL-TYPE (5).
021000     MOVE 'HASTE               ' TO WS-POOL-CODE-1 (5).
021100     MOVE 'EVASION_UP          ' TO WS-POOL-CODE-2 (5).
021200     MOVE 'DEBUFF_DEF_DOWN     ' TO WS-POOL-CODE-3 (5).
021300     MOVE 'EARRING '             TO WS-POOL-TYPE (6).
021400     MOVE 'DEBUFF_ATK_DOWN     ' TO WS-POOL-CODE-1 (6).
021500     MOVE 'MANA_REGEN          ' TO WS-POOL-CODE-2 (6).
021600     MOVE 'SPELL_POWER_UP      ' TO WS-POOL-CODE-3 (6).
021700     MOVE 'RING    '             TO WS-POOL-TYPE (7).
021800     MOVE 'POISON              ' TO WS-POOL-CODE-1 (7).
021900     MOVE 'REGEN               ' TO WS-POOL-CODE-2 (7).
022000     MOVE 'SPIRIT_LINK         ' TO WS-POOL-CODE-3 (7).
022100 060-EXIT.
022200     EXIT.
022300
022400*** ROLLS THE ONE-TIME NEW ENHANCE EFFECT WHEN A SLOT FIRST
022500*** OPENS UP.  SINCE EQUIPREC CARRIES ONLY ONE EQ-EFFECT FIELD
022600*** THIS PROGRAM NEVER RE-ROLLS ONCE AN EFFECT IS ATTACHED --
022700*** ECP-CURRENT-EFFECT = SPACES IS THE CALLER'S SIGNAL THAT NO
022800*** EFFECT HAS BEEN ATTACHED YET.
022900 400-ROLL-NEW-EFFECT-RTN.
023000     SET POOL-IDX TO 1.
023100     SEARCH WS-POOL-ENTRY
023200         AT END
023300             SET POOL-IDX TO 1
023400         WHEN WS-POOL-TYPE (POOL-IDX) = ECP-EQ-TYPE
023500             CONTINUE
023600     END-SEARCH.
023700
023800     MOVE 3 TO WS-RND-RANGE.
023900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
024000     ADD 1 TO WS-RND-RESULT GIVING WS-POOL-PICK.
024100
024200     EVALUATE WS-POOL-PICK
024300         WHEN 1 MOVE WS-POOL-CODE-1 (POOL-IDX) TO WS-CHOSEN-CODE
024400         WHEN 2 MOVE WS-POOL-CODE-2 (POOL-IDX) TO WS-CHOSEN-CODE
024500         WHEN OTHER MOVE WS-POOL-CODE-3 (POOL-IDX) TO WS-CHOSEN-CODE
024600     END-EVALUATE.
024700
024800*** EXCLUDE THE EFFECT ALREADY CARRIED -- WITH ONLY THREE CODES
024900*** IN THE POOL, ONE STEP FORWARD IS ENOUGH TO DODGE A MATCH.
025000     IF WS-CHOSEN-CODE = ECP-CURRENT-EFFECT
025100         ADD 1 TO WS-POOL-PICK
025200         IF WS-POOL-PICK > 3
025300             MOVE 1 TO WS-POOL-PICK
025400         END-IF
025500         EVALUATE WS-POOL-PICK
025600             WHEN 1 MOVE WS-POOL-CODE-1 (POOL-IDX)
025700                    TO WS-CHOSEN-CODE
025800             WHEN 2 MOVE WS-POOL-CODE-2 (POOL-IDX)
025900                    TO WS-CHOSEN-CODE
026000             WHEN OTHER MOVE WS-POOL-CODE-3 (POOL-IDX)
026100                    TO WS-CHOSEN-CODE
026200         END-EVALUATE
026300     END-IF.
026400
026500     MOVE WS-CHOSEN-CODE TO ECP-CURRENT-EFFECT.
026600     MOVE 20 TO WS-RND-RANGE.
026700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
026800     ADD 10 TO WS-RND-RESULT GIVING ECP-CURRENT-EFFECT-CHANCE.
026900     MOVE 4 TO WS-RND-RANGE.
027000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
027100     ADD 2 TO WS-RND-RESULT GIVING ECP-CURRENT-EFFECT-VALUE.
027200 400-EXIT.
027300     EXIT.
027400
027500*** LINEAR-CONGRUENTIAL RANDOM NUMBER, 0 THRU WS-RND-RANGE-1,
027600*** SEEDED FROM THE TIME-OF-DAY AND A RUNNING CALL COUNTER --
027700*** SAME FORMULA AS ABILROLL 100-ROLL-ONE-DIE AND GACHASVC
027800*** 900-NEXT-RANDOM.
027900 900-NEXT-RANDOM.
028000     ADD 1 TO WS-CALL-CTR.
028100     ACCEPT WS-SEED FROM TIME.
028200     ADD WS-CALL-CTR TO WS-SEED.
028300     COMPUTE WS-PRODUCT = WS-SEED * 1103515245 + 12345.
028400     DIVIDE WS-PRODUCT BY 2147483648 GIVING WS-SEED
028500         REMAINDER WS-PRODUCT.
028600     DIVIDE WS-PRODUCT BY WS-RND-RANGE GIVING WS-SEED
028700         REMAINDER WS-RND-RESULT.
028800 900-EXIT.
028900     EXIT.
