000100******************************************************************
000200*    BATTLSIDE -- ONE SIDE'S WORKING COMBAT STATE FOR BATTLSVC.
000300*    COPY'd FOUR TIMES WITH REPLACING (SIDE-A, SIDE-B, PLUS A
000400*    SWAP-IN ACTOR/TARGET PAIR) SO THE PER-TURN PARAGRAPHS ARE
000500*    WRITTEN ONCE AND RUN FOR WHICHEVER SIDE IS ACTING, THE SAME
000600*    WAY EQUIPREC GETS COPY'd MULTIPLE TIMES FOR SCRATCH CANDIDATE
000700*    ROWS ELSEWHERE IN THIS SYSTEM.
000800*
000900*    THE EFFECT TABLE HOLDS ONE ROW PER EQUIPPED-GEAR EFFECT CODE
001000*    PLUS ONE ROW PER ACTIVATED BUFF-POTION EFFECT -- BOTH SPEAK
001100*    THE SAME EFFECT-CODE VOCABULARY, SO A SINGLE GENERIC
001200*    HAS-EFFECT / EFFECT-VALUE / EFFECT-PROC LOOKUP COVERS GEAR
001300*    AND POTIONS ALIKE RATHER THAN A NAMED SWITCH PER EFFECT.
001400*
001500*    EACH COPY MUST REPLACE ALL THREE PSEUDO-TEXT TOKENS --
001600*    ==BATTLE-SIDE-WORK==, ==BSW-EFX-IDX==, ==BSW-POT-IDX== --
001700*    SINCE INDEX-NAMES CANNOT BE QUALIFIED LIKE ORDINARY FIELDS.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 06/30/97  TGD  ORIGINAL COPYBOOK FOR THE BATTLSVC REWRITE,      TGD9706 
002100*                CR-1840                                         *
002200* 08/14/99  JFK  Y2K REVIEW -- NO DATE FIELDS IN THIS AREA, NO    JFK9908 
002300*                CHANGES REQUIRED                                *
002400* 08/09/26  RDH  ADDED CLASS 88-LEVELS AND GEAR CON/DEX BONUS    RDH2608  
002500*                ACCUMULATORS FOR THE BUSINESS-RULES REWORK OF  RDH2608   
002600*                BATTLSVC, CR-2261.  DROPPED THE UNUSED ROGUE-  RDH2608   
002700*                BONUS-USED SWITCH -- NOTHING EVER SET OR       RDH2608   
002800*                TESTED IT.                                     RDH2608   
002900******************************************************************
003000 01  ==BATTLE-SIDE-WORK==.
003100     05 BSW-CHAR-ID                  PIC 9(9).
003200     05 BSW-CLASS                    PIC X(8).
003300        88 BSW-CLASS-WARRIOR            VALUE 'WARRIOR '.
003400        88 BSW-CLASS-ROGUE              VALUE 'ROGUE   '.
003500        88 BSW-CLASS-MAGE               VALUE 'MAGE    '.
003600        88 BSW-CLASS-CLERIC             VALUE 'CLERIC  '.
003700        88 BSW-CLASS-RANGER             VALUE 'RANGER  '.
003800     05 BSW-STR                      PIC 9(2).
003900     05 BSW-DEX                      PIC 9(2).
004000     05 BSW-CON                      PIC 9(2).
004100     05 BSW-INT                      PIC 9(2).
004200     05 BSW-WIS                      PIC 9(2).
004300     05 BSW-CHA                      PIC 9(2).
004400     05 BSW-CUR-HP                   PIC S9(4) COMP.
004500     05 BSW-MAX-HP                   PIC S9(4) COMP.
004600     05 BSW-AC                       PIC S9(4) COMP.
004700     05 BSW-ELO                      PIC 9(5)  COMP.
004800     05 BSW-TOTAL-ATK-BONUS          PIC S9(4) COMP.
004900     05 BSW-WEAPON-ATK-BONUS         PIC S9(4) COMP.
005000     05 BSW-TOTAL-DEF-BONUS          PIC S9(4) COMP.
005100     05 BSW-ACCURACY-BONUS           PIC S9(4) COMP.
005200     05 BSW-ATK-DEBUFF-CTR           PIC S9(4) COMP.
005300     05 BSW-SHIELD-POOL              PIC S9(4) COMP.
005400     05 BSW-INIT-ROLL                PIC S9(4) COMP.
005500     05 BSW-HAS-WEAPON-SW            PIC X(1).
005600        88 BSW-HAS-WEAPON               VALUE 'Y'.
005700     05 BSW-WEAPON-SCALING           PIC X(3).
005800     05 BSW-WEAPON-CAT               PIC X(10).
005900        88 BSW-WEAPON-CAT-IS-BOW        VALUE 'BOW'.
006000        88 BSW-WEAPON-CAT-IS-STAFF      VALUE 'STAFF'.
006100        88 BSW-WEAPON-CAT-IS-WAND       VALUE 'WAND'.
006200     05 BSW-WEAPON-MAGICAL-SW        PIC X(1).
006300        88 BSW-WEAPON-IS-MAGICAL        VALUE 'Y'.
006400     05 BSW-WEAPON-DMG-MIN           PIC 9(3) COMP.
006500     05 BSW-WEAPON-DMG-MAX           PIC 9(3) COMP.
006600     05 BSW-STUNNED-SW                PIC X(1).
006700        88 BSW-STUNNED                  VALUE 'Y'.
006800     05 BSW-SLOWED-SW                 PIC X(1).
006900        88 BSW-SLOWED                   VALUE 'Y'.
007000     05 BSW-SILENCED-SW               PIC X(1).
007100        88 BSW-SILENCED                 VALUE 'Y'.
007200     05 BSW-DISARMED-SW               PIC X(1).
007300        88 BSW-DISARMED                 VALUE 'Y'.
007400     05 BSW-BLEEDING-SW               PIC X(1).
007500        88 BSW-BLEEDING                 VALUE 'Y'.
007600     05 BSW-CURSED-SW                 PIC X(1).
007700        88 BSW-CURSED                   VALUE 'Y'.
007800     05 BSW-SECOND-WIND-USED-SW       PIC X(1).
007900        88 BSW-SECOND-WIND-USED           VALUE 'Y'.
008000     05 BSW-DEATH-WARD-USED-SW        PIC X(1).
008100        88 BSW-DEATH-WARD-USED            VALUE 'Y'.
008200     05 BSW-ALIVE-SW                  PIC X(1).
008300        88 BSW-SIDE-ALIVE                VALUE 'Y'.
008400     05 BSW-DOUBLE-ATTACK-BUFF-SW    PIC X(1).
008500        88 BSW-DOUBLE-ATTACK-BUFF        VALUE 'Y'.
008600     05 BSW-CRIT-DOUBLE-BUFF-SW      PIC X(1).
008700        88 BSW-CRIT-DOUBLE-BUFF          VALUE 'Y'.
008800     05 BSW-SHIELD-BUFF-SW           PIC X(1).
008900        88 BSW-SHIELD-BUFF-ACTIVE        VALUE 'Y'.
009000     05 BSW-BONUS-CON-TOTAL          PIC S9(4) COMP.
009100     05 BSW-BONUS-DEX-TOTAL          PIC S9(4) COMP.
009200     05 BSW-EFFECT-COUNT             PIC 9(2) COMP.
009300     05 BSW-EFFECT-TABLE.
009400        10 BSW-EFFECT-ENTRY OCCURS 16 TIMES INDEXED BY ==BSW-EFX-IDX==.
009500           15 BSW-EFFECT-CODE           PIC X(20).
009600           15 BSW-EFFECT-VALUE          PIC 9(3) COMP.
009700           15 BSW-EFFECT-CHANCE         PIC 9(3) COMP.
009800     05 BSW-POTION-COUNT             PIC 9(2) COMP.
009900     05 BSW-POTION-TABLE.
010000        10 BSW-POT-ENTRY OCCURS 10 TIMES INDEXED BY ==BSW-POT-IDX==.
010100           15 BSW-POT-BUFF-TYPE         PIC X(16).
010200           15 BSW-POT-IS-HEAL-SW        PIC X(1).
010300              88 BSW-POT-IS-HEAL            VALUE 'Y'.
010400           15 BSW-POT-QTY               PIC 9(2) COMP.
010500           15 BSW-POT-USED-SW           PIC X(1).
010600              88 BSW-POT-USED               VALUE 'Y'.
010700           15 BSW-POT-MASTER-SUB        PIC 9(5) COMP.
010800     05 FILLER                        PIC X(10).
