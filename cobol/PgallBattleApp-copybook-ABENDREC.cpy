000100******************************************************************
000200* ABENDREC                                                      *
000300* COMMON ABEND / TRAILER-BALANCE MISMATCH RECORD                *
000400* SHARED BY EVERY PGALLBATTLE NIGHTLY BATCH PROGRAM.  WRITTEN TO *
000500* SYSOUT WHEN A CONTROL TOTAL FAILS TO BALANCE OR A FILE/RECORD  *
000600* ERROR FORCES AN ABNORMAL END OF JOB.  KEEP THIS RECORD AT OR   *
000700* UNDER 100 BYTES -- THE SHORTEST SYSOUT-REC IN THE SUITE IS 100 *
000800* CHARACTERS AND "WRITE SYSOUT-REC FROM ABEND-REC" SPACE-PADS.  *
000900******************************************************************
001000* CHANGE LOG                                                    *
001100* 06/14/94  RTM  ORIGINAL ABENDREC FOR THE HERO/GACHA SUITE      *RTM9406 
001200* 11/02/96  RTM  ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCE DUMPS *RTM9611 
001300* 03/09/99  JFK  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK,  *JFK9903 
001400*                NO CHANGE REQUIRED, SIGNED OFF                 *
001500* 08/22/01  LDP  WIDENED ABEND-REASON TO X(40), CR-4471          *LDP0108 
001600* 05/17/05  RTM  ADDED ZERO-VAL/ONE-VAL FORCED-ABEND CONSTANTS   *RTM0505 
001700******************************************************************
001800 01  ABEND-REC.
001900     05  PARA-NAME                   PIC X(30).
002000     05  FILLER                      PIC X(01).
002100     05  ABEND-REASON                PIC X(40).
002200     05  FILLER                      PIC X(01).
002300     05  ACTUAL-VAL                  PIC 9(09).
002400     05  FILLER                      PIC X(01).
002500     05  EXPECTED-VAL                PIC 9(09).
002600     05  FILLER                      PIC X(09).
002700
002800* FORCED-ABEND CONSTANTS -- SEE 1000-ABEND-RTN IN EACH PROGRAM.
002900* A ZERO-DIVIDE IS HOW THIS SHOP SIGNALS A NON-ZERO RETURN CODE
003000* TO THE SCHEDULER WHEN GOBACK ALONE WOULD BE MISSED ON A RESTART.
003100 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
003200 77  ONE-VAL                         PIC S9(4) COMP VALUE +1.
