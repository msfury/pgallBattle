000100******************************************************************
000200* RECORD LAYOUT TABLE(EQUIPMENT)                                *
000300*        LIBRARY(PGBT0001.PROD.COPYLIB(EQUIPREC))               *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600* ... LAYOUT PREPARED BY SYSTEMS FROM THE PGALLBATTLE GEAR       *
000700*     FILE DESIGN.  NO DB2 TABLE BACKS THIS RECORD -- GEAR LIVES *
000800*     ON EQUIPMENT-FILE, A QSAM SEQUENTIAL FILE GROUPED BY OWNER.*
000900******************************************************************
001000* COBOL DECLARATION FOR THE EQUIPMENT DETAIL RECORD             *
001100******************************************************************
001200* CHANGE LOG                                                    *
001300* 07/02/94  RTM  ORIGINAL LAYOUT, GEAR CUTOVER FROM CARD FILES   *RTM9407 
001400* 02/11/95  RTM  ADDED EQ-EFFECT/EFFECT-CHANCE/EFFECT-VALUE FOR  *RTM9502 
001500*                THE RARE+ BONUS-EFFECT ENHANCEMENT, CR-1188     *
001600* 04/19/97  RTM  ADDED EQ-WEAPON-CAT/DMG-MIN/DMG-MAX/SCALING-STAT*RTM9704 
001700*                WHEN WEAPON CATEGORIES WERE SPLIT OUT OF GRADE  *
001800* 03/12/99  JFK  Y2K -- EXPANDED ALL DATE FIELDS TO 9(8) CCYYMMDD*JFK9903 
001900* 11/08/00  LDP  ADDED EQ-ENHANCE-LEVEL/ENHANCE-SLOTS, CR-3651   *LDP0011 
002000* 05/23/05  RTM  ADDED EQ-OWNER-BATCH-RUN-ID FOR JOB AUDIT TRAIL *RTM0505 
002100******************************************************************
002200 01  DCLEQUIPMENT.
002300     10 EQ-ID                    PIC 9(9).
002400     10 EQ-CHAR-ID                PIC 9(9).
002500     10 EQ-NAME                  PIC X(40).
002600     10 EQ-TYPE                  PIC X(8).
002700        88 TYPE-WEAPON               VALUE 'WEAPON  '.
002800        88 TYPE-HELMET               VALUE 'HELMET  '.
002900        88 TYPE-ARMOR                VALUE 'ARMOR   '.
003000        88 TYPE-GLOVES               VALUE 'GLOVES  '.
003100        88 TYPE-SHOES                VALUE 'SHOES   '.
003200        88 TYPE-EARRING              VALUE 'EARRING '.
003300        88 TYPE-RING                 VALUE 'RING    '.
003400     10 EQ-GRADE                 PIC X(9).
003500        88 GRADE-COMMON              VALUE 'COMMON   '.
003600        88 GRADE-UNCOMMON            VALUE 'UNCOMMON '.
003700        88 GRADE-RARE                VALUE 'RARE     '.
003800        88 GRADE-EPIC                VALUE 'EPIC     '.
003900        88 GRADE-LEGENDARY           VALUE 'LEGENDARY'.
004000     10 EQ-ATK-BONUS             PIC 9(3).
004100     10 EQ-DEF-BONUS             PIC 9(3).
004200     10 EQ-EFFECT                PIC X(20).
004300     10 EQ-EFFECT-CHANCE         PIC 9(3).
004400     10 EQ-EFFECT-VALUE          PIC 9(3).
004500* WEAPON-ONLY FIELDS.  FOR NON-WEAPON TYPES THIS GROUP IS SPACES/
004600* ZERO AND EQ-NONWEAPON-PAD BELOW SHOWS THE SAME BYTES UNUSED.
004700     10 EQ-WEAPON-DETAIL.
004800        15 EQ-WEAPON-CAT         PIC X(10).
004900        15 EQ-DMG-MIN            PIC 9(3).
005000        15 EQ-DMG-MAX            PIC 9(3).
005100        15 EQ-SCALING-STAT       PIC X(3).
005200        15 EQ-TWO-HANDED         PIC X(1).
005300           88 TWO-HANDED-WEAPON     VALUE 'Y'.
005400           88 ONE-HANDED-WEAPON     VALUE 'N'.
005500     10 EQ-NONWEAPON-PAD REDEFINES EQ-WEAPON-DETAIL PIC X(20).
005600     10 EQ-EQUIPPED               PIC X(1).
005700        88 EQUIPMENT-EQUIPPED        VALUE 'Y'.
005800        88 EQUIPMENT-NOT-EQUIPPED    VALUE 'N'.
005900     10 EQ-ENHANCE-LEVEL         PIC 9(2).
006000     10 EQ-ENHANCE-SLOTS         PIC 9(2).
006100     10 EQ-STAT-BONUSES.
006200        15 EQ-BONUS-DEX          PIC 9(2).
006300        15 EQ-BONUS-CON          PIC 9(2).
006400     10 EQ-REC-STATUS            PIC X(1).
006500        88 EQUIP-ACTIVE              VALUE 'A'.
006600        88 EQUIP-SOLD-OR-BROKEN      VALUE 'D'.
006700     10 EQ-CREATED-DATE          PIC 9(8).
006800     10 EQ-LAST-ENHANCE-DATE     PIC 9(8).
006900     10 EQ-OWNER-BATCH-RUN-ID    PIC X(8).
007000     10 FILLER                   PIC X(14).
007100******************************************************************
007200* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 21       *
007300******************************************************************
