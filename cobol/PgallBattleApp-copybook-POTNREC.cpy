000100******************************************************************
000200* RECORD LAYOUT TABLE(POTION)                                   *
000300*        LIBRARY(PGBT0001.PROD.COPYLIB(POTNREC))                *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600* ... EQUIPPED-POTION SLICE OF THE INVENTORY FILE, JOINED TO THE *
000700*     SHOP-ITEM CATALOGUE AT PULL TIME.  ONLY EQUIPPED POTIONS  *
000800*     ARE CARRIED ON POTION-FILE FOR THE BATTLE RESOLVER.       *
000900******************************************************************
001000* COBOL DECLARATION FOR THE EQUIPPED-POTION RECORD              *
001100******************************************************************
001200* 07/19/95  RTM  ORIGINAL LAYOUT                                 *RTM9507 
001300* 03/12/99  JFK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED*JFK9903 
001400******************************************************************
001500 01  DCLPOTION.
001600     10 POT-CHAR-ID              PIC 9(9).
001700     10 POT-NAME                 PIC X(40).
001800     10 POT-BUFF-TYPE             PIC X(16).
001900        88 BUFF-HEAL                 VALUE 'HEAL            '.
002000        88 BUFF-GREATER-HEAL         VALUE 'GREATER_HEAL    '.
002100        88 BUFF-DOUBLE-ATTACK        VALUE 'DOUBLE_ATTACK   '.
002200     10 POT-IS-HEAL               PIC X(1).
002300        88 POTION-IS-HEAL            VALUE 'Y'.
002400        88 POTION-IS-BUFF            VALUE 'N'.
002500     10 POT-QUANTITY              PIC 9(2).
002600     10 FILLER                   PIC X(06).
002700******************************************************************
002800* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 5        *
002900******************************************************************
