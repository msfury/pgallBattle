000100******************************************************************
000200* RECORD LAYOUT TABLE(CHARACTER)                                *
000300*        LIBRARY(PGBT0001.PROD.COPYLIB(CHARREC))                *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600* ... LAYOUT PREPARED BY SYSTEMS FROM THE PGALLBATTLE ROSTER    *
000700*     FILE DESIGN.  NO DB2 TABLE BACKS THIS RECORD -- THE       *
000800*     ROSTER LIVES ON CHARACTER-FILE, A QSAM SEQUENTIAL FILE,   *
000900*     SO THIS COPYBOOK CARRIES NO EXEC SQL DECLARE SECTION.     *
001000******************************************************************
001100* COBOL DECLARATION FOR THE CHARACTER MASTER RECORD             *
001200******************************************************************
001300* CHANGE LOG                                                    *
001400* 07/02/94  RTM  ORIGINAL LAYOUT, ROSTER CUTOVER FROM CARD FILES *RTM9407 
001500* 02/11/95  RTM  ADDED CHAR-IS-HERO FOR THE FIXED HERO ROSTER    *RTM9502 
001600* 09/30/96  JFK  ADDED CHAR-BATTLE-WINS/LOSSES FOR THE NEW ELO   *JFK9609 
001700*                LADDER REPORT, CR-2209                         *
001800* 03/11/99  JFK  Y2K -- EXPANDED ALL DATE FIELDS TO 9(8) CCYYMMDD*JFK9903 
001900* 08/04/01  LDP  ADDED CHAR-REC-STATUS, PURGE SWEEP CR-4490      *LDP0108 
002000* 05/23/05  RTM  ADDED CHAR-LAST-BATCH-RUN-ID FOR JOB AUDIT TRAIL*RTM0505 
002100******************************************************************
002200 01  DCLCHARACTER.
002300     10 CHAR-ID                  PIC 9(9).
002400     10 CHAR-NAME                PIC X(40).
002500* SORT-KEY VIEW OF THE NAME FIELD -- USED BY THE LADDER REPORT
002600* TO BREAK ON THE FIRST 20 BYTES WITHOUT AN EXTRA WORKING FIELD.
002700     10 CHAR-NAME-SORT-R REDEFINES CHAR-NAME.
002800        15 CHAR-NAME-SORT-KEY    PIC X(20).
002900        15 CHAR-NAME-SORT-REST   PIC X(20).
003000     10 CHAR-CLASS               PIC X(8).
003100        88 CLASS-WARRIOR            VALUE 'WARRIOR '.
003200        88 CLASS-ROGUE              VALUE 'ROGUE   '.
003300        88 CLASS-MAGE               VALUE 'MAGE    '.
003400        88 CLASS-CLERIC             VALUE 'CLERIC  '.
003500        88 CLASS-RANGER             VALUE 'RANGER  '.
003600        88 CLASS-NOT-ASSIGNED       VALUE SPACES.
003700     10 CHAR-ABILITY-SCORES.
003800        15 CHAR-STR              PIC 9(2).
003900        15 CHAR-DEX              PIC 9(2).
004000        15 CHAR-CON              PIC 9(2).
004100        15 CHAR-INT              PIC 9(2).
004200        15 CHAR-WIS              PIC 9(2).
004300        15 CHAR-CHA              PIC 9(2).
004400     10 CHAR-LEVEL               PIC 9(2).
004500     10 CHAR-HP                  PIC S9(4).
004600     10 CHAR-MAXHP               PIC 9(4).
004700     10 CHAR-GOLD                PIC 9(7).
004800     10 CHAR-ELO                 PIC 9(5).
004900     10 CHAR-IS-HERO             PIC X(1).
005000        88 IS-HERO-CHARACTER        VALUE 'Y'.
005100        88 IS-NOT-HERO-CHARACTER    VALUE 'N'.
005200     10 CHAR-REC-STATUS          PIC X(1).
005300        88 CHAR-ACTIVE              VALUE 'A'.
005400        88 CHAR-PURGED              VALUE 'P'.
005500        88 VALID-CHAR-STATUS VALUES ARE 'A', 'P'.
005600     10 CHAR-CREATED-DATE        PIC 9(8).
005700     10 CHAR-LAST-GOLD-GRANT-DATE PIC 9(8).
005800     10 CHAR-LAST-BATCH-RUN-ID   PIC X(8).
005900     10 CHAR-BATTLE-WINS         PIC 9(5).
006000     10 CHAR-BATTLE-LOSSES       PIC 9(5).
006100     10 FILLER                  PIC X(20).
006200******************************************************************
006300* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 17       *
006400******************************************************************
