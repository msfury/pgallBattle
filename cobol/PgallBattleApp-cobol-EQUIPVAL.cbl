000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EQUIPVAL.
000400 AUTHOR. L. D. PARRISH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/08/00.
000700 DATE-COMPILED. 11/08/00.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    EQUIP/UNEQUIP/SELL SLOT-VALIDITY DECISION TABLE.  GIVEN THE
001300*    REQUESTED ACTION, THE GEAR TYPE, ITS TWO-HANDED FLAG AND THE
001400*    CHARACTER'S CURRENT SLOT OCCUPANCY COUNTS, RETURNS WHETHER
001500*    THE ACTION IS ALLOWED.  CALLED BY EQUIPSVC FOR EVERY
001600*    EQUIP/UNEQUIP/SELL TRANSACTION ON THE EQUIPMENT FILE.
001700*
001800*    THIS PROGRAM WAS ORIGINALLY WRITTEN AGAINST THE OLD GEAR-DB2
001900*    TABLE WHEN SLOT COUNTS WERE PULLED BY EXEC SQL CURSOR; THE
002000*    GEAR-DB2 TABLE WAS RETIRED WHEN EQUIPMENT MOVED TO A PLAIN
002100*    QSAM FILE, SO THIS PROGRAM NOW TAKES THE SLOT COUNTS AS
002200*    PASSED PARAMETERS INSTEAD OF SELECTING THEM ITSELF.
002300*
002400******************************************************************
002500* CHANGE LOG                                                     *
002600* 11/08/00  LDP  ORIGINAL PROGRAM, CR-3651                       *LDP0011 
002700* 02/14/01  LDP  ADDED THE TWO-HANDED-WEAPON EXCLUSIVITY CHECK,   LDP0102 
002800*                CR-3719 -- PLAYERS WERE DUAL-WIELDING GREATSWORDS*
002900* 08/04/01  LDP  DROPPED THE EXEC SQL CURSOR WHEN GEAR MOVED OFF  LDP0108 
003000*                DB2 ONTO THE QSAM EQUIPMENT FILE, CR-4490        *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 77  WS-MAX-SLOTS                PIC 9(1) COMP.
004500
004600 01  WS-SLOT-CAP-TABLE.
004700*** TYPE-CODE / MAX-SLOTS, IN EQ-TYPE 88-LEVEL ORDER.
004800     05 WS-CAP-ENTRY OCCURS 7 TIMES INDEXED BY CAP-IDX.
004900        10 WS-CAP-TYPE           PIC X(8).
005000        10 WS-CAP-MAX            PIC 9(1) COMP.
005100
005200*** FLAT ALPHA VIEW OF THE CAP TABLE FOR THE SYSOUT TABLE DUMP,
005300*** SAME IDEA AS THE BAND-TABLE-R VIEW IN ENHNCALC.
005400 01  WS-SLOT-CAP-TABLE-R REDEFINES WS-SLOT-CAP-TABLE.
005500     05 FILLER OCCURS 7 TIMES     PIC X(9).
005600
005700 01  WS-ACTION-WORK.
005800     05 WS-ACTION-WORK-CD        PIC X(1).
005900
006000 01  WS-ACTION-WORK-R REDEFINES WS-ACTION-WORK.
006100     05 WS-ACTION-WORK-NUM       PIC 9(1).
006200
006300 LINKAGE SECTION.
006400 01  EQUIPVAL-PARMS.
006500     05 EVP-ACTION-CD            PIC X(1).
006600        88 EVP-ACTION-EQUIP         VALUE 'E'.
006700        88 EVP-ACTION-UNEQUIP       VALUE 'U'.
006800        88 EVP-ACTION-SELL          VALUE 'S'.
006900     05 EVP-EQ-TYPE               PIC X(8).
007000     05 EVP-EQ-TWO-HANDED         PIC X(1).
007100        88 EVP-IS-TWO-HANDED         VALUE 'Y'.
007200     05 EVP-ALREADY-EQUIPPED      PIC X(1).
007300        88 EVP-WAS-EQUIPPED          VALUE 'Y'.
007400     05 EVP-CURRENT-TYPE-COUNT    PIC 9(1).
007500     05 EVP-OTHER-WEAPON-EQUIPPED PIC X(1).
007600        88 EVP-OTHER-WEAPON-IS-TWOHND VALUE 'Y'.
007700     05 EVP-ANY-WEAPON-EQUIPPED   PIC X(1).
007800        88 EVP-A-WEAPON-IS-EQUIPPED  VALUE 'Y'.
007900     05 EVP-ALLOWED-FLAG          PIC X(1).
008000        88 EVP-ACTION-ALLOWED        VALUE 'Y'.
008100        88 EVP-ACTION-REJECTED       VALUE 'N'.
008200     05 EVP-REJECT-REASON         PIC X(30).
008300
008400 01  EQUIPVAL-PARMS-R REDEFINES EQUIPVAL-PARMS.
008500     05 FILLER                   PIC X(45).
008600
008700 PROCEDURE DIVISION USING EQUIPVAL-PARMS.
008800 000-HOUSEKEEPING.
008900     PERFORM 050-LOAD-CAP-TABLE THRU 050-EXIT.
009000     MOVE 'Y' TO EVP-ALLOWED-FLAG.
009100     MOVE SPACES TO EVP-REJECT-REASON.
009200
009300     EVALUATE TRUE
009400         WHEN EVP-ACTION-EQUIP
009500             PERFORM 100-VALIDATE-EQUIP THRU 100-EXIT
009600         WHEN EVP-ACTION-UNEQUIP
009700             PERFORM 200-VALIDATE-UNEQUIP THRU 200-EXIT
009800         WHEN EVP-ACTION-SELL
009900             PERFORM 300-VALIDATE-SELL THRU 300-EXIT
010000         WHEN OTHER
010100             MOVE 'N' TO EVP-ALLOWED-FLAG
010200             MOVE 'UNKNOWN ACTION CODE' TO EVP-REJECT-REASON
010300     END-EVALUATE.
010400     GOBACK.
010500
010600 050-LOAD-CAP-TABLE.
010700     MOVE 'WEAPON  ' TO WS-CAP-TYPE (1).
010800     MOVE 1          TO WS-CAP-MAX (1).
010900     MOVE 'HELMET  ' TO WS-CAP-TYPE (2).
011000     MOVE 1          TO WS-CAP-MAX (2).
011100     MOVE 'ARMOR   ' TO WS-CAP-TYPE (3).
011200     MOVE 1          TO WS-CAP-MAX (3).
011300     MOVE 'GLOVES  ' TO WS-CAP-TYPE (4).
011400     MOVE 1          TO WS-CAP-MAX (4).
011500     MOVE 'SHOES   ' TO WS-CAP-TYPE (5).
011600     MOVE 1          TO WS-CAP-MAX (5).
011700     MOVE 'EARRING ' TO WS-CAP-TYPE (6).
011800     MOVE 2          TO WS-CAP-MAX (6).
011900     MOVE 'RING    ' TO WS-CAP-TYPE (7).
012000     MOVE 2          TO WS-CAP-MAX (7).
012100 050-EXIT.
012200     EXIT.
012300
012400 100-VALIDATE-EQUIP.
012500     IF EVP-WAS-EQUIPPED
012600         MOVE 'N' TO EVP-ALLOWED-FLAG
012700         MOVE 'ALREADY EQUIPPED' TO EVP-REJECT-REASON
012800         GO TO 100-EXIT
012900     END-IF.
013000
013100     SET CAP-IDX TO 1.
013200     SEARCH WS-CAP-ENTRY
013300         AT END
013400             MOVE 1 TO WS-MAX-SLOTS
013500         WHEN WS-CAP-TYPE (CAP-IDX) = EVP-EQ-TYPE
013600             MOVE WS-CAP-MAX (CAP-IDX) TO WS-MAX-SLOTS
013700     END-SEARCH.
013800
013900     IF EVP-CURRENT-TYPE-COUNT NOT < WS-MAX-SLOTS
014000         MOVE 'N' TO EVP-ALLOWED-FLAG
014100         MOVE 'TYPE SLOT FULL' TO EVP-REJECT-REASON
014200         GO TO 100-EXIT
014300     END-IF.
014400
014500*** TWO-HANDED EXCLUSIVITY -- ONLY WEAPON-TYPE GEAR PARTICIPATES.
014600     IF EVP-EQ-TYPE = 'WEAPON  '
014700         IF EVP-IS-TWO-HANDED AND EVP-A-WEAPON-IS-EQUIPPED
014800             MOVE 'N' TO EVP-ALLOWED-FLAG
014900             MOVE 'TWO-HANDED BLOCKED BY WEAPON' TO
015000                 EVP-REJECT-REASON
015100         END-IF
015200         IF NOT EVP-IS-TWO-HANDED
015300             AND EVP-OTHER-WEAPON-IS-TWOHND
015400             MOVE 'N' TO EVP-ALLOWED-FLAG
015500             MOVE 'BLOCKED BY TWO-HANDED WEAPON' TO
015600                 EVP-REJECT-REASON
015700         END-IF
015800     END-IF.
015900 100-EXIT.
016000     EXIT.
016100
016200 200-VALIDATE-UNEQUIP.
016300     IF NOT EVP-WAS-EQUIPPED
016400         MOVE 'N' TO EVP-ALLOWED-FLAG
016500         MOVE 'NOT CURRENTLY EQUIPPED' TO EVP-REJECT-REASON
016600     END-IF.
016700 200-EXIT.
016800     EXIT.
016900
017000 300-VALIDATE-SELL.
017100     IF EVP-WAS-EQUIPPED
017200         MOVE 'N' TO EVP-ALLOWED-FLAG
017300         MOVE 'CANNOT SELL WHILE EQUIPPED' TO EVP-REJECT-REASON
017400     END-IF.
017500 300-EXIT.
017600     EXIT.
