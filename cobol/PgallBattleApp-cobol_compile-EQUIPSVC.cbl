000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EQUIPSVC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS PROGRAM APPLIES THE NIGHTLY BATCH OF EQUIP/UNEQUIP/SELL
001300*    REQUESTS QUEUED DURING THE DAY AGAINST A CHARACTER'S GEAR.
001400*    EQUIPTRN-FILE CARRIES ONE REQUEST PER RECORD (OWNER, GEAR
001500*    ID, ACTION CODE); EQUIPMENT-FILE CARRIES THE FULL EQUIPMENT
001600*    MASTER, SORTED BY EQ-CHAR-ID SO ALL OF ONE OWNER'S GEAR IS
001700*    READ TOGETHER.  EQUIPVAL DECIDES SLOT LEGALITY; THIS PROGRAM
001800*    APPLIES THE DECISION AND WRITES THE UPDATED MASTER PLUS A
001900*    SMALL GOLD-CREDIT RECORD FOR EVERY SUCCESSFUL SELL (PICKED
002000*    UP BY THE GOLD-GRANT STEP OF DLYSCHED THE FOLLOWING NIGHT).
002100*
002200*          INPUT TRANSACTION FILE  -   EQUIPTRN-FILE
002300*          INPUT GEAR MASTER       -   EQUIPMENT-FILE
002400*          OUTPUT GEAR MASTER      -   EQUIPMENT-OUT-FILE
002500*          OUTPUT GOLD CREDITS     -   GOLDCRED-FILE
002600*          DUMP FILE               -   SYSOUT
002700*
002800******************************************************************
002900* CHANGE LOG                                                     *
003000* 01/01/08  SAYLES  ORIGINAL PROGRAM                             *SAY0801 
003100* 02/14/01  LDP     CALLS EQUIPVAL FOR THE SLOT-LEGALITY CHECK   *LDP0102 
003200*                   INSTEAD OF THE INLINE IF-NEST THIS PROGRAM   *
003300*                   CARRIED UNTIL CR-3719                        *
003400* 08/04/01  LDP     SELL NOW WRITES A GOLDCRED-FILE RECORD        LDP0108
003500*                   RATHER THAN TRYING TO REWRITE CHARACTER-FILE  *
003600*                   DIRECTLY -- CHARACTER-FILE IS READ-ONLY HERE  *
003650* 08/09/26  SAYLES  EQUIPVAL-PARMS WAS NEVER DECLARED IN THIS     *
003660*                   PROGRAM'S OWN WORKING-STORAGE -- THE CALL WAS *
003670*                   RUNNING AGAINST WHATEVER GARBAGE SAT IN THE   *
003680*                   COMPILER-ALLOCATED AREA.  ADDED THE MIRRORING *
003690*                   GROUP, SAME AS ENHNSVC CARRIES FOR ENHNCALC,  *
003695*                   CR-5101                                      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT EQUIPTRN-FILE
005100     ASSIGN TO UT-S-EQPTRN
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500     SELECT EQUIPMENT-FILE
005600     ASSIGN TO UT-S-EQPMSTR
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT EQUIPMENT-OUT-FILE
006100     ASSIGN TO UT-S-EQPOUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS EFCODE.
006400
006500     SELECT GOLDCRED-FILE
006600     ASSIGN TO UT-S-GOLDCRD
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(100).
007900
008000****** ONE EQUIP/UNEQUIP/SELL REQUEST PER RECORD, SORTED BY THE
008100****** SAME EQ-CHAR-ID KEY AS EQUIPMENT-FILE.  TRAILER REC
008200****** CARRIES THE REQUEST COUNT FOR THE BALANCE CHECK BELOW.
008300 FD  EQUIPTRN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 20 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS EQUIPTRN-REC.
008900 01  EQUIPTRN-REC.
009000     05 ETR-CHAR-ID           PIC 9(9).
009100     05 ETR-EQ-ID             PIC 9(9).
009200     05 ETR-ACTION-CD         PIC X(1).
009300     05 ETR-RECORD-TYPE       PIC X(1).
009400        88 ETR-TRAILER-REC       VALUE 'T'.
009500
009600 FD  EQUIPMENT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 175 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-EQUIPMENT-REC.
010200 01  FD-EQUIPMENT-REC         PIC X(175).
010300
010400 FD  EQUIPMENT-OUT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 175 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-EQUIPMENT-OUT-REC.
011000 01  FD-EQUIPMENT-OUT-REC     PIC X(175).
011100
011200 FD  GOLDCRED-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 16 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS GOLDCRED-REC.
011800 01  GOLDCRED-REC.
011900     05 GCR-CHAR-ID           PIC 9(9).
012000     05 GCR-GOLD-AMT          PIC 9(7).
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  IFCODE                  PIC X(2).
012500        88 CODE-READ     VALUE SPACES.
012600        88 NO-MORE-DATA  VALUE "10".
012700     05  OFCODE                  PIC X(2).
012800        88 CODE-WRITE    VALUE SPACES.
012900     05  EFCODE                  PIC X(2).
013000        88 CODE-WRITE    VALUE SPACES.
013100     05  RFCODE                  PIC X(2).
013200        88 CODE-WRITE    VALUE SPACES.
013300
013400 01  MORE-TRN-SW                 PIC X(1) VALUE SPACE.
013500     88 NO-MORE-TRN-RECS      VALUE "N".
013600     88 MORE-TRN-RECS         VALUE " ".
013700 01  MORE-EQP-SW                 PIC X(1) VALUE SPACE.
013800     88 NO-MORE-EQP-RECS      VALUE "N".
013900     88 MORE-EQP-RECS         VALUE " ".
014000
014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05 RECORDS-READ             PIC S9(7) COMP.
014300     05 RECORDS-WRITTEN          PIC S9(7) COMP.
014400     05 REQUESTS-READ            PIC S9(7) COMP.
014500     05 REQUESTS-APPLIED         PIC S9(7) COMP.
014600     05 REQUESTS-REJECTED        PIC S9(7) COMP.
014700     05 EQP-SUB                  PIC 9(3)  COMP.
014800     05 GRP-SUB                  PIC 9(3)  COMP.
014900     05 WEAPON-SLOT-SUB          PIC 9(3)  COMP.
015000
015100 77  HOLD-CHAR-ID                PIC 9(9) COMP.
015200 77  WS-GROUP-COUNT              PIC 9(3) COMP.
015300 77  WS-TYPE-COUNT               PIC 9(1) COMP.
015400 77  WS-OTHER-WEAPON-FLAG        PIC X(1).
015500 77  WS-ANY-WEAPON-FLAG          PIC X(1).
015600 77  WS-IN-RECORD-COUNT          PIC 9(9) COMP.
015700
015800*** ONE CHARACTER'S FULL GEAR SET, HELD IN MEMORY WHILE THE
015900*** TRANSACTIONS QUEUED AGAINST THAT OWNER ARE APPLIED.  EACH
016000*** SLOT IS A FLAT IMAGE OF DCLEQUIPMENT.  WS-TARGET-REC HOLDS
016100*** THE SLOT THE CURRENT TRANSACTION NAMES; WS-SCAN-REC HOLDS
016200*** WHICHEVER SLOT 205/255/300 ARE LOOKING AT AS THEY STEP
016300*** THROUGH THE GROUP.  BOTH ARE PLAIN COPIES OF DCLEQUIPMENT SO
016400*** THEIR FIELDS ARE REACHED THE USUAL "FIELD IN RECORD" WAY.
016500 01  WS-EQUIP-GROUP.
016600     05 WS-EQUIP-ENTRY OCCURS 80 TIMES INDEXED BY EQG-IDX
016700                                        PIC X(175).
016800
016900 COPY PgallBattleApp-copybook-EQUIPREC.
017000 COPY PgallBattleApp-copybook-EQUIPREC
017100      REPLACING ==DCLEQUIPMENT== BY ==WS-TARGET-REC==.
017200 COPY PgallBattleApp-copybook-EQUIPREC
017300      REPLACING ==DCLEQUIPMENT== BY ==WS-SCAN-REC==.
017400
017410*** MIRRORS THE EQUIPVAL-PARMS LINKAGE GROUP IN EQUIPVAL SO THE
017420*** SLOT-VALIDITY DECISION CAN BE CALLED AS A SUBROUTINE INSTEAD
017430*** OF COPYING THE TWO-HANDED-EXCLUSIVITY LOGIC INTO THIS PROGRAM
017440*** A SECOND TIME, CR-3719.
017450 01  EQUIPVAL-PARMS.
017460     05 EVP-ACTION-CD            PIC X(1).
017470        88 EVP-ACTION-EQUIP         VALUE 'E'.
017480        88 EVP-ACTION-UNEQUIP       VALUE 'U'.
017490        88 EVP-ACTION-SELL          VALUE 'S'.
017500     05 EVP-EQ-TYPE               PIC X(8).
017510     05 EVP-EQ-TWO-HANDED         PIC X(1).
017520        88 EVP-IS-TWO-HANDED         VALUE 'Y'.
017530     05 EVP-ALREADY-EQUIPPED      PIC X(1).
017540        88 EVP-WAS-EQUIPPED          VALUE 'Y'.
017550     05 EVP-CURRENT-TYPE-COUNT    PIC 9(1).
017560     05 EVP-OTHER-WEAPON-EQUIPPED PIC X(1).
017570        88 EVP-OTHER-WEAPON-IS-TWOHND VALUE 'Y'.
017580     05 EVP-ANY-WEAPON-EQUIPPED   PIC X(1).
017590        88 EVP-A-WEAPON-IS-EQUIPPED  VALUE 'Y'.
017600     05 EVP-ALLOWED-FLAG          PIC X(1).
017610        88 EVP-ACTION-ALLOWED        VALUE 'Y'.
017620        88 EVP-ACTION-REJECTED       VALUE 'N'.
017630     05 EVP-REJECT-REASON         PIC X(30).
017640
017650 01  EQUIPVAL-PARMS-R REDEFINES EQUIPVAL-PARMS.
017660     05 FILLER                   PIC X(45).
017670
017500 COPY PgallBattleApp-copybook-ABENDREC.
017600
017700 PROCEDURE DIVISION.
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017900     PERFORM 100-MAINLINE THRU 100-EXIT
018000             UNTIL NO-MORE-EQP-RECS.
018100     PERFORM 900-CLEANUP THRU 900-EXIT.
018200     MOVE ZERO TO RETURN-CODE.
018300     GOBACK.
018400
018500 000-HOUSEKEEPING.
018600     DISPLAY "******** BEGIN JOB EQUIPSVC ********".
018700     OPEN INPUT EQUIPTRN-FILE.
018800     OPEN INPUT EQUIPMENT-FILE.
018900     OPEN OUTPUT EQUIPMENT-OUT-FILE.
019000     OPEN OUTPUT GOLDCRED-FILE.
019100     OPEN OUTPUT SYSOUT.
019200
019300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019400     MOVE SPACE TO MORE-TRN-SW, MORE-EQP-SW.
019500
019600     READ EQUIPMENT-FILE INTO DCLEQUIPMENT
019700         AT END
019800         MOVE 'N' TO MORE-EQP-SW
019900     END-READ.
020000     IF MORE-EQP-RECS
020100         ADD 1 TO RECORDS-READ
020200         MOVE EQ-CHAR-ID TO HOLD-CHAR-ID
020300     END-IF.
020400 000-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800*** LOAD ONE OWNER'S ENTIRE GEAR SET INTO WS-EQUIP-GROUP, APPLY
020900*** EVERY QUEUED TRANSACTION FOR THAT OWNER, THEN FLUSH.
021000     MOVE 0 TO WS-GROUP-COUNT.
021100     PERFORM 150-LOAD-GROUP THRU 150-EXIT
021200         UNTIL NOT MORE-EQP-RECS
021300            OR EQ-CHAR-ID NOT = HOLD-CHAR-ID.
021400
021500     PERFORM 200-APPLY-TRANSACTIONS THRU 200-EXIT
021600         UNTIL NOT MORE-TRN-RECS
021700            OR ETR-TRAILER-REC
021800            OR ETR-CHAR-ID NOT = HOLD-CHAR-ID.
021900
022000     PERFORM 300-FLUSH-GROUP THRU 300-EXIT
022100         VARYING EQG-IDX FROM 1 BY 1
022200         UNTIL EQG-IDX > WS-GROUP-COUNT.
022300
022400     IF MORE-EQP-RECS
022500         MOVE EQ-CHAR-ID TO HOLD-CHAR-ID
022600     END-IF.
022700 100-EXIT.
022800     EXIT.
022900
023000 150-LOAD-GROUP.
023100     ADD 1 TO WS-GROUP-COUNT.
023200     SET EQG-IDX TO WS-GROUP-COUNT.
023300     MOVE DCLEQUIPMENT TO WS-EQUIP-ENTRY (EQG-IDX).
023400
023500     READ EQUIPMENT-FILE INTO DCLEQUIPMENT
023600         AT END
023700         MOVE 'N' TO MORE-EQP-SW
023800     END-READ.
023900     IF MORE-EQP-RECS
024000         ADD 1 TO RECORDS-READ
024100     END-IF.
024200 150-EXIT.
024300     EXIT.
024400
024500 200-APPLY-TRANSACTIONS.
024600     IF ETR-RECORD-TYPE = SPACE
024700         CONTINUE
024800     END-IF.
024900     ADD 1 TO REQUESTS-READ.
025000
025100     MOVE 0 TO EQP-SUB.
025200     PERFORM 205-FIND-TARGET-SLOT THRU 205-EXIT
025300         VARYING GRP-SUB FROM 1 BY 1
025400         UNTIL GRP-SUB > WS-GROUP-COUNT.
025500
025600     IF EQP-SUB = 0
025700         ADD 1 TO REQUESTS-REJECTED
025800         MOVE SPACES TO SYSOUT-REC
025900         STRING 'EQUIP ID NOT FOUND FOR OWNER ' ETR-CHAR-ID
026000             INTO SYSOUT-REC
026100         WRITE SYSOUT-REC
026200         GO TO 200-READ-NEXT
026300     END-IF.
026400
026500     MOVE WS-EQUIP-ENTRY (EQP-SUB) TO WS-TARGET-REC.
026600     PERFORM 250-BUILD-SLOT-COUNTS THRU 250-EXIT.
026700     PERFORM 260-CALL-EQUIPVAL THRU 260-EXIT.
026800     MOVE WS-TARGET-REC TO WS-EQUIP-ENTRY (EQP-SUB).
026900
027000 200-READ-NEXT.
027100     READ EQUIPTRN-FILE INTO EQUIPTRN-REC
027200         AT END
027300         MOVE 'N' TO MORE-TRN-SW
027400     END-READ.
027500 200-EXIT.
027600     EXIT.
027700
027800 205-FIND-TARGET-SLOT.
027900*** WS-SCAN-REC BORROWS THE SLOT UNDER GRP-SUB JUST LONG ENOUGH
028000*** TO COMPARE ITS GEAR ID AGAINST THE TRANSACTION.
028100     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
028200     IF EQ-ID IN WS-SCAN-REC = ETR-EQ-ID
028300         MOVE GRP-SUB TO EQP-SUB
028400     END-IF.
028500 205-EXIT.
028600     EXIT.
028700
028800 250-BUILD-SLOT-COUNTS.
028900*** COUNT HOW MANY OF THE SAME EQ-TYPE ARE ALREADY EQUIPPED FOR
029000*** THIS OWNER, EXCLUDING THE GEAR RECORD THE REQUEST TARGETS,
029100*** AND NOTE WHETHER A TWO-HANDED WEAPON IS AMONG THEM.
029200     MOVE 0 TO WS-TYPE-COUNT.
029300     MOVE 'N' TO WS-OTHER-WEAPON-FLAG.
029400     MOVE 'N' TO WS-ANY-WEAPON-FLAG.
029500
029600     PERFORM 255-SCAN-ONE-SLOT THRU 255-EXIT
029700         VARYING GRP-SUB FROM 1 BY 1
029800         UNTIL GRP-SUB > WS-GROUP-COUNT.
029900 250-EXIT.
030000     EXIT.
030100
030200 255-SCAN-ONE-SLOT.
030300     IF GRP-SUB = EQP-SUB
030400         GO TO 255-EXIT
030500     END-IF.
030600     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
030700     IF EQ-EQUIPPED IN WS-SCAN-REC = 'Y'
030800        AND EQ-TYPE IN WS-SCAN-REC = EQ-TYPE IN WS-TARGET-REC
030900         ADD 1 TO WS-TYPE-COUNT
031000         IF EQ-TYPE IN WS-SCAN-REC = 'WEAPON  '
031100             MOVE 'Y' TO WS-ANY-WEAPON-FLAG
031200             IF EQ-TWO-HANDED IN WS-SCAN-REC = 'Y'
031300                 MOVE 'Y' TO WS-OTHER-WEAPON-FLAG
031400             END-IF
031500         END-IF
031600     END-IF.
031700 255-EXIT.
031800     EXIT.
031900
032000 260-CALL-EQUIPVAL.
032100     EVALUATE ETR-ACTION-CD
032200         WHEN 'E' MOVE 'E' TO EVP-ACTION-CD
032300         WHEN 'U' MOVE 'U' TO EVP-ACTION-CD
032400         WHEN 'S' MOVE 'S' TO EVP-ACTION-CD
032500         WHEN OTHER MOVE 'X' TO EVP-ACTION-CD
032600     END-EVALUATE.
032700     MOVE EQ-TYPE IN WS-TARGET-REC               TO EVP-EQ-TYPE.
032800     MOVE EQ-TWO-HANDED IN WS-TARGET-REC         TO
032900                                             EVP-EQ-TWO-HANDED.
033000     MOVE EQ-EQUIPPED IN WS-TARGET-REC           TO
033100                                         EVP-ALREADY-EQUIPPED.
033200     MOVE WS-TYPE-COUNT                          TO
033300                                         EVP-CURRENT-TYPE-COUNT.
033400     MOVE WS-OTHER-WEAPON-FLAG                   TO
033500                                    EVP-OTHER-WEAPON-EQUIPPED.
033600     MOVE WS-ANY-WEAPON-FLAG                     TO
033700                                      EVP-ANY-WEAPON-EQUIPPED.
033800
033900     CALL 'EQUIPVAL' USING EQUIPVAL-PARMS.
034000
034100     IF EVP-ACTION-REJECTED
034200         ADD 1 TO REQUESTS-REJECTED
034300         MOVE SPACES TO SYSOUT-REC
034400         STRING 'REJECTED ' ETR-EQ-ID ' ' EVP-REJECT-REASON
034500             INTO SYSOUT-REC
034600         WRITE SYSOUT-REC
034700     ELSE
034800         ADD 1 TO REQUESTS-APPLIED
034900         EVALUATE ETR-ACTION-CD
035000             WHEN 'E'
035100                 MOVE 'Y' TO EQ-EQUIPPED IN WS-TARGET-REC
035200             WHEN 'U'
035300                 MOVE 'N' TO EQ-EQUIPPED IN WS-TARGET-REC
035400             WHEN 'S'
035500                 PERFORM 270-SELL-AND-REMOVE THRU 270-EXIT
035600         END-EVALUATE
035700     END-IF.
035800 260-EXIT.
035900     EXIT.
036000
036100 270-SELL-AND-REMOVE.
036200*** CREDIT GOLDCRED-FILE BY SELL PRICE, THEN MARK THE TARGET SLOT
036300*** DELETED SO 300-FLUSH-GROUP DROPS IT FROM THE OUTPUT MASTER.
036400     MOVE ETR-CHAR-ID TO GCR-CHAR-ID.
036500     EVALUATE TRUE
036600         WHEN EQ-GRADE IN WS-TARGET-REC = 'COMMON   '
036700             MOVE 5   TO GCR-GOLD-AMT
036800         WHEN EQ-GRADE IN WS-TARGET-REC = 'UNCOMMON '
036900             MOVE 10  TO GCR-GOLD-AMT
037000         WHEN EQ-GRADE IN WS-TARGET-REC = 'RARE     '
037100             MOVE 20  TO GCR-GOLD-AMT
037200         WHEN EQ-GRADE IN WS-TARGET-REC = 'EPIC     '
037300             MOVE 80  TO GCR-GOLD-AMT
037400         WHEN OTHER
037500             MOVE 200 TO GCR-GOLD-AMT
037600     END-EVALUATE.
037700     WRITE GOLDCRED-REC.
037800
037900     MOVE 'D' TO EQ-REC-STATUS IN WS-TARGET-REC.
038000 270-EXIT.
038100     EXIT.
038200
038300 300-FLUSH-GROUP.
038400     MOVE WS-EQUIP-ENTRY (EQG-IDX) TO WS-SCAN-REC.
038500     IF EQ-REC-STATUS IN WS-SCAN-REC NOT = 'D'
038600         MOVE WS-SCAN-REC TO DCLEQUIPMENT
038700         WRITE FD-EQUIPMENT-OUT-REC FROM DCLEQUIPMENT
038800         ADD 1 TO RECORDS-WRITTEN
038900     END-IF.
039000 300-EXIT.
039100     EXIT.
039200
039300 700-CLOSE-FILES.
039400     CLOSE EQUIPTRN-FILE, EQUIPMENT-FILE,
039500           EQUIPMENT-OUT-FILE, GOLDCRED-FILE, SYSOUT.
039600 700-EXIT.
039700     EXIT.
039800
039900 900-CLEANUP.
040000     IF ETR-TRAILER-REC
040100         MOVE ETR-EQ-ID TO WS-IN-RECORD-COUNT
040200         IF REQUESTS-READ NOT EQUAL TO WS-IN-RECORD-COUNT
040300             MOVE "** EQUIPTRN OUT OF BALANCE" TO ABEND-REASON
040400             MOVE REQUESTS-READ TO ACTUAL-VAL
040500             MOVE WS-IN-RECORD-COUNT TO EXPECTED-VAL
040600             WRITE SYSOUT-REC FROM ABEND-REC
040700         END-IF
040800     END-IF.
040900
041000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041100
041200     DISPLAY "** GEAR RECORDS READ **".
041300     DISPLAY RECORDS-READ.
041400     DISPLAY "** GEAR RECORDS WRITTEN **".
041500     DISPLAY RECORDS-WRITTEN.
041600     DISPLAY "** REQUESTS APPLIED/REJECTED **".
041700     DISPLAY REQUESTS-APPLIED.
041800     DISPLAY REQUESTS-REJECTED.
041900     DISPLAY "******** NORMAL END OF JOB EQUIPSVC ********".
042000 900-EXIT.
042100     EXIT.
042200
042300 1000-ABEND-RTN.
042400     WRITE SYSOUT-REC FROM ABEND-REC.
042500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042600     DISPLAY "*** ABNORMAL END OF JOB-EQUIPSVC ***" UPON CONSOLE.
042700     DIVIDE ZERO-VAL INTO ONE-VAL.
