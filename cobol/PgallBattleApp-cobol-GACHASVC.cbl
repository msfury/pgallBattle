000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GACHASVC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    GACHA PULL GENERATOR.  ROLLS ONE NEW PIECE OF EQUIPMENT FOR
001300*    THE CALLING CHARACTER -- GRADE, TYPE, BASE STATS AND, ON
001400*    RARE-OR-BETTER GEAR, A BONUS EFFECT.  CALLED BY HEROSVC FOR
001500*    THE FREE NIGHTLY HERO PULLS AND BY THE ON-LINE SHOP PULL
001600*    TRANSACTION (GOLD DEBIT HANDLED BY THE CALLER, NOT HERE).
001700*
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 01/01/08  SAYLES  ORIGINAL PROGRAM                             *SAY0801 
002100* 06/30/09  SAYLES  ADDED THE WEAPON-CATEGORY TABLE SO WEAPON     SAY0906 
002200*                   DAMAGE RANGES NO LONGER CAME BACK FIXED AT   *
002300*                   1D6, CR-0940                                 *
002400* 04/02/11  LDP     ADDED THE RARE+ BONUS-EFFECT TABLE, CR-1188   LDP1104 
002500* 09/18/13  LDP     GCP-RETURN-CD 9 WHEN GEP-PULL-IS-PAID AND THE LDP1309
002600*                   CALLER FORGOT TO DEBIT GOLD FIRST -- CAUGHT   *
002700*                   IN PROD WHEN A HERO PULL WAS BILLED TWICE     *
002750* 08/09/26  SAYLES  HELMET/GLOVES DEF-BONUS WAS REUSING THE       *
002760*                   WEAPON'S 1-3 MULTIPLIER ROLL -- SPLIT OFF A   *
002770*                   NEW 1-2 ROLL (325-RANDOM-HALF) PER THE DESIGN *
002780*                   TABLE, CR-5102                                *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-RANDOM-WORK.
004200     05 WS-TIME-SEED           PIC 9(8)    COMP.
004300     05 WS-SEED                PIC 9(9)    COMP.
004400     05 WS-PRODUCT             PIC 9(18)   COMP.
004500     05 WS-QUOTIENT            PIC 9(9)    COMP.
004600     05 WS-REMAIN              PIC 9(9)    COMP.
004700 77  WS-CALL-CTR               PIC 9(5) COMP VALUE ZERO.
004800 77  WS-RND-RANGE              PIC 9(5) COMP.
004900 77  WS-RND-RESULT             PIC 9(5) COMP.
005000
005100 77  WS-GRADE-ROLL              PIC 9(2) COMP.
005200 77  WS-GRADE-MULT              PIC 9(1) COMP.
005300 77  WS-TYPE-ROLL                PIC 9(1) COMP.
005400 77  WS-CAT-ROLL                 PIC 9(2) COMP.
005500 77  WS-DICE-SUB                 PIC 9(1) COMP.
005600 77  WS-DICE-TOTAL                PIC 9(3) COMP.
005700
005800*** GRADE CUMULATIVE TABLE -- HI-ROLL / GRADE-NAME / MULT.
005900 01  WS-GRADE-TABLE.
006000     05 WS-GRADE-ENTRY OCCURS 5 TIMES INDEXED BY GRD-IDX.
006100        10 WS-GRADE-HI-ROLL      PIC 9(2)    COMP.
006200        10 WS-GRADE-NAME         PIC X(9).
006300        10 WS-GRADE-MULT-TBL     PIC 9(1)    COMP.
006400
006500*** TYPE TABLE -- ROLL 0-6 MAPS 1-FOR-1 TO EQ-TYPE.
006600 01  WS-TYPE-TABLE.
006700     05 WS-TYPE-ENTRY OCCURS 7 TIMES INDEXED BY TYP-IDX.
006800        10 WS-TYPE-NAME          PIC X(8).
006900
007000 01  WS-TYPE-TABLE-R REDEFINES WS-TYPE-TABLE.
007100     05 FILLER OCCURS 7 TIMES     PIC X(8).
007200
007300*** WEAPON CATEGORY TABLE -- CAT / SCALING / TWOHND / DICE-CNT /
007400*** DICE-SIDES / MAGICAL.
007500 01  WS-WEAPON-CAT-TABLE.
007600     05 WS-CAT-ENTRY OCCURS 12 TIMES INDEXED BY WCT-IDX.
007700        10 WS-CAT-NAME           PIC X(10).
007800        10 WS-CAT-SCALING        PIC X(3).
007900        10 WS-CAT-TWOHND         PIC X(1).
008000        10 WS-CAT-DICE-CNT       PIC 9(1) COMP.
008100        10 WS-CAT-DICE-SIDES     PIC 9(2) COMP.
008200        10 WS-CAT-MAGICAL        PIC X(1).
008300
008400 01  WS-WEAPON-CAT-TABLE-R REDEFINES WS-WEAPON-CAT-TABLE.
008500     05 FILLER OCCURS 12 TIMES    PIC X(18).
008600
008700*** BONUS-EFFECT TABLE BY TYPE, RARE+ ONLY -- ONE FIXED EFFECT
008800*** CODE PER TYPE, EXCEPT WEAPON WHICH PICKS 50/50 OF TWO.
008900 01  WS-EFFECT-TABLE.
009000     05 WS-EFFECT-ENTRY OCCURS 7 TIMES INDEXED BY EFF-IDX.
009100        10 WS-EFFECT-TYPE        PIC X(8).
009200        10 WS-EFFECT-CODE-A      PIC X(20).
009300        10 WS-EFFECT-CODE-B      PIC X(20).
009400
009500 01  WS-EFFECT-TABLE-R REDEFINES WS-EFFECT-TABLE.
009600     05 FILLER OCCURS 7 TIMES     PIC X(48).
009700
009800 LINKAGE SECTION.
009900 01  GACHASVC-PARMS.
010000     05 GCP-PULL-IS-PAID          PIC X(1).
010100        88 GCP-PAID-PULL             VALUE 'Y'.
010200     05 GCP-GOLD-DEBITED          PIC X(1).
010300        88 GCP-GOLD-WAS-DEBITED      VALUE 'Y'.
010400     05 GCP-NEW-EQUIPMENT.
010500        10 GCP-EQ-TYPE            PIC X(8).
010600        10 GCP-EQ-GRADE           PIC X(9).
010700        10 GCP-EQ-ATK-BONUS       PIC 9(3).
010800        10 GCP-EQ-DEF-BONUS       PIC 9(3).
010900        10 GCP-EQ-EFFECT          PIC X(20).
011000        10 GCP-EQ-EFFECT-CHANCE   PIC 9(3).
011100        10 GCP-EQ-EFFECT-VALUE    PIC 9(3).
011200        10 GCP-EQ-WEAPON-CAT      PIC X(10).
011300        10 GCP-EQ-DMG-MIN         PIC 9(3).
011400        10 GCP-EQ-DMG-MAX         PIC 9(3).
011500        10 GCP-EQ-SCALING-STAT    PIC X(3).
011600        10 GCP-EQ-TWO-HANDED      PIC X(1).
011700     05 GCP-RETURN-CD             PIC 9(1).
011800        88 GCP-NORMAL-RETURN         VALUE 0.
011900        88 GCP-PAID-NOT-DEBITED      VALUE 9.
012000
012100 PROCEDURE DIVISION USING GACHASVC-PARMS.
012200 000-HOUSEKEEPING.
012300     ADD 1 TO WS-CALL-CTR.
012400     ACCEPT WS-TIME-SEED FROM TIME.
012500     COMPUTE WS-SEED = WS-TIME-SEED + WS-CALL-CTR.
012600     MOVE 0 TO GCP-RETURN-CD.
012700     INITIALIZE GCP-NEW-EQUIPMENT.
012800
012900     IF GCP-PAID-PULL AND NOT GCP-GOLD-WAS-DEBITED
013000         MOVE 9 TO GCP-RETURN-CD
013100         GOBACK
013200     END-IF.
013300
013400     PERFORM 050-LOAD-TABLES THRU 050-EXIT.
013500     PERFORM 100-ROLL-GRADE THRU 100-EXIT.
013600     PERFORM 200-ROLL-TYPE THRU 200-EXIT.
013700     PERFORM 300-GENERATE-BASE-STATS THRU 300-EXIT.
013800     PERFORM 400-ROLL-BONUS-EFFECT THRU 400-EXIT.
013900     GOBACK.
014000
014100 050-LOAD-TABLES.
014200     MOVE 0  TO WS-GRADE-HI-ROLL (1).
014300     MOVE 'LEGENDARY' TO WS-GRADE-NAME (1).
014400     MOVE 5  TO WS-GRADE-MULT-TBL (1).
014500     MOVE 5  TO WS-GRADE-HI-ROLL (2).
014600     MOVE 'EPIC     ' TO WS-GRADE-NAME (2).
014700     MOVE 4  TO WS-GRADE-MULT-TBL (2).
014800     MOVE 20 TO WS-GRADE-HI-ROLL (3).
014900     MOVE 'RARE     ' TO WS-GRADE-NAME (3).
015000     MOVE 3  TO WS-GRADE-MULT-TBL (3).
015100     MOVE 50 TO WS-GRADE-HI-ROLL (4).
015200     MOVE 'UNCOMMON ' TO WS-GRADE-NAME (4).
015300     MOVE 2  TO WS-GRADE-MULT-TBL (4).
015400     MOVE 99 TO WS-GRADE-HI-ROLL (5).
015500     MOVE 'COMMON   ' TO WS-GRADE-NAME (5).
015600     MOVE 1  TO WS-GRADE-MULT-TBL (5).
015700
015800     MOVE 'WEAPON  ' TO WS-TYPE-NAME (1).
015900     MOVE 'HELMET  ' TO WS-TYPE-NAME (2).
016000     MOVE 'ARMOR   ' TO WS-TYPE-NAME (3).
016100     MOVE 'GLOVES  ' TO WS-TYPE-NAME (4).
016200     MOVE 'SHOES   ' TO WS-TYPE-NAME (5).
016300     MOVE 'EARRING ' TO WS-TYPE-NAME (6).
016400     MOVE 'RING    ' TO WS-TYPE-NAME (7).
016500
016600*** CAT-NAME / SCALING / TWOHND / DICE-CNT / DICE-SIDES / MAGICAL
016700     MOVE 'STAFF     ' TO WS-CAT-NAME (1).
016800     MOVE 'INT' TO WS-CAT-SCALING (1).
016900     MOVE 'Y'   TO WS-CAT-TWOHND (1).
017000     MOVE 1     TO WS-CAT-DICE-CNT (1).
017100     MOVE 8     TO WS-CAT-DICE-SIDES (1).
017200     MOVE 'Y'   TO WS-CAT-MAGICAL (1).
017300
017400     MOVE 'SPEAR     ' TO WS-CAT-NAME (2).
017500     MOVE 'STR' TO WS-CAT-SCALING (2).
017600     MOVE 'Y'   TO WS-CAT-TWOHND (2).
017700     MOVE 1     TO WS-CAT-DICE-CNT (2).
017800     MOVE 8     TO WS-CAT-DICE-SIDES (2).
017900     MOVE 'N'   TO WS-CAT-MAGICAL (2).
018000
018100     MOVE 'GREATSWORD' TO WS-CAT-NAME (3).
018200     MOVE 'STR' TO WS-CAT-SCALING (3).
018300     MOVE 'Y'   TO WS-CAT-TWOHND (3).
018400     MOVE 2     TO WS-CAT-DICE-CNT (3).
018500     MOVE 6     TO WS-CAT-DICE-SIDES (3).
018600     MOVE 'N'   TO WS-CAT-MAGICAL (3).
018700
018800     MOVE 'BOW       ' TO WS-CAT-NAME (4).
018900     MOVE 'DEX' TO WS-CAT-SCALING (4).
019000     MOVE 'Y'   TO WS-CAT-TWOHND (4).
019100     MOVE 1     TO WS-CAT-DICE-CNT (4).
019200     MOVE 8     TO WS-CAT-DICE-SIDES (4).
019300     MOVE 'N'   TO WS-CAT-MAGICAL (4).
019400
019500     MOVE 'SWORD     ' TO WS-CAT-NAME (5).
019600     MOVE 'STR' TO WS-CAT-SCALING (5).
019700     MOVE 'N'   TO WS-CAT-TWOHND (5).
019800     MOVE 1     TO WS-CAT-DICE-CNT (5).
019900     MOVE 6     TO WS-CAT-DICE-SIDES (5).
020000     MOVE 'N'   TO WS-CAT-MAGICAL (5).
020100
020200     MOVE 'DAGGER    ' TO WS-CAT-NAME (6).
020300     MOVE 'DEX' TO WS-CAT-SCALING (6).
020400     MOVE 'N'   TO WS-CAT-TWOHND (6).
020500     MOVE 1     TO WS-CAT-DICE-CNT (6).
020600     MOVE 4     TO WS-CAT-DICE-SIDES (6).
020700     MOVE 'N'   TO WS-CAT-MAGICAL (6).
020800
020900     MOVE 'CLAW      ' TO WS-CAT-NAME (7).
021000     MOVE 'DEX' TO WS-CAT-SCALING (7).
021100     MOVE 'N'   TO WS-CAT-TWOHND (7).
021200     MOVE 1     TO WS-CAT-DICE-CNT (7).
021300     MOVE 4     TO WS-CAT-DICE-SIDES (7).
021400     MOVE 'N'   TO WS-CAT-MAGICAL (7).
021500
021600     MOVE 'MACE      ' TO WS-CAT-NAME (8).
021700     MOVE 'STR' TO WS-CAT-SCALING (8).
021800     MOVE 'N'   TO WS-CAT-TWOHND (8).
021900     MOVE 1     TO WS-CAT-DICE-CNT (8).
022000     MOVE 6     TO WS-CAT-DICE-SIDES (8).
022100     MOVE 'N'   TO WS-CAT-MAGICAL (8).
022200
022300     MOVE 'AXE       ' TO WS-CAT-NAME (9).
022400     MOVE 'STR' TO WS-CAT-SCALING (9).
022500     MOVE 'N'   TO WS-CAT-TWOHND (9).
022600     MOVE 1     TO WS-CAT-DICE-CNT (9).
022700     MOVE 6     TO WS-CAT-DICE-SIDES (9).
022800     MOVE 'N'   TO WS-CAT-MAGICAL (9).
022900
023000     MOVE 'RAPIER    ' TO WS-CAT-NAME (10).
023100     MOVE 'DEX' TO WS-CAT-SCALING (10).
023200     MOVE 'N'   TO WS-CAT-TWOHND (10).
023300     MOVE 1     TO WS-CAT-DICE-CNT (10).
023400     MOVE 6     TO WS-CAT-DICE-SIDES (10).
023500     MOVE 'N'   TO WS-CAT-MAGICAL (10).
023600
023700     MOVE 'WAND      ' TO WS-CAT-NAME (11).
023800     MOVE 'INT' TO WS-CAT-SCALING (11).
023900     MOVE 'N'   TO WS-CAT-TWOHND (11).
024000     MOVE 1     TO WS-CAT-DICE-CNT (11).
024100     MOVE 6     TO WS-CAT-DICE-SIDES (11).
024200     MOVE 'Y'   TO WS-CAT-MAGICAL (11).
024300
024400     MOVE 'FLAIL     ' TO WS-CAT-NAME (12).
024500     MOVE 'STR' TO WS-CAT-SCALING (12).
024600     MOVE 'N'   TO WS-CAT-TWOHND (12).
024700     MOVE 1     TO WS-CAT-DICE-CNT (12).
024800     MOVE 6     TO WS-CAT-DICE-SIDES (12).
024900     MOVE 'N'   TO WS-CAT-MAGICAL (12).
025000
025100     MOVE 'WEAPON  ' TO WS-EFFECT-TYPE (1).
025200     MOVE 'DOUBLE_ATTACK       ' TO WS-EFFECT-CODE-A (1).
025300     MOVE 'LIFE_STEAL          ' TO WS-EFFECT-CODE-B (1).
025400     MOVE 'HELMET  ' TO WS-EFFECT-TYPE (2).
025500     MOVE 'STUN                ' TO WS-EFFECT-CODE-A (2).
025600     MOVE 'STUN                ' TO WS-EFFECT-CODE-B (2).
025700     MOVE 'ARMOR   ' TO WS-EFFECT-TYPE (3).
025800     MOVE 'BLOCK_CHANCE        ' TO WS-EFFECT-CODE-A (3).
025900     MOVE 'BLOCK_CHANCE        ' TO WS-EFFECT-CODE-B (3).
026000     MOVE 'GLOVES  ' TO WS-EFFECT-TYPE (4).
026100     MOVE 'ACCURACY_UP         ' TO WS-EFFECT-CODE-A (4).
026200     MOVE 'ACCURACY_UP         ' TO WS-EFFECT-CODE-B (4).
026300     MOVE 'SHOES   ' TO WS-EFFECT-TYPE (5).
026400     MOVE 'DEBUFF_DEF_DOWN     ' TO WS-EFFECT-CODE-A (5).
026500     MOVE 'DEBUFF_DEF_DOWN     ' TO WS-EFFECT-CODE-B (5).
026600     MOVE 'EARRING ' TO WS-EFFECT-TYPE (6).
026700     MOVE 'DEBUFF_ATK_DOWN     ' TO WS-EFFECT-CODE-A (6).
026800     MOVE 'DEBUFF_ATK_DOWN     ' TO WS-EFFECT-CODE-B (6).
026900     MOVE 'RING    ' TO WS-EFFECT-TYPE (7).
027000     MOVE 'POISON              ' TO WS-EFFECT-CODE-A (7).
027100     MOVE 'POISON              ' TO WS-EFFECT-CODE-B (7).
027200 050-EXIT.
027300     EXIT.
027400
027500 100-ROLL-GRADE.
027600     MOVE 100 TO WS-RND-RANGE.
027700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
027800     MOVE WS-RND-RESULT TO WS-GRADE-ROLL.
027900
028000     SET GRD-IDX TO 1.
028100     SEARCH WS-GRADE-ENTRY
028200         AT END
028300             SET GRD-IDX TO 5
028400         WHEN WS-GRADE-ROLL NOT > WS-GRADE-HI-ROLL (GRD-IDX)
028500             CONTINUE
028600     END-SEARCH.
028700     MOVE WS-GRADE-NAME (GRD-IDX)     TO GCP-EQ-GRADE.
028800     MOVE WS-GRADE-MULT-TBL (GRD-IDX) TO WS-GRADE-MULT.
028900 100-EXIT.
029000     EXIT.
029100
029200 200-ROLL-TYPE.
029300     MOVE 7 TO WS-RND-RANGE.
029400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
029500     ADD 1 TO WS-RND-RESULT GIVING WS-TYPE-ROLL.
029600     MOVE WS-TYPE-NAME (WS-TYPE-ROLL) TO GCP-EQ-TYPE.
029700 200-EXIT.
029800     EXIT.
029900
030000 300-GENERATE-BASE-STATS.
030100     EVALUATE GCP-EQ-TYPE
030200         WHEN 'WEAPON  '
030300             PERFORM 310-WEAPON-STATS THRU 310-EXIT
030400         WHEN 'HELMET  '
030500             PERFORM 325-RANDOM-HALF THRU 325-EXIT
030600             COMPUTE GCP-EQ-DEF-BONUS =
030700                 WS-GRADE-MULT * WS-RND-RESULT
030800         WHEN 'ARMOR   '
030900             MOVE 2 TO WS-RND-RANGE
031000             PERFORM 900-NEXT-RANDOM THRU 900-EXIT
031100             ADD 2 TO WS-RND-RESULT
031200             COMPUTE GCP-EQ-DEF-BONUS =
031300                 WS-GRADE-MULT * WS-RND-RESULT
031400         WHEN 'GLOVES  '
031500             PERFORM 325-RANDOM-HALF THRU 325-EXIT
031600             COMPUTE GCP-EQ-DEF-BONUS =
031700                 WS-GRADE-MULT * WS-RND-RESULT
031800             MOVE WS-GRADE-MULT TO GCP-EQ-ATK-BONUS
031900         WHEN 'SHOES   '
032000             MOVE WS-GRADE-MULT TO GCP-EQ-DEF-BONUS
032100         WHEN 'EARRING '
032200             MOVE WS-GRADE-MULT TO GCP-EQ-ATK-BONUS
032300             MOVE WS-GRADE-MULT TO GCP-EQ-DEF-BONUS
032400         WHEN 'RING    '
032500             MOVE WS-GRADE-MULT TO GCP-EQ-ATK-BONUS
032600     END-EVALUATE.
032700 300-EXIT.
032800     EXIT.
032900
033000 310-WEAPON-STATS.
033100     MOVE 12 TO WS-RND-RANGE.
033200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
033300     ADD 1 TO WS-RND-RESULT GIVING WS-CAT-ROLL.
033400     SET WCT-IDX TO WS-CAT-ROLL.
033500
033600     MOVE WS-CAT-NAME (WCT-IDX)    TO GCP-EQ-WEAPON-CAT.
033700     MOVE WS-CAT-SCALING (WCT-IDX) TO GCP-EQ-SCALING-STAT.
033800     MOVE WS-CAT-TWOHND (WCT-IDX)  TO GCP-EQ-TWO-HANDED.
033900
034000     COMPUTE GCP-EQ-DMG-MIN =
034100         WS-CAT-DICE-CNT (WCT-IDX) + WS-GRADE-MULT - 1.
034200     COMPUTE GCP-EQ-DMG-MAX =
034300         WS-CAT-DICE-CNT (WCT-IDX) * WS-CAT-DICE-SIDES (WCT-IDX)
034400             + WS-GRADE-MULT.
034500
034600     PERFORM 320-RANDOM-MULT THRU 320-EXIT.
034700     COMPUTE GCP-EQ-ATK-BONUS = WS-GRADE-MULT * WS-RND-RESULT.
034800 310-EXIT.
034900     EXIT.
035000
035100*** RANDOM(1..3) HELPER -- WEAPON ATK-BONUS ROLL ONLY.
035200 320-RANDOM-MULT.
035300     MOVE 3 TO WS-RND-RANGE.
035400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
035500     ADD 1 TO WS-RND-RESULT.
035600 320-EXIT.
035700     EXIT.
035800
035810*** RANDOM(1..2) HELPER -- HELMET/GLOVES DEF-BONUS ROLL ONLY,
035820*** ADDED 08/09/26 WHEN THE SHOP SPOTTED HELMET/GLOVES DROPS
035830*** COMING IN TOO HOT AGAINST THE DESIGN TABLE, CR-5102.
035840 325-RANDOM-HALF.
035850     MOVE 2 TO WS-RND-RANGE.
035860     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
035870     ADD 1 TO WS-RND-RESULT.
035880 325-EXIT.
035890     EXIT.
035900
035900 400-ROLL-BONUS-EFFECT.
036000     MOVE SPACES TO GCP-EQ-EFFECT.
036100     MOVE 0 TO GCP-EQ-EFFECT-CHANCE, GCP-EQ-EFFECT-VALUE.
036200
036300     IF GCP-EQ-GRADE = 'COMMON   ' OR GCP-EQ-GRADE = 'UNCOMMON '
036400         GO TO 400-EXIT
036500     END-IF.
036600
036700     MOVE 100 TO WS-RND-RANGE.
036800     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
036900     IF WS-RND-RESULT NOT < 60
037000         GO TO 400-EXIT
037100     END-IF.
037200
037300     SET EFF-IDX TO 1.
037400     SEARCH WS-EFFECT-ENTRY
037500         AT END
037600             SET EFF-IDX TO 1
037700         WHEN WS-EFFECT-TYPE (EFF-IDX) = GCP-EQ-TYPE
037800             CONTINUE
037900     END-SEARCH.
038000
038100     IF GCP-EQ-TYPE = 'WEAPON  '
038200         MOVE 2 TO WS-RND-RANGE
038300         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
038400         IF WS-RND-RESULT = 0
038500             MOVE WS-EFFECT-CODE-A (EFF-IDX) TO GCP-EQ-EFFECT
038600         ELSE
038700             MOVE WS-EFFECT-CODE-B (EFF-IDX) TO GCP-EQ-EFFECT
038800         END-IF
038900     ELSE
039000         MOVE WS-EFFECT-CODE-A (EFF-IDX) TO GCP-EQ-EFFECT
039100     END-IF.
039200
039300     COMPUTE GCP-EQ-EFFECT-CHANCE = 10 + WS-GRADE-MULT * 5.
039400     MOVE WS-GRADE-MULT TO GCP-EQ-EFFECT-VALUE.
039500 400-EXIT.
039600     EXIT.
039700
039800 900-NEXT-RANDOM.
039900*** RETURNS WS-RND-RESULT IN THE RANGE 0 THRU WS-RND-RANGE-1,
040000*** USING THE SAME IN-LINE CONGRUENTIAL GENERATOR AS ABILROLL.
040100     ADD 1 TO WS-CALL-CTR.
040200     COMPUTE WS-SEED = WS-SEED + WS-CALL-CTR.
040300     COMPUTE WS-PRODUCT = WS-SEED * 1103515245 + 12345.
040400     DIVIDE WS-PRODUCT BY 2147483648 GIVING WS-QUOTIENT
040500         REMAINDER WS-SEED.
040600     DIVIDE WS-SEED BY WS-RND-RANGE GIVING WS-QUOTIENT
040700         REMAINDER WS-RND-RESULT.
040800 900-EXIT.
040900     EXIT.
