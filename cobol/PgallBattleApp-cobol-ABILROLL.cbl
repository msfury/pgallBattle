000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ABILROLL.
000400 AUTHOR. R. T. MAXWELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/02/94.
000700 DATE-COMPILED. 07/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    4D6-DROP-LOWEST ABILITY SCORE ROLLER.  ROLLS FOUR SIX-SIDED
001300*    DICE, THROWS AWAY THE LOWEST OF THE FOUR, AND RETURNS THE
001400*    SUM OF THE REMAINING THREE (RANGE 3-18).  CALLED ONCE PER
001500*    ABILITY SCORE FROM THE CHARACTER-CREATE PATH AND FROM THE
001600*    HERO-ROSTER GENERATOR -- SEE HEROSVC 100-MAINLINE.
001700*
001800*    NO EXEC CICS, NO EXEC SQL.  CALLED AS A PLAIN SUBPROGRAM.
001900*
002000******************************************************************
002100* CHANGE LOG                                                     *
002200* 07/02/94  RTM  ORIGINAL PROGRAM                                *RTM9407 
002300* 02/11/95  RTM  REPLACED THE BORROWED RANDOM() CALL WITH AN      RTM9502 
002400*                IN-LINE CONGRUENTIAL GENERATOR -- RANDOM() WAS   *
002500*                NOT LINK-EDITING CLEAN ON THE PROD LPAR          *
002600* 09/14/96  JFK  SEEDED FROM TIME-OF-DAY PLUS A CALL COUNTER SO   JFK9609 
002700*                BACK-TO-BACK CALLS IN THE SAME SECOND DIFFER     *
002800* 03/11/99  JFK  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE     JFK9903 
002900*                REQUIRED, SIGNED OFF                             *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-RANDOM-WORK.
004400     05 WS-TIME-SEED          PIC 9(8)    COMP.
004500     05 WS-SEED               PIC 9(9)    COMP.
004600     05 WS-PRODUCT            PIC 9(18)   COMP.
004700     05 WS-QUOTIENT           PIC 9(9)    COMP.
004800     05 WS-REMAIN             PIC 9(9)    COMP.
004900
005000 77  WS-CALL-CTR              PIC 9(5) COMP VALUE ZERO.
005100 77  WS-DIE-SUB               PIC 9(1) COMP.
005200 77  WS-LOW-SUB               PIC 9(1) COMP.
005300
005400 01  WS-ROLL-TOTALS.
005500     05 WS-SUM-OF-THREE       PIC 9(2) COMP.
005600
005700*** FLAT ALPHA VIEW OF THE ROLL TOTAL, KEPT FOR THE SAME REASON
005800*** ENHNCALC KEEPS ITS BAND-TABLE-R -- THE OCCASIONAL SYSOUT
005900*** TABLE DUMP OFF THE DEBUG DECK IN THE PROCLIB.
006000 01  WS-ROLL-TOTALS-R REDEFINES WS-ROLL-TOTALS.
006100     05 FILLER                            PIC X(2).
006200
006300 01  WS-DICE-TABLE.
006400     05 WS-DIE-ROLL OCCURS 4 TIMES
006500                    INDEXED BY DIE-IDX    PIC 9(1).
006600
006700 01  WS-DICE-TABLE-R REDEFINES WS-DICE-TABLE.
006800     05 FILLER OCCURS 4 TIMES             PIC X(1).
006900
007000 01  WS-RANDOM-WORK-R REDEFINES WS-RANDOM-WORK.
007100     05 FILLER                            PIC X(8).
007200     05 WS-SEED-ALPHA                     PIC X(9).
007300     05 FILLER                            PIC X(27).
007400
007500 LINKAGE SECTION.
007600 01  ABILITY-SCORE-OUT        PIC 9(2).
007700
007800 PROCEDURE DIVISION USING ABILITY-SCORE-OUT.
007900 000-HOUSEKEEPING.
008000     ADD 1 TO WS-CALL-CTR.
008100     ACCEPT WS-TIME-SEED FROM TIME.
008200     COMPUTE WS-SEED = WS-TIME-SEED + WS-CALL-CTR.
008300
008400     PERFORM 100-ROLL-ONE-DIE THRU 100-EXIT
008500         VARYING WS-DIE-SUB FROM 1 BY 1 UNTIL WS-DIE-SUB > 4.
008600
008700     PERFORM 200-FIND-LOWEST THRU 200-EXIT.
008800     PERFORM 300-SUM-KEPT-DICE THRU 300-EXIT.
008900
009000     MOVE WS-SUM-OF-THREE TO ABILITY-SCORE-OUT.
009100     GOBACK.
009200
009300 100-ROLL-ONE-DIE.
009400*** IN-LINE LINEAR CONGRUENTIAL GENERATOR -- NO INTRINSIC
009500*** FUNCTIONS, JUST COMPUTE AND DIVIDE ... REMAINDER, THE WAY
009600*** THIS SHOP HAS ALWAYS SEEDED PSEUDO-RANDOM WORK FIELDS.
009700     COMPUTE WS-PRODUCT = WS-SEED * 1103515245 + 12345.
009800     DIVIDE WS-PRODUCT BY 2147483648 GIVING WS-QUOTIENT
009900         REMAINDER WS-SEED.
010000     DIVIDE WS-SEED BY 6 GIVING WS-QUOTIENT REMAINDER WS-REMAIN.
010100     ADD 1 TO WS-REMAIN GIVING WS-DIE-ROLL (WS-DIE-SUB).
010200 100-EXIT.
010300     EXIT.
010400
010500 200-FIND-LOWEST.
010600     MOVE 1 TO WS-LOW-SUB.
010700     PERFORM 210-TEST-ONE-DIE THRU 210-EXIT
010800         VARYING WS-DIE-SUB FROM 2 BY 1 UNTIL WS-DIE-SUB > 4.
010900 200-EXIT.
011000     EXIT.
011100
011200 210-TEST-ONE-DIE.
011300     IF WS-DIE-ROLL (WS-DIE-SUB) < WS-DIE-ROLL (WS-LOW-SUB)
011400         MOVE WS-DIE-SUB TO WS-LOW-SUB
011500     END-IF.
011600 210-EXIT.
011700     EXIT.
011800
011900 300-SUM-KEPT-DICE.
012000     MOVE ZERO TO WS-SUM-OF-THREE.
012100     PERFORM 310-ADD-ONE-DIE THRU 310-EXIT
012200         VARYING WS-DIE-SUB FROM 1 BY 1 UNTIL WS-DIE-SUB > 4.
012300 300-EXIT.
012400     EXIT.
012500
012600 310-ADD-ONE-DIE.
012700     IF WS-DIE-SUB NOT = WS-LOW-SUB
012800         ADD WS-DIE-ROLL (WS-DIE-SUB) TO WS-SUM-OF-THREE
012900     END-IF.
013000 310-EXIT.
013100     EXIT.
