000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HEROSVC.
000400 AUTHOR. R. T. MAXWELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/15/95.
000700 DATE-COMPILED. 02/15/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    NIGHTLY HERO-ROSTER GACHA CYCLE.  DRIVEN BY CHARACTER-FILE;
001300*    FOR EVERY HERO (CHAR-IS-HERO = 'Y') CHARACTER, ROLLS FIVE
001400*    FREE GACHASVC PULLS ONTO THAT HERO'S EQUIPMENT GROUP, THEN
001500*    RUNS THE AUTO-EQUIP-BEST CONTROL BREAK AGAINST THE WHOLE
001600*    GROUP AND REWRITES EQUIPMENT-OUT-FILE, DROPPING WHATEVER
001700*    DIDN'T MAKE THE CUT.  NON-HERO OWNERS PASS THROUGH
001800*    UNCHANGED.  CALLED FROM DLYSCHED'S 200-HERO-CYCLE-RTN,
001900*    WHICH MUST RUN BEHIND THE GOLD-GRANT LOOP SINCE THE HERO
002000*    FLAG AND BONUS GOLD HAVE TO BE POSTED BEFORE EQUIPSVC
002100*    CAN SCORE A HERO'S GEAR CANDIDATES.
002200*
002300******************************************************************
002400* CHANGE LOG                                                     *
002500* 02/15/95  RTM  ORIGINAL PROGRAM, ROSTER CUTOVER CR-1004         RTM9502 
002600* 03/02/96  RTM  ADDED THE TWO-HANDED-WEAPON CARVE-OUT IN THE     RTM9603 
002700*                AUTO-EQUIP PASS, CR-1190 -- HEROES WERE BEING    *
002800*                HANDED A GREATSWORD AND A DAGGER AT ONCE         *
002900* 03/11/99  JFK  Y2K -- EQ-ID NOW STAMPED FROM THE 8-DIGIT        JFK9903 
003000*                CCYYMMDD ACCEPT, NOT THE OLD 6-DIGIT YYMMDD      *
003100* 05/23/05  RTM  ADDED EQ-OWNER-BATCH-RUN-ID STAMP TO MATCH THE   RTM0505 
003200*                CHAR-LAST-BATCH-RUN-ID AUDIT TRAIL, CR-3010      *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT CHARACTER-FILE
004700     ASSIGN TO UT-S-CHARACT
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS CHR-STATUS.
005000
005100     SELECT EQUIPMENT-FILE
005200     ASSIGN TO UT-S-EQUIPIN
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS EQI-STATUS.
005500
005600     SELECT EQUIPMENT-OUT-FILE
005700     ASSIGN TO UT-S-EQUIPOT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS EQO-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(130).
007000
007100****** NIGHTLY ROSTER SNAPSHOT -- SORTED BY CHAR-ID.
007200 FD  CHARACTER-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 147 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS CHARACTER-FILE-REC.
007800 01  CHARACTER-FILE-REC PIC X(147).
007900
008000****** EQUIPMENT CARRIED OVER FROM THE PRIOR RUN -- SORTED BY
008100****** EQ-CHAR-ID, SAME SEQUENCE AS CHARACTER-FILE ABOVE.
008200 FD  EQUIPMENT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 175 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS EQUIPMENT-FILE-REC.
008800 01  EQUIPMENT-FILE-REC PIC X(175).
008900
009000 FD  EQUIPMENT-OUT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 175 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS EQUIPMENT-OUT-REC.
009600 01  EQUIPMENT-OUT-REC PIC X(175).
009700
009800** QSAM FILE
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  CHR-STATUS               PIC X(2).
010300         88 CHR-FOUND         VALUE "00".
010400         88 NO-MORE-CHAR-RECS VALUE "10".
010500     05  EQI-STATUS               PIC X(2).
010600         88 EQI-FOUND         VALUE "00".
010700         88 NO-MORE-EQUIP-IN  VALUE "10".
010800     05  EQO-STATUS               PIC X(2).
010900         88 EQO-WRITE-OK      VALUE "00".
011000
011100 COPY PgallBattleApp-copybook-CHARREC.
011200
011300 COPY PgallBattleApp-copybook-EQUIPREC.
011400
011500 COPY PgallBattleApp-copybook-EQUIPREC
011600     REPLACING ==DCLEQUIPMENT== BY ==WS-CAND-REC==.
011700
011800 COPY PgallBattleApp-copybook-EQUIPREC
011900     REPLACING ==DCLEQUIPMENT== BY ==WS-SCAN-REC==.
012000
012100*** ONE HERO'S (OR PASS-THROUGH OWNER'S) EQUIPMENT, HELD IN
012200*** MEMORY WHILE THE GACHA PULLS AND AUTO-EQUIP PASS RUN.
012300 01  WS-EQUIP-GROUP.
012400     05 WS-GROUP-COUNT           PIC 9(3) COMP.
012500     05 WS-EQUIP-ENTRY OCCURS 30 TIMES    PIC X(175).
012600
012700 01  WS-SLOT-TEMPLATE.
012800*** FIXED SLOT WALK ORDER -- WEAPON HANDLED SEPARATELY BY
012900*** 260-ASSIGN-WEAPON-SLOTS, SO THIS TABLE STARTS AT HELMET.
013000     05 WS-SLOT-ENTRY OCCURS 8 TIMES INDEXED BY SLT-IDX
013100                       PIC X(8).
013200
013300 01  WS-SLOT-TEMPLATE-R REDEFINES WS-SLOT-TEMPLATE.
013400     05 FILLER OCCURS 8 TIMES     PIC X(8).
013500
013600 01  WS-GACHA-PARMS.
013700     05 GCP-PULL-IS-PAID          PIC X(1).
013800        88 GCP-PAID-PULL             VALUE 'Y'.
013900     05 GCP-GOLD-DEBITED          PIC X(1).
014000        88 GCP-GOLD-WAS-DEBITED      VALUE 'Y'.
014100     05 GCP-NEW-EQUIPMENT.
014200        10 GCP-EQ-TYPE            PIC X(8).
014300        10 GCP-EQ-GRADE           PIC X(9).
014400        10 GCP-EQ-ATK-BONUS       PIC 9(3).
014500        10 GCP-EQ-DEF-BONUS       PIC 9(3).
014600        10 GCP-EQ-EFFECT          PIC X(20).
014700        10 GCP-EQ-EFFECT-CHANCE   PIC 9(3).
014800        10 GCP-EQ-EFFECT-VALUE    PIC 9(3).
014900        10 GCP-EQ-WEAPON-CAT      PIC X(10).
015000        10 GCP-EQ-DMG-MIN         PIC 9(3).
015100        10 GCP-EQ-DMG-MAX         PIC 9(3).
015200        10 GCP-EQ-SCALING-STAT    PIC X(3).
015300        10 GCP-EQ-TWO-HANDED      PIC X(1).
015400     05 GCP-RETURN-CD             PIC 9(1).
015500        88 GCP-NORMAL-RETURN         VALUE 0.
015600        88 GCP-PAID-NOT-DEBITED      VALUE 9.
015700
015800 01  WS-GACHA-PARMS-R REDEFINES WS-GACHA-PARMS.
015900     05 FILLER                    PIC X(82).
016000
016100 01  WS-ID-STAMP-WORK.
016200     05 WS-CCYYMMDD               PIC 9(8).
016300     05 WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.
016400        10 WS-CCYY-PART           PIC 9(2).
016500        10 WS-YYMMDD-PART         PIC 9(6).
016600     05 WS-EQ-SEQ                 PIC 9(3) COMP VALUE ZERO.
016700
016800 01  WS-GRADE-RANK-WORK.
016900     05 WS-RANK-A                 PIC 9(1) COMP.
017000
017100 01  WS-BEST-PICK-WORK.
017200     05 WS-BEST-SUB               PIC 9(3) COMP.
017300     05 WS-BEST-RANK              PIC 9(1) COMP.
017400     05 WS-BEST-SCORE             PIC 9(4) COMP.
017500     05 WS-SLOT-WANTED-TYPE       PIC X(8).
017600     05 WS-EXCLUDE-TWOHND-SW      PIC X(1).
017700
017800 01  COUNTERS-AND-ACCUMULATORS.
017900     05 CHAR-RECORDS-READ         PIC 9(7) COMP.
018000     05 HEROES-PROCESSED          PIC 9(5) COMP.
018100     05 EQUIP-ROWS-READ           PIC 9(7) COMP.
018200     05 EQUIP-ROWS-WRITTEN        PIC 9(7) COMP.
018300     05 PULLS-GENERATED           PIC 9(7) COMP.
018400     05 GRP-SUB                   PIC 9(3) COMP.
018500     05 PULL-SUB                  PIC 9(1) COMP.
018600     05 WS-ATK-DEF-SUM            PIC 9(4) COMP.
018700
018800 01  FLAGS-AND-SWITCHES.
018900     05 MORE-CHAR-SW              PIC X(1) VALUE "Y".
019000         88 NO-MORE-CHARS    VALUE "N".
019100         88 MORE-CHARS       VALUE "Y".
019200     05 MORE-EQUIPIN-SW           PIC X(1) VALUE "Y".
019300         88 NO-MORE-EQUIPIN  VALUE "N".
019400         88 MORE-EQUIPIN     VALUE "Y".
019500
019600 01  HOLD-FIELDS.
019700     05 HOLD-EQ-CHAR-ID           PIC 9(9).
019800
019900 COPY PgallBattleApp-copybook-ABENDREC.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-CHARS.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB HEROSVC ********".
021200     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.
021300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021400
021500     PERFORM 050-LOAD-SLOT-TEMPLATE THRU 050-EXIT.
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021700     PERFORM 910-READ-CHARACTER THRU 910-EXIT.
021800     PERFORM 920-READ-EQUIPIN THRU 920-EXIT.
021900 000-EXIT.
022000     EXIT.
022100
022200 050-LOAD-SLOT-TEMPLATE.
022300     MOVE 'HELMET  ' TO WS-SLOT-ENTRY (1).
022400     MOVE 'ARMOR   ' TO WS-SLOT-ENTRY (2).
022500     MOVE 'GLOVES  ' TO WS-SLOT-ENTRY (3).
022600     MOVE 'SHOES   ' TO WS-SLOT-ENTRY (4).
022700     MOVE 'EARRING ' TO WS-SLOT-ENTRY (5).
022800     MOVE 'EARRING ' TO WS-SLOT-ENTRY (6).
022900     MOVE 'RING    ' TO WS-SLOT-ENTRY (7).
023000     MOVE 'RING    ' TO WS-SLOT-ENTRY (8).
023100 050-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     MOVE 0 TO WS-GROUP-COUNT.
023700     MOVE CHAR-ID TO HOLD-EQ-CHAR-ID.
023800
023900*** PULL THIS OWNER'S EXISTING EQUIPMENT ROWS INTO THE GROUP.
024000     PERFORM 150-LOAD-GROUP THRU 150-EXIT
024100         UNTIL NO-MORE-EQUIPIN
024200         OR EQ-CHAR-ID IN DCLEQUIPMENT NOT = HOLD-EQ-CHAR-ID.
024300
024400     IF IS-HERO-CHARACTER
024500         ADD 1 TO HEROES-PROCESSED
024600         PERFORM 200-HERO-GACHA-RTN THRU 200-EXIT
024700         PERFORM 250-AUTOEQUIP-BEST-RTN THRU 250-EXIT
024800         PERFORM 400-WRITE-HERO-GROUP THRU 400-EXIT
024900     ELSE
025000         PERFORM 420-WRITE-GROUP-UNCHANGED THRU 420-EXIT
025100     END-IF.
025200
025300     PERFORM 910-READ-CHARACTER THRU 910-EXIT.
025400 100-EXIT.
025500     EXIT.
025600
025700 150-LOAD-GROUP.
025800     MOVE "150-LOAD-GROUP" TO PARA-NAME.
025900     ADD 1 TO WS-GROUP-COUNT.
026000     MOVE EQUIPMENT-FILE-REC TO WS-EQUIP-ENTRY (WS-GROUP-COUNT).
026100     PERFORM 920-READ-EQUIPIN THRU 920-EXIT.
026200 150-EXIT.
026300     EXIT.
026400
026500 200-HERO-GACHA-RTN.
026600     MOVE "200-HERO-GACHA-RTN" TO PARA-NAME.
026700     PERFORM 210-ONE-FREE-PULL THRU 210-EXIT
026800         VARYING PULL-SUB FROM 1 BY 1 UNTIL PULL-SUB > 5.
026900 200-EXIT.
027000     EXIT.
027100
027200 210-ONE-FREE-PULL.
027300     MOVE 'N' TO GCP-PULL-IS-PAID.
027400     MOVE 'N' TO GCP-GOLD-DEBITED.
027500     CALL 'GACHASVC' USING WS-GACHA-PARMS.
027600     ADD 1 TO PULLS-GENERATED.
027700     ADD 1 TO WS-GROUP-COUNT.
027800     PERFORM 220-BUILD-NEW-EQUIP-ROW THRU 220-EXIT.
027900 210-EXIT.
028000     EXIT.
028100
028200 220-BUILD-NEW-EQUIP-ROW.
028300     ADD 1 TO WS-EQ-SEQ.
028400     INITIALIZE WS-CAND-REC.
028500*** EQ-ID IS 9(9) -- STAMP FROM THE 6-DIGIT YYMMDD PART OF THE
028600*** CCYYMMDD ACCEPT PLUS A 3-DIGIT RUN SEQUENCE, NOT THE FULL
028700*** 8-DIGIT CCYYMMDD, OR THE FIELD WOULD OVERFLOW.
028800     COMPUTE EQ-ID IN WS-CAND-REC =
028900         WS-YYMMDD-PART * 1000 + WS-EQ-SEQ.
029000     MOVE HOLD-EQ-CHAR-ID      TO EQ-CHAR-ID IN WS-CAND-REC.
029100     MOVE 'NEW GEAR'           TO EQ-NAME IN WS-CAND-REC.
029200     MOVE GCP-EQ-TYPE          TO EQ-TYPE IN WS-CAND-REC.
029300     MOVE GCP-EQ-GRADE         TO EQ-GRADE IN WS-CAND-REC.
029400     MOVE GCP-EQ-ATK-BONUS     TO EQ-ATK-BONUS IN WS-CAND-REC.
029500     MOVE GCP-EQ-DEF-BONUS     TO EQ-DEF-BONUS IN WS-CAND-REC.
029600     MOVE GCP-EQ-EFFECT        TO EQ-EFFECT IN WS-CAND-REC.
029700     MOVE GCP-EQ-EFFECT-CHANCE TO EQ-EFFECT-CHANCE IN WS-CAND-REC.
029800     MOVE GCP-EQ-EFFECT-VALUE  TO EQ-EFFECT-VALUE IN WS-CAND-REC.
029900     MOVE GCP-EQ-WEAPON-CAT    TO EQ-WEAPON-CAT IN WS-CAND-REC.
030000     MOVE GCP-EQ-DMG-MIN       TO EQ-DMG-MIN IN WS-CAND-REC.
030100     MOVE GCP-EQ-DMG-MAX       TO EQ-DMG-MAX IN WS-CAND-REC.
030200     MOVE GCP-EQ-SCALING-STAT  TO EQ-SCALING-STAT IN WS-CAND-REC.
030300     MOVE GCP-EQ-TWO-HANDED    TO EQ-TWO-HANDED IN WS-CAND-REC.
030400     MOVE 'N'                  TO EQ-EQUIPPED IN WS-CAND-REC.
030500     MOVE 0                    TO EQ-ENHANCE-LEVEL IN WS-CAND-REC.
030600     MOVE 0                    TO EQ-ENHANCE-SLOTS IN WS-CAND-REC.
030700     MOVE 'A'                  TO EQ-REC-STATUS IN WS-CAND-REC.
030800     MOVE WS-CCYYMMDD          TO EQ-CREATED-DATE IN WS-CAND-REC.
030900     MOVE WS-CCYYMMDD          TO
031000         EQ-LAST-ENHANCE-DATE IN WS-CAND-REC.
031100     MOVE 'HEROSVC '           TO
031200         EQ-OWNER-BATCH-RUN-ID IN WS-CAND-REC.
031300     MOVE WS-CAND-REC TO WS-EQUIP-ENTRY (WS-GROUP-COUNT).
031400 220-EXIT.
031500     EXIT.
031600
031700 250-AUTOEQUIP-BEST-RTN.
031800     MOVE "250-AUTOEQUIP-BEST-RTN" TO PARA-NAME.
031900     PERFORM 255-UNEQUIP-ONE THRU 255-EXIT
032000         VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > WS-GROUP-COUNT.
032100
032200     PERFORM 260-ASSIGN-WEAPON-SLOTS THRU 260-EXIT.
032300
032400     PERFORM 280-ASSIGN-ONE-SLOT THRU 280-EXIT
032500         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > 8.
032600 250-EXIT.
032700     EXIT.
032800
032900 255-UNEQUIP-ONE.
033000     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
033100     MOVE 'N' TO EQ-EQUIPPED IN WS-SCAN-REC.
033200     MOVE WS-SCAN-REC TO WS-EQUIP-ENTRY (GRP-SUB).
033300 255-EXIT.
033400     EXIT.
033500
033600 260-ASSIGN-WEAPON-SLOTS.
033700*** FIRST WEAPON SLOT -- BEST CANDIDATE OF ANY HANDEDNESS.
033800     MOVE 'WEAPON  ' TO WS-SLOT-WANTED-TYPE.
033900     MOVE 'N' TO WS-EXCLUDE-TWOHND-SW.
034000     PERFORM 270-FIND-BEST-CANDIDATE THRU 270-EXIT.
034100
034200     IF WS-BEST-SUB = 0
034300         GO TO 260-EXIT
034400     END-IF.
034500
034600     MOVE WS-EQUIP-ENTRY (WS-BEST-SUB) TO WS-CAND-REC.
034700     MOVE 'Y' TO EQ-EQUIPPED IN WS-CAND-REC.
034800     MOVE WS-CAND-REC TO WS-EQUIP-ENTRY (WS-BEST-SUB).
034900
035000     IF TWO-HANDED-WEAPON IN WS-CAND-REC
035100         GO TO 260-EXIT
035200     END-IF.
035300
035400*** SECOND WEAPON SLOT -- BEST REMAINING ONE-HANDED CANDIDATE.
035500     MOVE 'WEAPON  ' TO WS-SLOT-WANTED-TYPE.
035600     MOVE 'Y' TO WS-EXCLUDE-TWOHND-SW.
035700     PERFORM 270-FIND-BEST-CANDIDATE THRU 270-EXIT.
035800
035900     IF WS-BEST-SUB = 0
036000         GO TO 260-EXIT
036100     END-IF.
036200
036300     MOVE WS-EQUIP-ENTRY (WS-BEST-SUB) TO WS-CAND-REC.
036400     MOVE 'Y' TO EQ-EQUIPPED IN WS-CAND-REC.
036500     MOVE WS-CAND-REC TO WS-EQUIP-ENTRY (WS-BEST-SUB).
036600 260-EXIT.
036700     EXIT.
036800
036900*** GENERIC TYPE-SLOT WALK -- HELMET/ARMOR/GLOVES/SHOES/
037000*** EARRING(X2)/RING(X2).  ONE CALL PER TEMPLATE ENTRY.
037100 280-ASSIGN-ONE-SLOT.
037200     MOVE WS-SLOT-ENTRY (SLT-IDX) TO WS-SLOT-WANTED-TYPE.
037300     MOVE 'N' TO WS-EXCLUDE-TWOHND-SW.
037400     PERFORM 270-FIND-BEST-CANDIDATE THRU 270-EXIT.
037500
037600     IF WS-BEST-SUB NOT = 0
037700         MOVE WS-EQUIP-ENTRY (WS-BEST-SUB) TO WS-CAND-REC
037800         MOVE 'Y' TO EQ-EQUIPPED IN WS-CAND-REC
037900         MOVE WS-CAND-REC TO WS-EQUIP-ENTRY (WS-BEST-SUB)
038000     END-IF.
038100 280-EXIT.
038200     EXIT.
038300
038400*** SCANS THE WHOLE GROUP FOR THE HIGHEST-RANKED UNEQUIPPED
038500*** CANDIDATE OF WS-SLOT-WANTED-TYPE -- RANK IS GRADE (HIGH
038600*** TO LOW) THEN ATK-BONUS+DEF-BONUS (HIGH TO LOW).  RETURNS
038700*** WS-BEST-SUB = 0 WHEN NOTHING QUALIFIES.
038800 270-FIND-BEST-CANDIDATE.
038900     MOVE 0 TO WS-BEST-SUB, WS-BEST-RANK, WS-BEST-SCORE.
039000     PERFORM 275-TEST-ONE-ROW THRU 275-EXIT
039100         VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > WS-GROUP-COUNT.
039200 270-EXIT.
039300     EXIT.
039400
039500 275-TEST-ONE-ROW.
039600     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
039700
039800     IF EQ-EQUIPPED IN WS-SCAN-REC = 'Y'
039900         GO TO 275-EXIT.
040000     IF EQ-TYPE IN WS-SCAN-REC NOT = WS-SLOT-WANTED-TYPE
040100         GO TO 275-EXIT.
040200     IF WS-EXCLUDE-TWOHND-SW = 'Y'
040300        AND TWO-HANDED-WEAPON IN WS-SCAN-REC
040400         GO TO 275-EXIT.
040500
040600     PERFORM 277-GRADE-RANK-OF-SCAN THRU 277-EXIT.
040700     COMPUTE WS-ATK-DEF-SUM =
040800         EQ-ATK-BONUS IN WS-SCAN-REC + EQ-DEF-BONUS IN WS-SCAN-REC.
040900
041000     IF WS-BEST-SUB = 0
041100        OR WS-RANK-A > WS-BEST-RANK
041200        OR (WS-RANK-A = WS-BEST-RANK
041300            AND WS-ATK-DEF-SUM > WS-BEST-SCORE)
041400         MOVE GRP-SUB        TO WS-BEST-SUB
041500         MOVE WS-RANK-A      TO WS-BEST-RANK
041600         MOVE WS-ATK-DEF-SUM TO WS-BEST-SCORE
041700     END-IF.
041800 275-EXIT.
041900     EXIT.
042000
042100 277-GRADE-RANK-OF-SCAN.
042200     EVALUATE TRUE
042300         WHEN GRADE-LEGENDARY IN WS-SCAN-REC
042400             MOVE 5 TO WS-RANK-A
042500         WHEN GRADE-EPIC IN WS-SCAN-REC
042600             MOVE 4 TO WS-RANK-A
042700         WHEN GRADE-RARE IN WS-SCAN-REC
042800             MOVE 3 TO WS-RANK-A
042900         WHEN GRADE-UNCOMMON IN WS-SCAN-REC
043000             MOVE 2 TO WS-RANK-A
043100         WHEN OTHER
043200             MOVE 1 TO WS-RANK-A
043300     END-EVALUATE.
043400 277-EXIT.
043500     EXIT.
043600
043700 400-WRITE-HERO-GROUP.
043800     MOVE "400-WRITE-HERO-GROUP" TO PARA-NAME.
043900     PERFORM 410-WRITE-ONE-EQUIPPED THRU 410-EXIT
044000         VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > WS-GROUP-COUNT.
044100 400-EXIT.
044200     EXIT.
044300
044400 410-WRITE-ONE-EQUIPPED.
044500     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO WS-SCAN-REC.
044600     IF EQ-EQUIPPED IN WS-SCAN-REC = 'Y'
044700         MOVE WS-SCAN-REC TO DCLEQUIPMENT
044800         WRITE EQUIPMENT-OUT-REC FROM DCLEQUIPMENT
044900         ADD 1 TO EQUIP-ROWS-WRITTEN
045000     END-IF.
045100 410-EXIT.
045200     EXIT.
045300
045400 420-WRITE-GROUP-UNCHANGED.
045500     MOVE "420-WRITE-GROUP-UNCHANGED" TO PARA-NAME.
045600     PERFORM 430-WRITE-ONE-ROW THRU 430-EXIT
045700         VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > WS-GROUP-COUNT.
045800 420-EXIT.
045900     EXIT.
046000
046100 430-WRITE-ONE-ROW.
046200     MOVE WS-EQUIP-ENTRY (GRP-SUB) TO DCLEQUIPMENT.
046300     WRITE EQUIPMENT-OUT-REC FROM DCLEQUIPMENT.
046400     ADD 1 TO EQUIP-ROWS-WRITTEN.
046500 430-EXIT.
046600     EXIT.
046700
046800 800-OPEN-FILES.
046900     MOVE "800-OPEN-FILES" TO PARA-NAME.
047000     OPEN INPUT CHARACTER-FILE, EQUIPMENT-FILE.
047100     OPEN OUTPUT EQUIPMENT-OUT-FILE, SYSOUT.
047200 800-EXIT.
047300     EXIT.
047400
047500 700-CLOSE-FILES.
047600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047700     CLOSE CHARACTER-FILE, EQUIPMENT-FILE, EQUIPMENT-OUT-FILE,
047800           SYSOUT.
047900 700-EXIT.
048000     EXIT.
048100
048200 900-CLEANUP.
048300     MOVE "900-CLEANUP" TO PARA-NAME.
048400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048500     DISPLAY "** CHARACTER RECORDS READ **".
048600     DISPLAY CHAR-RECORDS-READ.
048700     DISPLAY "** HEROES PROCESSED **".
048800     DISPLAY HEROES-PROCESSED.
048900     DISPLAY "** GACHA PULLS GENERATED **".
049000     DISPLAY PULLS-GENERATED.
049100     DISPLAY "** EQUIPMENT ROWS WRITTEN **".
049200     DISPLAY EQUIP-ROWS-WRITTEN.
049300     DISPLAY "******** NORMAL END OF JOB HEROSVC ********".
049400 900-EXIT.
049500     EXIT.
049600
049700 910-READ-CHARACTER.
049800     MOVE "910-READ-CHARACTER" TO PARA-NAME.
049900     READ CHARACTER-FILE INTO DCLCHARACTER
050000         AT END
050100             MOVE "N" TO MORE-CHAR-SW
050200             GO TO 910-EXIT
050300     END-READ.
050400     ADD 1 TO CHAR-RECORDS-READ.
050500 910-EXIT.
050600     EXIT.
050700
050800 920-READ-EQUIPIN.
050900     MOVE "920-READ-EQUIPIN" TO PARA-NAME.
051000     READ EQUIPMENT-FILE INTO DCLEQUIPMENT
051100         AT END
051200             MOVE "N" TO MORE-EQUIPIN-SW
051300             GO TO 920-EXIT
051400     END-READ.
051500     ADD 1 TO EQUIP-ROWS-READ.
051600 920-EXIT.
051700     EXIT.
051800
051900 1000-ABEND-RTN.
052000     WRITE SYSOUT-REC FROM ABEND-REC.
052100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052200     DISPLAY "*** ABNORMAL END OF JOB-HEROSVC ***" UPON CONSOLE.
052300     DIVIDE ZERO-VAL INTO ONE-VAL.
